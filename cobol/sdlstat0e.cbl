000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. SDLSTAT0.
001200
001300 AUTHOR. K. LEHNER.
001400
001500 INSTALLATION. AKQ RECHENZENTRUM DATENVERARBEITUNG.
001600
001700 DATE-WRITTEN. 1989-04-19.
001800
001900 DATE-COMPILED.
002000
002100 SECURITY. NUR INTERNER GEBRAUCH - SMARTDATALYSER BATCH-SUITE.
002200
002300
002400*****************************************************************
002500* Letzte Aenderung :: 2000-04-17
002600* Letzte Version   :: C.00.04
002700* Kurzbeschreibung :: Spaltenstatistik ueber Datei NUMCOL
002800* Auftrag          :: SDL-1012 SDL-1066 SDL-1123
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1989-04-19| kl  | Neuerstellung als SSFSTA0 fuer den
003300*       |          |     | Datenerfassungsbereich AKQ-NORD
003400*-------|----------|-----|---------------------------------------*
003500*A.00.01|1989-08-02| kl  | Tabelle SDL-NUM-TAB auf 500 Zeilen erweitert
003600*       |          |     | (Kunde AKQ-WEST, groessere Messreihen)
003700*-------|----------|-----|---------------------------------------*
003800*A.01.00|1990-06-11| rwm | Zeitfensterpruefung (SDL-FENSTER-VON/BIS)
003900*       |          |     | ergaenzt - Auftrag SDL-1012
004000*-------|----------|-----|---------------------------------------*
004100*B.00.00|1992-11-03| hb  | Median auf absteigend sortierte Tabelle
004200*       |          |     | umgestellt (bisher aufsteigend, Fehler)
004300*-------|----------|-----|---------------------------------------*
004400*B.00.01|1993-04-27| hb  | Streuung: Divisionsschutz bei ANZAHL = 0
004500*-------|----------|-----|---------------------------------------*
004600*C.00.00|1994-02-16| rwm | Portierung von SSFSTA0 auf SDLSTAT0,
004700*       |          |     | Namensraum SmartDataLyser
004800*-------|----------|-----|---------------------------------------*
004900*C.00.01|1996-11-20| kl  | Spannweite (SPANNE = MAX - MIN) in den
005000*       |          |     | Laufbericht aufgenommen - Auftrag SDL-1066
005100*-------|----------|-----|---------------------------------------*
005200*C.00.02|1998-09-14| mfs | Jahr-2000: NUM-TS wird nur als Zeichenkette
005300*       |          |     | verglichen (erste 19 Stellen), keine
005400*       |          |     | Datumsarithmetik - Pruefung OK
005500*-------|----------|-----|---------------------------------------*
005600*C.00.03|1999-02-09| mfs | Kommentar ergaenzt (s.o.) nach JAHR-2000-
005700*       |          |     | Review; Versionsstempel aktualisiert
005800*-------|----------|-----|---------------------------------------*
005900*C.00.04|2000-04-17| hb  | Programmpruefung (Auftrag SDL-1123): Satz-
006000*       |          |     | layout unveraendert - FILLER-Reserve in
006100*       |          |     | NUMCOL/REPORT bereits vorhanden, keine
006200*       |          |     | Anpassung erforderlich
006300*----------------------------------------------------------------*
006400*
006500* Programmbeschreibung
006600* --------------------
006700*
006800* Spaltenstatistik (Statistics functions) ueber die Datei NUMCOL:
006900* liest alle Zeilen innerhalb des Zeitfensters SDL-FENSTER-VON/BIS
007000* (Default: kein Fenster, also alle Zeilen) in die Tabelle SDL-NUM-TAB
007100* ein und ermittelt in zwei Durchlaeufen Anzahl, Mittelwert, Streuung
007200* (Populations-Standardabweichung), Median (ueber absteigend sortierte
007300* Werte), Minimum, Maximum und Spannweite. Am Ende wird der Statistik-
007400* Abschnitt des Laufberichts REPORT angehaengt (Satzart EXTEND).
007500*
007600* Ein fehlendes Fensterdatum bedeutet "offen" in diese Richtung; die
007700* Fenstergrenzen sind beidseitig einschliesslich.
007800*
007900******************************************************************
008000
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400     SWITCH-15 IS ANZEIGE-VERSION
008500         ON STATUS IS SHOW-VERSION
008600     CLASS ALPHNUM IS "0123456789"
008700                      "abcdefghijklmnopqrstuvwxyz"
008800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008900                      " .,;-_!$%&/=*+".
009000
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT NUMCOL       ASSIGN TO NUMCOL
009400         FILE STATUS IS SDL-NUM-STATUS.
009500     SELECT REPORT       ASSIGN TO REPORT
009600         FILE STATUS IS SDL-RPT-STATUS.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000
010100 FD  NUMCOL
010200     RECORD CONTAINS 38 CHARACTERS.
010300     COPY    SDLNUMC OF "=SDLCPYLB".
010400
010500 FD  REPORT
010600     RECORD CONTAINS 132 CHARACTERS.
010700 01  REPORT-ZEILE                PIC X(132).
010800
010900 WORKING-STORAGE SECTION.
011000
011100 01  COMP-FELDER.
011200     05      C4-I1                   PIC S9(09) COMP.
011300     05      C4-I2                   PIC S9(09) COMP.
011400     05      C4-ANZAHL               PIC S9(09) COMP VALUE ZERO.
011500     05      C4-MITTE-GERADE-1       PIC S9(09) COMP.
011600     05      C4-MITTE-GERADE-2       PIC S9(09) COMP.
011700     05      C4-MITTE-UNGERADE       PIC S9(09) COMP.
011800
011900 01  KONSTANTE-FELDER.
012000     05      K-MODUL                 PIC X(08) VALUE "SDLSTAT0".
012100     05      K-MAX-NUM-ZEILEN        PIC S9(09) COMP VALUE 5000.
012200
012300 01  LAUFOPTIONEN.
012400*    Zeitfenster fuer die Eingabedatei NUMCOL; keine PARM-Datei im
012500*    System, daher Standardbelegung: Fenster offen (alle Zeilen).
012600     05      SDL-FENSTER-VON         PIC X(19) VALUE SPACES.
012700     05      SDL-FENSTER-BIS         PIC X(19) VALUE SPACES.
012800
012900 01  SCHALTER.
013000     05      SDL-NUM-STATUS          PIC X(02) VALUE "00".
013100         88  SDL-NUM-OK                  VALUE "00".
013200         88  SDL-NUM-EOF                 VALUE "10".
013300     05      SDL-RPT-STATUS          PIC X(02) VALUE "00".
013400         88  SDL-RPT-OK                  VALUE "00".
013500
013600 01  SDL-LAUFZEIT.
013700     05      WS-LAUF-DATUM           PIC 9(08).
013800     05      WS-LAUF-DATUM-X REDEFINES WS-LAUF-DATUM.
013900         10  WS-LAUF-JAHR            PIC 9(04).
014000         10  WS-LAUF-MONAT           PIC 9(02).
014100         10  WS-LAUF-TAG             PIC 9(02).
014200     05      WS-LAUF-ZEIT            PIC 9(08).
014300     05      WS-LAUF-ZEIT-X REDEFINES WS-LAUF-ZEIT.
014400         10  WS-LAUF-STUNDE          PIC 9(02).
014500         10  WS-LAUF-MINUTE          PIC 9(02).
014600         10  WS-LAUF-SEKUNDE         PIC 9(02).
014700         10  WS-LAUF-HUNDERTSTEL     PIC 9(02).
014800
014900 01  SDL-NUM-TS-ARBEIT.
015000*    Arbeitskopie von NUM-TS; der signifikante Teil (erste 19 Stellen,
015100*    vgl. Kopierbuch SDLNUMC) wird fuer den Fenstervergleich benutzt.
015200     05      WS-NUM-TS-ARBEIT        PIC X(26).
015300     05      WS-NUM-TS-X REDEFINES WS-NUM-TS-ARBEIT.
015400         10  WS-NUM-TS-SIGNIFIKANT   PIC X(19).
015500         10  FILLER                  PIC X(07).
015600
015700 01  SDL-NUM-BEREICH.
015800*    Wird beim Einlesen bereits aufsteigend gehalten (Einfuegen an
015900*    sortierter Stelle, vgl. D150) - kein nachtraeglicher SORT-Schritt
016000*    ueber die Tabelle noetig.
016100     05      SDL-NUM-TAB.
016200         10  SDL-NUM-ZEILE OCCURS 5000 TIMES.
016300             15  SDL-NUM-WERT        PIC S9(07)V9(04).
016400     05      WS-NEUER-WERT           PIC S9(07)V9(04).
016500     05      WS-EINFUEGE-STELLE      PIC S9(09) COMP.
016600     05      WS-IM-FENSTER           PIC X(01).
016700         88  WS-WERT-IM-FENSTER          VALUE "J".
016800
016900 01  SDL-STATISTIK-WERTE.
017000     05      WS-SUMME                PIC S9(11)V9(04) COMP.
017100     05      WS-MITTELWERT           PIC S9(07)V9(04).
017200     05      WS-ABWEICHUNG           PIC S9(07)V9(04).
017300     05      WS-ABWEICHUNG-QUADRAT   PIC S9(11)V9(08) COMP.
017400     05      WS-SUMME-QUADRATE       PIC S9(15)V9(08) COMP.
017500     05      WS-VARIANZ              PIC S9(11)V9(08) COMP.
017600     05      WS-STREUUNG             PIC S9(07)V9(04).
017700     05      WS-MEDIAN               PIC S9(07)V9(04).
017800     05      WS-MIN-WERT             PIC S9(07)V9(04).
017900     05      WS-MAX-WERT             PIC S9(07)V9(04).
018000     05      WS-SPANNE               PIC S9(07)V9(04).
018100
018200 01  SDL-EDIT-FELDER.
018300     05      D-ANZAHL-EDIT           PIC Z(08)9.
018400     05      D-MITTELWERT-EDIT       PIC -(07)9.9(04).
018500     05      D-STREUUNG-EDIT         PIC -(07)9.9(04).
018600     05      D-MEDIAN-EDIT           PIC -(07)9.9(04).
018700     05      D-MIN-EDIT              PIC -(07)9.9(04).
018800     05      D-MAX-EDIT              PIC -(07)9.9(04).
018900     05      D-SPANNE-EDIT           PIC -(07)9.9(04).
019000
019100 01  SDL-NUMSTAT-WURZEL.
019200*    Ganzzahlige Quadratwurzel ueber Schaetzverfahren (kein SQRT
019300*    ueber FUNCTION erlaubt - vgl. Periodenregeln); Heron-Verfahren
019400*    auf COMP-Basis, Abbruch bei hinreichender Annaeherung.
019500     05      WS-RADIKAND             PIC S9(11)V9(08) COMP.
019600     05      WS-WURZEL-SCHAETZUNG    PIC S9(07)V9(04) COMP.
019700     05      WS-WURZEL-NEU           PIC S9(07)V9(04) COMP.
019800     05      WS-WURZEL-DIFF          PIC S9(07)V9(04) COMP.
019900     05      WS-WURZEL-SCHLEIFE      PIC S9(04) COMP.
020000
020100     COPY SDLERRC OF "=SDLCPYLB".
020200
020300 PROCEDURE DIVISION.
020400
020500 A100-STEUERUNG SECTION.
020600 A100-00.
020700     PERFORM B000-VORLAUF
020800     PERFORM B100-MITTELWERT
020900     PERFORM B200-STREUUNG
021000     PERFORM B300-MEDIAN
021100     PERFORM B400-SPANNE
021200     PERFORM B090-ENDE
021300     EXIT PROGRAM
021400     .
021500 A100-99.
021600     EXIT.
021700
021800******************************************************************
021900* NUMCOL einlesen, je Zeile das Zeitfenster pruefen, qualifizierte
022000* Werte in SDL-NUM-TAB einordnen (aufsteigend nach SDL-NUM-WERT).
022100******************************************************************
022200 B000-VORLAUF SECTION.
022300 B000-00.
022400     MOVE ZERO TO SDL-FEHLER-ANZ
022500     MOVE ZERO TO C4-ANZAHL
022600     ACCEPT WS-LAUF-DATUM FROM DATE YYYYMMDD
022700     ACCEPT WS-LAUF-ZEIT FROM TIME
022800     OPEN INPUT NUMCOL
022900     IF NOT SDL-NUM-OK
023000        DISPLAY K-MODUL, " FEHLER BEIM OEFFNEN VON NUMCOL ",
023100                SDL-NUM-STATUS
023200        EXIT PROGRAM
023300     END-IF
023400     READ NUMCOL
023500         AT END SET SDL-NUM-EOF TO TRUE
023600     END-READ
023700     PERFORM C100-NUMCOL-ZEILE UNTIL SDL-NUM-EOF
023800     CLOSE NUMCOL
023900     .
024000 B000-99.
024100     EXIT.
024200
024300 C100-NUMCOL-ZEILE SECTION.
024400 C100-00.
024500*    Fensterpruefung beidseitig einschliesslich; Leerfeld bedeutet
024600*    "ohne Grenze in diese Richtung".
024700     MOVE NUM-TS TO WS-NUM-TS-ARBEIT
024800     MOVE "J" TO WS-IM-FENSTER
024900     IF SDL-FENSTER-VON NOT = SPACES
025000             AND WS-NUM-TS-SIGNIFIKANT < SDL-FENSTER-VON
025100         MOVE "N" TO WS-IM-FENSTER
025200     END-IF
025300     IF SDL-FENSTER-BIS NOT = SPACES
025400             AND WS-NUM-TS-SIGNIFIKANT > SDL-FENSTER-BIS
025500         MOVE "N" TO WS-IM-FENSTER
025600     END-IF
025700     IF WS-WERT-IM-FENSTER
025800         IF C4-ANZAHL < K-MAX-NUM-ZEILEN
025900             MOVE NUM-VALUE TO WS-NEUER-WERT
026000             PERFORM D150-WERT-EINORDNEN
026100         END-IF
026200     END-IF
026300     READ NUMCOL
026400         AT END SET SDL-NUM-EOF TO TRUE
026500     END-READ
026600     .
026700 C100-99.
026800     EXIT.
026900
027000******************************************************************
027100* Neuen Wert an sortierter (aufsteigender) Stelle in SDL-NUM-TAB
027200* einfuegen: Suchlauf von hinten, dabei Eintraege nach rechts
027300* schieben, bis die richtige Luecke gefunden ist.
027400******************************************************************
027500 D150-WERT-EINORDNEN SECTION.
027600 D150-00.
027700     MOVE C4-ANZAHL TO WS-EINFUEGE-STELLE
027800     PERFORM D160-LUECKE-SUCHEN
027900             UNTIL WS-EINFUEGE-STELLE = 0
028000                OR SDL-NUM-WERT(WS-EINFUEGE-STELLE) NOT > WS-NEUER-WERT
028100     ADD 1 TO C4-ANZAHL
028200     MOVE WS-NEUER-WERT TO SDL-NUM-WERT(WS-EINFUEGE-STELLE + 1)
028300     .
028400 D150-99.
028500     EXIT.
028600
028700 D160-LUECKE-SUCHEN SECTION.
028800 D160-00.
028900     MOVE SDL-NUM-WERT(WS-EINFUEGE-STELLE)
029000       TO SDL-NUM-WERT(WS-EINFUEGE-STELLE + 1)
029100     SUBTRACT 1 FROM WS-EINFUEGE-STELLE
029200     .
029300 D160-99.
029400     EXIT.
029500
029600******************************************************************
029700* Durchlauf 1: arithmetisches Mittel ueber alle eingelesenen Werte.
029800******************************************************************
029900 B100-MITTELWERT SECTION.
030000 B100-00.
030100     MOVE ZERO TO WS-SUMME
030200     IF C4-ANZAHL > ZERO
030300         PERFORM D100-WERT-AUFSUMMIEREN
030400                 VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZAHL
030500         COMPUTE WS-MITTELWERT ROUNDED = WS-SUMME / C4-ANZAHL
030600     ELSE
030700         MOVE ZERO TO WS-MITTELWERT
030800     END-IF
030900     .
031000 B100-99.
031100     EXIT.
031200
031300 D100-WERT-AUFSUMMIEREN SECTION.
031400 D100-00.
031500     ADD SDL-NUM-WERT(C4-I1) TO WS-SUMME
031600     .
031700 D100-99.
031800     EXIT.
031900
032000******************************************************************
032100* Durchlauf 2: Summe der quadrierten Abweichungen, daraus Varianz
032200* und (ueber das Heron-Verfahren) die Standardabweichung.
032300******************************************************************
032400 B200-STREUUNG SECTION.
032500 B200-00.
032600     MOVE ZERO TO WS-SUMME-QUADRATE
032700     IF C4-ANZAHL > ZERO
032800         PERFORM D200-ABWEICHUNG-QUADRIEREN
032900                 VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-ANZAHL
033000         COMPUTE WS-VARIANZ ROUNDED = WS-SUMME-QUADRATE / C4-ANZAHL
033100         MOVE WS-VARIANZ TO WS-RADIKAND
033200         PERFORM E100-WURZEL-ZIEHEN
033300         MOVE WS-WURZEL-SCHAETZUNG TO WS-STREUUNG
033400     ELSE
033500         MOVE ZERO TO WS-STREUUNG
033600     END-IF
033700     .
033800 B200-99.
033900     EXIT.
034000
034100 D200-ABWEICHUNG-QUADRIEREN SECTION.
034200 D200-00.
034300     COMPUTE WS-ABWEICHUNG = SDL-NUM-WERT(C4-I1) - WS-MITTELWERT
034400     COMPUTE WS-ABWEICHUNG-QUADRAT = WS-ABWEICHUNG * WS-ABWEICHUNG
034500     ADD WS-ABWEICHUNG-QUADRAT TO WS-SUMME-QUADRATE
034600     .
034700 D200-99.
034800     EXIT.
034900
035000******************************************************************
035100* Ganzzahlige/Heron-Naeherung der Quadratwurzel aus WS-RADIKAND
035200* (kein SQRT-Intrinsic zulaessig). Startwert = Radikand/2 (oder 1,
035300* wenn Radikand < 2), je Schleifendurchlauf Newton-Schritt, Abbruch
035400* wenn die Veraenderung kleiner als eine Zehntausendstel-Einheit ist
035500* oder nach 20 Durchlaeufen (Sicherheitsgrenze).
035600******************************************************************
035700 E100-WURZEL-ZIEHEN SECTION.
035800 E100-00.
035900     IF WS-RADIKAND <= ZERO
036000         MOVE ZERO TO WS-WURZEL-SCHAETZUNG
036100     ELSE
036200         MOVE WS-RADIKAND TO WS-WURZEL-SCHAETZUNG
036300         IF WS-WURZEL-SCHAETZUNG < 1
036400             MOVE 1 TO WS-WURZEL-SCHAETZUNG
036500         END-IF
036600         MOVE ZERO TO WS-WURZEL-SCHLEIFE
036700         PERFORM E110-NEWTON-SCHRITT
036800                 VARYING WS-WURZEL-SCHLEIFE FROM 1 BY 1
036900                 UNTIL WS-WURZEL-SCHLEIFE > 20
037000                    OR WS-WURZEL-DIFF < 0.0001
037100     END-IF
037200     .
037300 E100-99.
037400     EXIT.
037500
037600 E110-NEWTON-SCHRITT SECTION.
037700 E110-00.
037800     COMPUTE WS-WURZEL-NEU ROUNDED =
037900         (WS-WURZEL-SCHAETZUNG + WS-RADIKAND / WS-WURZEL-SCHAETZUNG) / 2
038000     IF WS-WURZEL-NEU > WS-WURZEL-SCHAETZUNG
038100         COMPUTE WS-WURZEL-DIFF =
038200             WS-WURZEL-NEU - WS-WURZEL-SCHAETZUNG
038300     ELSE
038400         COMPUTE WS-WURZEL-DIFF =
038500             WS-WURZEL-SCHAETZUNG - WS-WURZEL-NEU
038600     END-IF
038700     MOVE WS-WURZEL-NEU TO WS-WURZEL-SCHAETZUNG
038800     .
038900 E110-99.
039000     EXIT.
039100
039200******************************************************************
039300* Median ueber absteigend sortierte Werte (SDL-NUM-TAB liegt
039400* aufsteigend vor, daher Indexrechnung von hinten her).
039500******************************************************************
039600 B300-MEDIAN SECTION.
039700 B300-00.
039800     IF C4-ANZAHL = ZERO
039900         MOVE ZERO TO WS-MEDIAN
040000     ELSE
040100         DIVIDE C4-ANZAHL BY 2 GIVING C4-MITTE-UNGERADE
040200         MULTIPLY C4-MITTE-UNGERADE BY 2 GIVING C4-I2
040300         IF C4-I2 = C4-ANZAHL
040400             COMPUTE C4-MITTE-GERADE-1 = C4-ANZAHL - C4-MITTE-UNGERADE
040500             COMPUTE C4-MITTE-GERADE-2 = C4-MITTE-GERADE-1 + 1
040600             COMPUTE WS-MEDIAN ROUNDED =
040700                 (SDL-NUM-WERT(C4-MITTE-GERADE-1)
040800                  + SDL-NUM-WERT(C4-MITTE-GERADE-2)) / 2
040900         ELSE
041000             COMPUTE C4-I1 = C4-ANZAHL - C4-MITTE-UNGERADE
041100             MOVE SDL-NUM-WERT(C4-I1) TO WS-MEDIAN
041200         END-IF
041300     END-IF
041400     .
041500 B300-99.
041600     EXIT.
041700
041800******************************************************************
041900* Minimum, Maximum (erster/letzter Tabelleneintrag, da aufsteigend
042000* geordnet) und Spannweite.
042100******************************************************************
042200 B400-SPANNE SECTION.
042300 B400-00.
042400     IF C4-ANZAHL = ZERO
042500         MOVE ZERO TO WS-MIN-WERT
042600         MOVE ZERO TO WS-MAX-WERT
042700         MOVE ZERO TO WS-SPANNE
042800     ELSE
042900         MOVE SDL-NUM-WERT(1) TO WS-MIN-WERT
043000         MOVE SDL-NUM-WERT(C4-ANZAHL) TO WS-MAX-WERT
043100         COMPUTE WS-SPANNE = WS-MAX-WERT - WS-MIN-WERT
043200     END-IF
043300     .
043400 B400-99.
043500     EXIT.
043600
043700******************************************************************
043800* Statistik-Abschnitt an den Laufbericht anhaengen (Satzart EXTEND).
043900******************************************************************
044000 B090-ENDE SECTION.
044100 B090-00.
044200     OPEN EXTEND REPORT
044300
044400     MOVE SPACES TO REPORT-ZEILE
044500     MOVE "2. SPALTENSTATISTIK - SmartDataLyser Laufbericht"
044600       TO REPORT-ZEILE
044700     WRITE REPORT-ZEILE
044800
044900     MOVE SPACES TO REPORT-ZEILE
045000     STRING "LAUFDATUM.............: " DELIMITED BY SIZE,
045100            WS-LAUF-JAHR               DELIMITED BY SIZE,
045200            "-"                        DELIMITED BY SIZE,
045300            WS-LAUF-MONAT              DELIMITED BY SIZE,
045400            "-"                        DELIMITED BY SIZE,
045500            WS-LAUF-TAG                DELIMITED BY SIZE
045600        INTO REPORT-ZEILE
045700     WRITE REPORT-ZEILE
045800
045900     MOVE SPACES TO REPORT-ZEILE
046000     WRITE REPORT-ZEILE
046100
046200     MOVE C4-ANZAHL TO D-ANZAHL-EDIT
046300     MOVE SPACES TO REPORT-ZEILE
046400     STRING "ANZAHL................: " DELIMITED BY SIZE,
046500            D-ANZAHL-EDIT              DELIMITED BY SIZE
046600        INTO REPORT-ZEILE
046700     WRITE REPORT-ZEILE
046800
046900     MOVE WS-MITTELWERT TO D-MITTELWERT-EDIT
047000     MOVE SPACES TO REPORT-ZEILE
047100     STRING "MITTELWERT............: " DELIMITED BY SIZE,
047200            D-MITTELWERT-EDIT          DELIMITED BY SIZE
047300        INTO REPORT-ZEILE
047400     WRITE REPORT-ZEILE
047500
047600     MOVE WS-MEDIAN TO D-MEDIAN-EDIT
047700     MOVE SPACES TO REPORT-ZEILE
047800     STRING "MEDIAN................: " DELIMITED BY SIZE,
047900            D-MEDIAN-EDIT              DELIMITED BY SIZE
048000        INTO REPORT-ZEILE
048100     WRITE REPORT-ZEILE
048200
048300     MOVE WS-STREUUNG TO D-STREUUNG-EDIT
048400     MOVE SPACES TO REPORT-ZEILE
048500     STRING "STANDARDABWEICHUNG....: " DELIMITED BY SIZE,
048600            D-STREUUNG-EDIT            DELIMITED BY SIZE
048700        INTO REPORT-ZEILE
048800     WRITE REPORT-ZEILE
048900
049000     MOVE WS-MIN-WERT TO D-MIN-EDIT
049100     MOVE SPACES TO REPORT-ZEILE
049200     STRING "MINIMUM...............: " DELIMITED BY SIZE,
049300            D-MIN-EDIT                 DELIMITED BY SIZE
049400        INTO REPORT-ZEILE
049500     WRITE REPORT-ZEILE
049600
049700     MOVE WS-MAX-WERT TO D-MAX-EDIT
049800     MOVE SPACES TO REPORT-ZEILE
049900     STRING "MAXIMUM...............: " DELIMITED BY SIZE,
050000            D-MAX-EDIT                 DELIMITED BY SIZE
050100        INTO REPORT-ZEILE
050200     WRITE REPORT-ZEILE
050300
050400     MOVE WS-SPANNE TO D-SPANNE-EDIT
050500     MOVE SPACES TO REPORT-ZEILE
050600     STRING "SPANNWEITE............: " DELIMITED BY SIZE,
050700            D-SPANNE-EDIT              DELIMITED BY SIZE
050800        INTO REPORT-ZEILE
050900     WRITE REPORT-ZEILE
051000
051100     MOVE SPACES TO REPORT-ZEILE
051200     WRITE REPORT-ZEILE
051300
051400     CLOSE REPORT
051500     .
051600 B090-99.
051700     EXIT.
