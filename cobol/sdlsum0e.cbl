000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. SDLSUM0.
001200
001300 AUTHOR. K. LEHNER.
001400
001500 INSTALLATION. AKQ RECHENZENTRUM DATENVERARBEITUNG.
001600
001700 DATE-WRITTEN. 1989-05-03.
001800
001900 DATE-COMPILED.
002000
002100 SECURITY. NUR INTERNER GEBRAUCH - SMARTDATALYSER BATCH-SUITE.
002200
002300
002400*****************************************************************
002500* Letzte Aenderung :: 2000-04-11
002600* Letzte Version   :: A.01.04
002700* Kurzbeschreibung :: Gesamtuebersicht ueber die Datei READINGS
002800*                     (Satzzahl, Bytevolumen, erster/letzter Zeitstempel)
002900* Auftrag          :: SDL-0911 SDL-1123
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1989-05-03| kl  | Neuerstellung als FGOI000 (Gesamtuebersicht
003400*       |          |     | Feldgeraete-Onlineinventur)
003500*-------|----------|-----|---------------------------------------*
003600*A.00.01|1990-03-08| hb  | Fehlermeldung bei leerer Datei READINGS
003700*       |          |     | ergaenzt (zuvor Abbruch mit Laufzeitfehler)
003800*-------|----------|-----|---------------------------------------*
003900*A.01.00|1994-02-16| rwm | Portierung von FGOI000 auf SDLSUM0,
004000*       |          |     | Namensraum SmartDataLyser
004100*-------|----------|-----|---------------------------------------*
004200*A.01.01|1996-01-22| kl  | Byte-Volumen aus Satzlaenge * Satzzahl statt
004300*       |          |     | laufender Addition ermittelt (Auftrag SDL-0911)
004400*-------|----------|-----|---------------------------------------*
004500*A.01.02|1998-09-14| mfs | Jahr-2000: Min/Max-Vergleich von READ-TS
004600*       |          |     | beruht auf den ersten 19 signifikanten
004700*       |          |     | Stellen, keine 2-stellige Jahresablage
004800*-------|----------|-----|---------------------------------------*
004900*A.01.03|1999-02-09| mfs | Kommentar ergaenzt (s.o.) nach JAHR-2000-
005000*       |          |     | Review; Versionsstempel aktualisiert
005100*-------|----------|-----|---------------------------------------*
005200*A.01.04|2000-04-11| hb  | Programmpruefung (Auftrag SDL-1123): Satz-
005300*       |          |     | layout unveraendert - FILLER-Reserve in
005400*       |          |     | READINGS/REPORT bereits vorhanden, keine
005500*       |          |     | Anpassung erforderlich
005600*----------------------------------------------------------------*
005700*
005800* Programmbeschreibung
005900* --------------------
006000*
006100* Einmaliger Durchlauf durch die Datei READINGS: Satzzahl zaehlen,
006200* Bytevolumen als Satzzahl * feste Satzlaenge ermitteln, sowie den
006300* kleinsten und groessten Zeitstempel (READ-TS, erste 19 Stellen
006400* signifikant) ueber alle gelesenen Saetze feststellen. Am Ende wird
006500* der Gesamtuebersichts-Abschnitt des Laufberichts REPORT angehaengt.
006600*
006700******************************************************************
006800
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     SWITCH-15 IS ANZEIGE-VERSION
007300         ON STATUS IS SHOW-VERSION
007400     CLASS ALPHNUM IS "0123456789"
007500                      "abcdefghijklmnopqrstuvwxyz"
007600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007700                      " .,;-_!$%&/=*+".
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT READINGS      ASSIGN TO READINGS
008200         FILE STATUS IS SDL-RDG-STATUS.
008300     SELECT REPORT        ASSIGN TO REPORT
008400         FILE STATUS IS SDL-RPT-STATUS.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800
008900*    Satzlaenge 107 = Summe der benannten Felder in SDLRDGC; die in
009000*    der Systemuebersicht genannten 105 Bytes werden hier nicht
009100*    verwendet (vgl. Feldaufstellung in SDLRDGC).
009200 FD  READINGS
009300     RECORD CONTAINS 107 CHARACTERS.
009400     COPY    SDLRDGC OF "=SDLCPYLB".
009500
009600 FD  REPORT
009700     RECORD CONTAINS 132 CHARACTERS.
009800 01  REPORT-ZEILE                PIC X(132).
009900
010000 WORKING-STORAGE SECTION.
010100
010200 01  COMP-FELDER.
010300     05      C9-SATZANZAHL           PIC S9(09) COMP VALUE ZERO.
010400     05      C9-BYTEVOLUMEN          PIC S9(09) COMP VALUE ZERO.
010500
010600 01  KONSTANTE-FELDER.
010700     05      K-MODUL                 PIC X(08) VALUE "SDLSUM0 ".
010800     05      K-SATZLAENGE            PIC S9(05) COMP VALUE 107.
010900
011000 01  SCHALTER.
011100     05      SDL-RDG-STATUS          PIC X(02) VALUE "00".
011200         88  SDL-RDG-OK                  VALUE "00".
011300         88  SDL-RDG-EOF                 VALUE "10".
011400     05      SDL-RPT-STATUS          PIC X(02) VALUE "00".
011500         88  SDL-RPT-OK                  VALUE "00".
011600
011700 01  SDL-LAUFZEIT.
011800     05      WS-LAUF-DATUM           PIC 9(08).
011900     05      WS-LAUF-DATUM-X REDEFINES WS-LAUF-DATUM.
012000         10  WS-LAUF-JAHR            PIC 9(04).
012100         10  WS-LAUF-MONAT           PIC 9(02).
012200         10  WS-LAUF-TAG             PIC 9(02).
012300     05      WS-LAUF-ZEIT            PIC 9(08).
012400     05      WS-LAUF-ZEIT-X REDEFINES WS-LAUF-ZEIT.
012500         10  WS-LAUF-STUNDE          PIC 9(02).
012600         10  WS-LAUF-MINUTE          PIC 9(02).
012700         10  WS-LAUF-SEKUNDE         PIC 9(02).
012800         10  WS-LAUF-HUNDERTSTEL     PIC 9(02).
012900
013000*--------------------------------------------------------------------*
013100* Min/Max-Zeitstempel; der Vergleich erfolgt ueber die ersten 19
013200* signifikanten Stellen (Datum/Uhrzeit ohne den Rest des Feldes).
013300*--------------------------------------------------------------------*
013400 01  SDL-ZEITSTEMPEL-ARBEIT.
013500     05      WS-MIN-TS-ARBEIT        PIC X(26) VALUE HIGH-VALUE.
013600     05      WS-MIN-TS-X REDEFINES WS-MIN-TS-ARBEIT.
013700         10  WS-MIN-TS-SIGNIFIKANT   PIC X(19).
013800         10  FILLER                  PIC X(07).
013900     05      WS-MAX-TS-ARBEIT        PIC X(26) VALUE LOW-VALUE.
014000     05      WS-MAX-TS-X REDEFINES WS-MAX-TS-ARBEIT.
014100         10  WS-MAX-TS-SIGNIFIKANT   PIC X(19).
014200         10  FILLER                  PIC X(07).
014300     05      WS-AKT-TS-SIGNIFIKANT   PIC X(19).
014400
014500 01  SDL-EDIT-FELDER.
014600     05      D-ANZAHL-EDIT           PIC Z(08)9.
014700     05      D-BYTE-EDIT             PIC Z(08)9.
014800
014900 PROCEDURE DIVISION.
015000
015100 A100-STEUERUNG SECTION.
015200 A100-00.
015300     PERFORM B000-VORLAUF
015400     PERFORM B100-VERARBEITUNG UNTIL SDL-RDG-EOF
015500     PERFORM B090-ENDE
015600     EXIT PROGRAM
015700     .
015800 A100-99.
015900     EXIT.
016000
016100******************************************************************
016200* READINGS oeffnen, ersten Satz lesen, Laufdatum/-zeit feststellen.
016300******************************************************************
016400 B000-VORLAUF SECTION.
016500 B000-00.
016600     ACCEPT WS-LAUF-DATUM FROM DATE YYYYMMDD
016700     ACCEPT WS-LAUF-ZEIT FROM TIME
016800     OPEN INPUT READINGS
016900     IF NOT SDL-RDG-OK
017000        DISPLAY K-MODUL, " FEHLER BEIM OEFFNEN VON READINGS ",
017100                SDL-RDG-STATUS
017200        EXIT PROGRAM
017300     END-IF
017400     READ READINGS
017500         AT END SET SDL-RDG-EOF TO TRUE
017600     END-READ
017700     .
017800 B000-99.
017900     EXIT.
018000
018100******************************************************************
018200* Je Satz: zaehlen, Zeitstempel (erste 19 Stellen) gegen Min/Max
018300* pruefen, naechsten Satz lesen.
018400******************************************************************
018500 B100-VERARBEITUNG SECTION.
018600 B100-00.
018700     ADD 1 TO C9-SATZANZAHL
018800     MOVE READ-TS(1:19) TO WS-AKT-TS-SIGNIFIKANT
018900
019000     IF WS-AKT-TS-SIGNIFIKANT < WS-MIN-TS-SIGNIFIKANT
019100         MOVE WS-AKT-TS-SIGNIFIKANT TO WS-MIN-TS-SIGNIFIKANT
019200     END-IF
019300     IF WS-AKT-TS-SIGNIFIKANT > WS-MAX-TS-SIGNIFIKANT
019400         MOVE WS-AKT-TS-SIGNIFIKANT TO WS-MAX-TS-SIGNIFIKANT
019500     END-IF
019600
019700     READ READINGS
019800         AT END SET SDL-RDG-EOF TO TRUE
019900     END-READ
020000     .
020100 B100-99.
020200     EXIT.
020300
020400******************************************************************
020500* Gesamtuebersichts-Abschnitt an den Laufbericht anhaengen (Satzart
020600* EXTEND): Kopfzeilen, Satzzahl, Bytevolumen, erster/letzter
020700* Zeitstempel.
020800******************************************************************
020900 B090-ENDE SECTION.
021000 B090-00.
021100     CLOSE READINGS
021200
021300     COMPUTE C9-BYTEVOLUMEN = C9-SATZANZAHL * K-SATZLAENGE
021400
021500     OPEN EXTEND REPORT
021600
021700     MOVE SPACES TO REPORT-ZEILE
021800     MOVE "6. GESAMTUEBERSICHT - SmartDataLyser Laufbericht"
021900       TO REPORT-ZEILE
022000     WRITE REPORT-ZEILE
022100
022200     MOVE SPACES TO REPORT-ZEILE
022300     STRING "LAUFDATUM.............: " DELIMITED BY SIZE,
022400            WS-LAUF-JAHR               DELIMITED BY SIZE,
022500            "-"                        DELIMITED BY SIZE,
022600            WS-LAUF-MONAT              DELIMITED BY SIZE,
022700            "-"                        DELIMITED BY SIZE,
022800            WS-LAUF-TAG                DELIMITED BY SIZE
022900        INTO REPORT-ZEILE
023000     WRITE REPORT-ZEILE
023100
023200     MOVE SPACES TO REPORT-ZEILE
023300     WRITE REPORT-ZEILE
023400
023500     MOVE C9-SATZANZAHL TO D-ANZAHL-EDIT
023600     MOVE SPACES TO REPORT-ZEILE
023700     STRING "SAETZE GELESEN........: " DELIMITED BY SIZE,
023800            D-ANZAHL-EDIT              DELIMITED BY SIZE
023900        INTO REPORT-ZEILE
024000     WRITE REPORT-ZEILE
024100
024200     MOVE C9-BYTEVOLUMEN TO D-BYTE-EDIT
024300     MOVE SPACES TO REPORT-ZEILE
024400     STRING "BYTEVOLUMEN (GESAMT)..: " DELIMITED BY SIZE,
024500            D-BYTE-EDIT                DELIMITED BY SIZE
024600        INTO REPORT-ZEILE
024700     WRITE REPORT-ZEILE
024800
024900     IF C9-SATZANZAHL > ZERO
025000         MOVE SPACES TO REPORT-ZEILE
025100         STRING "ERSTER ZEITSTEMPEL....: " DELIMITED BY SIZE,
025200                WS-MIN-TS-SIGNIFIKANT      DELIMITED BY SIZE
025300            INTO REPORT-ZEILE
025400         WRITE REPORT-ZEILE
025500
025600         MOVE SPACES TO REPORT-ZEILE
025700         STRING "LETZTER ZEITSTEMPEL...: " DELIMITED BY SIZE,
025800                WS-MAX-TS-SIGNIFIKANT      DELIMITED BY SIZE
025900            INTO REPORT-ZEILE
026000         WRITE REPORT-ZEILE
026100     ELSE
026200         MOVE SPACES TO REPORT-ZEILE
026300         MOVE "KEINE SAETZE IN READINGS VORHANDEN." TO REPORT-ZEILE
026400         WRITE REPORT-ZEILE
026500     END-IF
026600
026700     MOVE SPACES TO REPORT-ZEILE
026800     WRITE REPORT-ZEILE
026900
027000     CLOSE REPORT
027100     .
027200 B090-99.
027300     EXIT.
