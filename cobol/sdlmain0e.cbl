000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. SDLMAIN0.
001200
001300 AUTHOR. R. WALLNER.
001400
001500 INSTALLATION. AKQ RECHENZENTRUM DATENVERARBEITUNG.
001600
001700 DATE-WRITTEN. 1994-02-16.
001800
001900 DATE-COMPILED.
002000
002100 SECURITY. NUR INTERNER GEBRAUCH - SMARTDATALYSER BATCH-SUITE.
002200
002300
002400*****************************************************************
002500* Letzte Aenderung :: 2000-04-11
002600* Letzte Version   :: A.00.07
002700* Kurzbeschreibung :: Laufsteuerung SmartDataLyser - ruft die sechs
002800*                     Auswertungsprogramme in Berichtsreihenfolge auf
002900* Auftrag          :: SDL-1300 SDL-1123
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1994-02-16| rwm | Neuerstellung - loest die getrennten
003400*       |          |     | Einzelauftraege der Altanlage ab
003500*-------|----------|-----|---------------------------------------*
003600*A.00.01|1994-03-01| rwm | Laufbericht REPORT wird hier einmalig
003700*       |          |     | angelegt/geleert (OPEN OUTPUT), die Fach-
003800*       |          |     | programme haengen ihre Abschnitte an
003900*-------|----------|-----|---------------------------------------*
004000*A.00.02|1995-07-19| kl  | Konsolenmeldung je Verarbeitungsschritt
004100*       |          |     | ergaenzt (Auftrag SDL-1300)
004200*-------|----------|-----|---------------------------------------*
004300*A.00.03|1996-11-20| kl  | Reihenfolge der Aufrufe an die endgueltige
004400*       |          |     | Abschnittsfolge des Laufberichts angepasst
004500*-------|----------|-----|---------------------------------------*
004600*A.00.04|1998-02-02| hb  | Geraetestatus (SDLDEV0) als fuenfter
004700*       |          |     | Schritt ergaenzt
004800*-------|----------|-----|---------------------------------------*
004900*A.00.05|1998-09-14| mfs | Jahr-2000: Programm fuehrt selbst keine
005000*       |          |     | Datumsverarbeitung durch - keine Aenderung
005100*       |          |     | erforderlich
005200*-------|----------|-----|---------------------------------------*
005300*A.00.06|1999-02-09| mfs | Kommentar ergaenzt (s.o.) nach JAHR-2000-
005400*       |          |     | Review; Versionsstempel aktualisiert
005500*-------|----------|-----|---------------------------------------*
005600*A.00.07|2000-04-11| hb  | Programmpruefung (Auftrag SDL-1123): Zonen-
005700*       |          |     | sicht REPORT-ZEILE-X um Reservebytes ergaenzt
005800*----------------------------------------------------------------*
005900*
006000* Programmbeschreibung
006100* --------------------
006200*
006300* Laufsteuerung fuer den SmartDataLyser-Batch: legt den Laufbericht
006400* REPORT einmalig an (OPEN OUTPUT/CLOSE, damit ein etwaiger Bericht aus
006500* einem frueheren Lauf nicht fortgeschrieben wird) und ruft danach die
006600* sechs fachlichen Auswertungsprogramme ohne Parameteruebergabe in der
006700* Reihenfolge der Berichtsabschnitte auf. Jedes Fachprogramm oeffnet
006800* REPORT selbst im Modus EXTEND, haengt seinen Abschnitt an und
006900* schliesst die Datei wieder - SDLMAIN0 fasst nur die Aufrufreihenfolge
007000* zusammen und protokolliert jeden Schritt auf der Konsole.
007100*
007200******************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     SWITCH-15 IS ANZEIGE-VERSION
007800         ON STATUS IS SHOW-VERSION
007900     CLASS ALPHNUM IS "0123456789"
008000                      "abcdefghijklmnopqrstuvwxyz"
008100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008200                      " .,;-_!$%&/=*+".
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT REPORT        ASSIGN TO REPORT
008700         FILE STATUS IS SDL-RPT-STATUS.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200 FD  REPORT
009300     RECORD CONTAINS 132 CHARACTERS.
009400 01  REPORT-ZEILE                PIC X(132).
009500*    Zonensicht der Druckzeile, derzeit nicht fuer eine zweispaltige
009600*    Auflistung genutzt, aber fuer kuenftige Erweiterungen bereit-
009700*    gehalten (Reserve-Layout wie in anderen Laufberichten ueblich).
009800 01  REPORT-ZEILE-X REDEFINES REPORT-ZEILE.
009900     05      RZ-ZONE-LINKS           PIC X(64).
010000     05      RZ-ZONE-RECHTS          PIC X(64).
010100     05      FILLER                  PIC X(04).
010200
010300 WORKING-STORAGE SECTION.
010400
010500 01  KONSTANTE-FELDER.
010600     05      K-MODUL                 PIC X(08) VALUE "SDLMAIN0".
010700
010800 01  SCHALTER.
010900     05      SDL-RPT-STATUS          PIC X(02) VALUE "00".
011000         88  SDL-RPT-OK                  VALUE "00".
011100
011200 01  SDL-LAUFZEIT.
011300     05      WS-LAUF-DATUM           PIC 9(08).
011400     05      WS-LAUF-DATUM-X REDEFINES WS-LAUF-DATUM.
011500         10  WS-LAUF-JAHR            PIC 9(04).
011600         10  WS-LAUF-MONAT           PIC 9(02).
011700         10  WS-LAUF-TAG             PIC 9(02).
011800     05      WS-LAUF-ZEIT            PIC 9(08).
011900     05      WS-LAUF-ZEIT-X REDEFINES WS-LAUF-ZEIT.
012000         10  WS-LAUF-STUNDE          PIC 9(02).
012100         10  WS-LAUF-MINUTE          PIC 9(02).
012200         10  WS-LAUF-SEKUNDE         PIC 9(02).
012300         10  WS-LAUF-HUNDERTSTEL     PIC 9(02).
012400
012500*--------------------------------------------------------------------*
012600* Laufende Schrittnummer fuer die Konsolenmeldung je Fachprogramm.
012700*--------------------------------------------------------------------*
012800 01  SDL-SCHRITT-ARBEIT.
012900     05      WS-SCHRITT-NR           PIC S9(02) COMP VALUE ZERO.
013000     05      WS-SCHRITT-NR-R REDEFINES WS-SCHRITT-NR
013100                             PIC S9(02).
013200
013300 PROCEDURE DIVISION.
013400
013500 A100-STEUERUNG SECTION.
013600 A100-00.
013700     PERFORM B000-VORLAUF
013800     PERFORM B100-VERARBEITUNG
013900     PERFORM B090-ENDE
014000     EXIT PROGRAM
014100     .
014200 A100-99.
014300     EXIT.
014400
014500******************************************************************
014600* Laufdatum/-zeit feststellen und den Laufbericht REPORT anlegen
014700* bzw. einen Bericht aus einem frueheren Lauf entfernen.
014800******************************************************************
014900 B000-VORLAUF SECTION.
015000 B000-00.
015100     ACCEPT WS-LAUF-DATUM FROM DATE YYYYMMDD
015200     ACCEPT WS-LAUF-ZEIT FROM TIME
015300
015400     OPEN OUTPUT REPORT
015500     IF NOT SDL-RPT-OK
015600        DISPLAY K-MODUL, " FEHLER BEIM ANLEGEN VON REPORT ",
015700                SDL-RPT-STATUS
015800        EXIT PROGRAM
015900     END-IF
016000     CLOSE REPORT
016100
016200     DISPLAY K-MODUL, " SMARTDATALYSER-LAUF GESTARTET AM ",
016300             WS-LAUF-DATUM, " UM ", WS-LAUF-ZEIT
016400     .
016500 B000-99.
016600     EXIT.
016700
016800******************************************************************
016900* Die sechs Fachprogramme in der Reihenfolge der Berichtsabschnitte
017000* aufrufen - ohne Parameteruebergabe, jedes haengt seinen eigenen
017100* Abschnitt an REPORT an.
017200******************************************************************
017300 B100-VERARBEITUNG SECTION.
017400 B100-00.
017500     PERFORM C100-CLUSTERBILDUNG
017600     PERFORM C200-STATISTIK
017700     PERFORM C300-GEODATEN
017800     PERFORM C400-AKTIVITAET
017900     PERFORM C500-GERAETESTATUS
018000     PERFORM C600-GESAMTUEBERSICHT
018100     .
018200 B100-99.
018300     EXIT.
018400
018500 C100-CLUSTERBILDUNG SECTION.
018600 C100-00.
018700     ADD 1 TO WS-SCHRITT-NR
018800     DISPLAY K-MODUL, " SCHRITT ", WS-SCHRITT-NR-R,
018900             ": ZEITLICHE CLUSTERBILDUNG (SDLCLUS0)"
019000     CALL "SDLCLUS0"
019100     .
019200 C100-99.
019300     EXIT.
019400
019500 C200-STATISTIK SECTION.
019600 C200-00.
019700     ADD 1 TO WS-SCHRITT-NR
019800     DISPLAY K-MODUL, " SCHRITT ", WS-SCHRITT-NR-R,
019900             ": SPALTENSTATISTIK (SDLSTAT0)"
020000     CALL "SDLSTAT0"
020100     .
020200 C200-99.
020300     EXIT.
020400
020500 C300-GEODATEN SECTION.
020600 C300-00.
020700     ADD 1 TO WS-SCHRITT-NR
020800     DISPLAY K-MODUL, " SCHRITT ", WS-SCHRITT-NR-R,
020900             ": GEODATENAUSWERTUNG (SDLGEO0)"
021000     CALL "SDLGEO0"
021100     .
021200 C300-99.
021300     EXIT.
021400
021500 C400-AKTIVITAET SECTION.
021600 C400-00.
021700     ADD 1 TO WS-SCHRITT-NR
021800     DISPLAY K-MODUL, " SCHRITT ", WS-SCHRITT-NR-R,
021900             ": AKTIVITAETSKLASSIFIKATION (SDLACT0)"
022000     CALL "SDLACT0"
022100     .
022200 C400-99.
022300     EXIT.
022400
022500 C500-GERAETESTATUS SECTION.
022600 C500-00.
022700     ADD 1 TO WS-SCHRITT-NR
022800     DISPLAY K-MODUL, " SCHRITT ", WS-SCHRITT-NR-R,
022900             ": GERAETESTATUS (SDLDEV0)"
023000     CALL "SDLDEV0"
023100     .
023200 C500-99.
023300     EXIT.
023400
023500 C600-GESAMTUEBERSICHT SECTION.
023600 C600-00.
023700     ADD 1 TO WS-SCHRITT-NR
023800     DISPLAY K-MODUL, " SCHRITT ", WS-SCHRITT-NR-R,
023900             ": GESAMTUEBERSICHT (SDLSUM0)"
024000     CALL "SDLSUM0"
024100     .
024200 C600-99.
024300     EXIT.
024400
024500******************************************************************
024600* Laufende zusammenfassende Konsolenmeldung zum Abschluss - der
024700* Laufbericht REPORT selbst traegt keinen zusaetzlichen Trailer,
024800* da jeder Abschnitt bereits seine eigenen Kontrollsummen enthaelt.
024900******************************************************************
025000 B090-ENDE SECTION.
025100 B090-00.
025200     DISPLAY K-MODUL, " SMARTDATALYSER-LAUF BEENDET - ",
025300             WS-SCHRITT-NR-R, " SCHRITTE DURCHGEFUEHRT."
025400     .
025500 B090-99.
025600     EXIT.
