000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. SDLGEO0.
001200
001300 AUTHOR. R. MEIER.
001400
001500 INSTALLATION. AKQ RECHENZENTRUM DATENVERARBEITUNG.
001600
001700 DATE-WRITTEN. 1990-02-12.
001800
001900 DATE-COMPILED.
002000
002100 SECURITY. NUR INTERNER GEBRAUCH - SMARTDATALYSER BATCH-SUITE.
002200
002300
002400*****************************************************************
002500* Letzte Aenderung :: 2000-04-11
002600* Letzte Version   :: B.00.04
002700* Kurzbeschreibung :: Streckenberechnung ueber Datei GPSTRACK
002800* Auftrag          :: SDL-1023 SDL-1071 SDL-1123
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1990-02-12| rwm | Neuerstellung als SSFGEO0 fuer den
003300*       |          |     | Datenerfassungsbereich AKQ-NORD
003400*-------|----------|-----|---------------------------------------*
003500*A.00.01|1990-02-19| rwm | Punkte mit GPS-VALID = "N" werden jetzt
003600*       |          |     | uebersprungen statt den Lauf abzubrechen
003700*-------|----------|-----|---------------------------------------*
003800*A.01.00|1991-07-30| kl  | Hoehendifferenz (HOEHENDIFFERENZ) ergaenzt -
003900*       |          |     | Auftrag SDL-1023
004000*-------|----------|-----|---------------------------------------*
004100*A.01.01|1993-04-27| hb  | Vorzeichen der Hoehendifferenz: Betrag statt
004200*       |          |     | Differenz aufsummiert (Regelaenderung)
004300*-------|----------|-----|---------------------------------------*
004400*B.00.00|1994-02-16| rwm | Portierung von SSFGEO0 auf SDLGEO0,
004500*       |          |     | Namensraum SmartDataLyser
004600*-------|----------|-----|---------------------------------------*
004700*B.00.01|1996-11-20| kl  | Streckensumme auf 3 Nachkommastellen im
004800*       |          |     | Laufbericht begrenzt (vorher 6) - Auftrag
004900*       |          |     | SDL-1071
005000*-------|----------|-----|---------------------------------------*
005100*B.00.02|1998-09-14| mfs | Jahr-2000: GPS-TS wird nur zur Reihenfolge-
005200*       |          |     | pruefung verwendet, keine Datumsarithmetik
005300*       |          |     | - Pruefung OK
005400*-------|----------|-----|---------------------------------------*
005500*B.00.03|1999-02-09| mfs | Kommentar ergaenzt (s.o.) nach JAHR-2000-
005600*       |          |     | Review; Versionsstempel aktualisiert
005700*-------|----------|-----|---------------------------------------*
005800*B.00.04|2000-04-11| hb  | Programmpruefung (Auftrag SDL-1123): Zonen-
005900*       |          |     | sicht REPORT-ZEILE-X um Reservebytes ergaenzt
006000*----------------------------------------------------------------*
006100*
006200* Programmbeschreibung
006300* --------------------
006400*
006500* Streckenberechnung ueber die nach Zeitstempel
006600* aufsteigend geordnete Datei GPSTRACK: Punkte mit GPS-VALID = "N"
006700* (keine Position) werden uebersprungen, sie unterbrechen die Kette
006800* nicht - der letzte gueltige Punkt bleibt der Vergleichspunkt. Ab dem
006900* zweiten gueltigen Punkt wird je Punktpaar die Haversine-Entfernung
007000* (Erdradius 6371 km) zur Streckensumme addiert sowie der Betrag der
007100* Hoehendifferenz zur Hoehensumme. Am Ende wird der Geo-Abschnitt des
007200* Laufberichts REPORT angehaengt (Satzart EXTEND).
007300*
007400* Einziges Unterprogramm der Suite, das mit trigonometrischen FUNCTION-
007500* Intrinsics (SIN, COS, ASIN, SQRT) arbeitet - fuer Transzendentfunk-
007600* tionen gibt es auf dieser Anlage keinen Ersatz ohne FUNCTION; auf
007700* diesen einen Abschnitt (U200-HAVERSINE) beschraenkt.
007800*
007900******************************************************************
008000
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400     SWITCH-15 IS ANZEIGE-VERSION
008500         ON STATUS IS SHOW-VERSION
008600     CLASS ALPHNUM IS "0123456789"
008700                      "abcdefghijklmnopqrstuvwxyz"
008800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008900                      " .,;-_!$%&/=*+".
009000
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT GPSTRACK     ASSIGN TO GPSTRACK
009400         FILE STATUS IS SDL-GPS-STATUS.
009500     SELECT REPORT       ASSIGN TO REPORT
009600         FILE STATUS IS SDL-RPT-STATUS.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000
010100 FD  GPSTRACK
010200     RECORD CONTAINS 67 CHARACTERS.
010300     COPY    SDLGPSC OF "=SDLCPYLB".
010400
010500 FD  REPORT
010600     RECORD CONTAINS 132 CHARACTERS.
010700 01  REPORT-ZEILE                PIC X(132).
010800*    Zonensicht der Druckzeile, derzeit nicht fuer eine zweispaltige
010900*    Auflistung genutzt, aber fuer kuenftige Erweiterungen bereit-
011000*    gehalten (Reserve-Layout wie in anderen Laufberichten ueblich).
011100 01  REPORT-ZEILE-X REDEFINES REPORT-ZEILE.
011200     05      RZ-ZONE-LINKS           PIC X(64).
011300     05      RZ-ZONE-RECHTS          PIC X(64).
011400     05      FILLER                  PIC X(04).
011500
011600 WORKING-STORAGE SECTION.
011700
011800 01  COMP-FELDER.
011900     05      C4-PUNKTE-GELESEN       PIC S9(09) COMP VALUE ZERO.
012000     05      C4-PUNKTE-GUELTIG       PIC S9(09) COMP VALUE ZERO.
012100     05      C4-PUNKTE-UEBERSPRUNGEN PIC S9(09) COMP VALUE ZERO.
012200
012300 01  KONSTANTE-FELDER.
012400     05      K-MODUL                 PIC X(08) VALUE "SDLGEO0 ".
012500     05      K-ERDRADIUS-KM          PIC S9(05)V9(06) VALUE 6371.
012600     05      K-GRAD-ZU-RAD           PIC S9(01)V9(09)
012700                                          VALUE 0.017453293.
012800
012900 01  LAUFOPTIONEN.
013000*    Keine PARM-Datei im System - Standard: Spuranzeige aus.
013100     05      SDL-SPUR-SCHALTER       PIC X(01) VALUE "N".
013200         88  SDL-TRACEABILITY-EIN        VALUE "J".
013300
013400 01  SCHALTER.
013500     05      SDL-GPS-STATUS          PIC X(02) VALUE "00".
013600         88  SDL-GPS-OK                  VALUE "00".
013700         88  SDL-GPS-EOF                 VALUE "10".
013800     05      SDL-RPT-STATUS          PIC X(02) VALUE "00".
013900         88  SDL-RPT-OK                  VALUE "00".
014000     05      WS-ERSTER-PUNKT-SCHALTER PIC X(01) VALUE "N".
014100         88  WS-ERSTER-GUELTIGE-PUNKT-NOCH-OFFEN VALUE "N".
014200
014300 01  SDL-LAUFZEIT.
014400     05      WS-LAUF-DATUM           PIC 9(08).
014500     05      WS-LAUF-DATUM-X REDEFINES WS-LAUF-DATUM.
014600         10  WS-LAUF-JAHR            PIC 9(04).
014700         10  WS-LAUF-MONAT           PIC 9(02).
014800         10  WS-LAUF-TAG             PIC 9(02).
014900     05      WS-LAUF-ZEIT            PIC 9(08).
015000     05      WS-LAUF-ZEIT-X REDEFINES WS-LAUF-ZEIT.
015100         10  WS-LAUF-STUNDE          PIC 9(02).
015200         10  WS-LAUF-MINUTE          PIC 9(02).
015300         10  WS-LAUF-SEKUNDE         PIC 9(02).
015400         10  WS-LAUF-HUNDERTSTEL     PIC 9(02).
015500
015600 01  SDL-GEO-ARBEIT.
015700*    Vorheriger gueltiger Punkt, in Radiant vorgehalten (wird je
015800*    Punkt neu gebraucht - daher eigene Arbeitsfelder, nicht ueber
015900*    den FD-Satz selbst, der beim naechsten READ ueberschrieben wird).
016000     05      WS-VOR-PUNKT-GRUPPE.
016100         10  WS-VOR-LAT-GRAD         PIC S9(03)V9(06).
016200         10  WS-VOR-LNG-GRAD         PIC S9(03)V9(06).
016300         10  WS-VOR-ALT              PIC S9(05)V9(02).
016400     05      WS-VOR-PUNKT-X REDEFINES WS-VOR-PUNKT-GRUPPE
016500                                     PIC X(25).
016600     05      WS-VOR-LAT-RAD          PIC S9(03)V9(09) COMP.
016700     05      WS-VOR-LNG-RAD          PIC S9(03)V9(09) COMP.
016800     05      WS-AKT-LAT-RAD          PIC S9(03)V9(09) COMP.
016900     05      WS-AKT-LNG-RAD          PIC S9(03)V9(09) COMP.
017000     05      WS-DLAT-RAD             PIC S9(03)V9(09) COMP.
017100     05      WS-DLNG-RAD             PIC S9(03)V9(09) COMP.
017200     05      WS-HAVERSINE-A          PIC S9(03)V9(09) COMP.
017300     05      WS-HAVERSINE-D-KM       PIC S9(07)V9(06) COMP.
017400     05      WS-HOEHENDIFF-ABS       PIC S9(05)V9(02).
017500
017600 01  SDL-GEO-BEREICH.
017700*    GPS-TS-X REDEFINES liegt im Kopierbuch SDLGPSC - hier nur die
017800*    beiden laufenden Summen und die Berichtsedierfelder.
017900     05      WS-STRECKE-KM-GESAMT    PIC S9(09)V9(06) COMP VALUE ZERO.
018000     05      WS-STRECKE-KM-GERUNDET  PIC S9(09)V9(03).
018100     05      WS-HOEHE-M-GESAMT       PIC S9(07)V9(02) COMP VALUE ZERO.
018200     05      D-STRECKE-EDIT          PIC -(06)9.9(03).
018300     05      D-HOEHE-EDIT            PIC -(04)9.9(02).
018400     05      D-PUNKTE-EDIT           PIC Z(08)9.
018500
018600 PROCEDURE DIVISION.
018700
018800 A100-STEUERUNG SECTION.
018900 A100-00.
019000     PERFORM B000-VORLAUF
019100     PERFORM B100-STRECKE UNTIL SDL-GPS-EOF
019200     PERFORM B090-ENDE
019300     EXIT PROGRAM
019400     .
019500 A100-99.
019600     EXIT.
019700
019800******************************************************************
019900* GPSTRACK oeffnen, ersten Satz lesen, Laufdatum fuer den Bericht
020000* feststellen; "erster gueltiger Punkt"-Schalter auf offen setzen.
020100******************************************************************
020200 B000-VORLAUF SECTION.
020300 B000-00.
020400     MOVE ZERO TO C4-PUNKTE-GELESEN
020500     MOVE ZERO TO C4-PUNKTE-GUELTIG
020600     MOVE ZERO TO C4-PUNKTE-UEBERSPRUNGEN
020700     MOVE "N" TO WS-ERSTER-PUNKT-SCHALTER
020800     ACCEPT WS-LAUF-DATUM FROM DATE YYYYMMDD
020900     ACCEPT WS-LAUF-ZEIT  FROM TIME
021000     OPEN INPUT GPSTRACK
021100     IF NOT SDL-GPS-OK
021200        DISPLAY K-MODUL, " FEHLER BEIM OEFFNEN VON GPSTRACK ",
021300                SDL-GPS-STATUS
021400        EXIT PROGRAM
021500     END-IF
021600     READ GPSTRACK
021700         AT END SET SDL-GPS-EOF TO TRUE
021800     END-READ
021900     .
022000 B000-99.
022100     EXIT.
022200
022300******************************************************************
022400* Je Satz: ungueltige Punkte (GPS-VALID = "N") zaehlen und ueber-
022500* springen, ohne die Kette zu unterbrechen. Der erste gueltige Punkt
022600* eroeffnet nur die Vergleichsbasis; ab dem zweiten gueltigen Punkt
022700* wird Strecke und Hoehendifferenz zum vorherigen gueltigen Punkt
022800* aufsummiert.
022900******************************************************************
023000 B100-STRECKE SECTION.
023100 B100-00.
023200     ADD 1 TO C4-PUNKTE-GELESEN
023300     IF GPS-POSITION-FEHLT
023400         ADD 1 TO C4-PUNKTE-UEBERSPRUNGEN
023500     ELSE
023600         ADD 1 TO C4-PUNKTE-GUELTIG
023700         IF WS-ERSTER-GUELTIGE-PUNKT-NOCH-OFFEN
023800             PERFORM C100-ERSTEN-PUNKT-UEBERNEHMEN
023900         ELSE
024000             PERFORM C200-PUNKT-VERDICHTEN
024100         END-IF
024200     END-IF
024300     READ GPSTRACK
024400         AT END SET SDL-GPS-EOF TO TRUE
024500     END-READ
024600     .
024700 B100-99.
024800     EXIT.
024900
025000 C100-ERSTEN-PUNKT-UEBERNEHMEN SECTION.
025100 C100-00.
025200     MOVE GPS-LAT TO WS-VOR-LAT-GRAD
025300     MOVE GPS-LNG TO WS-VOR-LNG-GRAD
025400     MOVE GPS-ALT TO WS-VOR-ALT
025500     MOVE "J" TO WS-ERSTER-PUNKT-SCHALTER
025600     .
025700 C100-99.
025800     EXIT.
025900
026000******************************************************************
026100* Haversine-Strecke und Hoehendifferenz zum vorherigen gueltigen
026200* Punkt bilden, dann den aktuellen Punkt als neue Vergleichsbasis
026300* uebernehmen.
026400******************************************************************
026500 C200-PUNKT-VERDICHTEN SECTION.
026600 C200-00.
026700     IF SDL-TRACEABILITY-EIN
026800         DISPLAY K-MODUL, " VORPUNKT ", WS-VOR-PUNKT-X
026900     END-IF
027000
027100     PERFORM U200-HAVERSINE
027200     ADD WS-HAVERSINE-D-KM TO WS-STRECKE-KM-GESAMT
027300
027400     COMPUTE WS-HOEHENDIFF-ABS = GPS-ALT - WS-VOR-ALT
027500     IF WS-HOEHENDIFF-ABS < ZERO
027600         MULTIPLY WS-HOEHENDIFF-ABS BY -1 GIVING WS-HOEHENDIFF-ABS
027700     END-IF
027800     ADD WS-HOEHENDIFF-ABS TO WS-HOEHE-M-GESAMT
027900
028000     MOVE GPS-LAT TO WS-VOR-LAT-GRAD
028100     MOVE GPS-LNG TO WS-VOR-LNG-GRAD
028200     MOVE GPS-ALT TO WS-VOR-ALT
028300     .
028400 C200-99.
028500     EXIT.
028600
028700******************************************************************
028800* Haversine-Entfernung zwischen WS-VOR-LAT/LNG-GRAD (vorheriger
028900* Punkt) und GPS-LAT/LNG (aktueller Satz). Ergebnis in WS-HAVERSINE-
029000* D-KM, intern auf 6 Dezimalstellen gefuehrt. Einziger Abschnitt der
029100* Suite mit FUNCTION-Intrinsics - vgl. Periodenregel-Ausnahme oben.
029200******************************************************************
029300 U200-HAVERSINE SECTION.
029400 U200-00.
029500     COMPUTE WS-VOR-LAT-RAD = WS-VOR-LAT-GRAD * K-GRAD-ZU-RAD
029600     COMPUTE WS-VOR-LNG-RAD = WS-VOR-LNG-GRAD * K-GRAD-ZU-RAD
029700     COMPUTE WS-AKT-LAT-RAD = GPS-LAT * K-GRAD-ZU-RAD
029800     COMPUTE WS-AKT-LNG-RAD = GPS-LNG * K-GRAD-ZU-RAD
029900
030000     COMPUTE WS-DLAT-RAD = WS-AKT-LAT-RAD - WS-VOR-LAT-RAD
030100     COMPUTE WS-DLNG-RAD = WS-AKT-LNG-RAD - WS-VOR-LNG-RAD
030200
030300     COMPUTE WS-HAVERSINE-A =
030400         FUNCTION SIN(WS-DLAT-RAD / 2) ** 2
030500         + FUNCTION SIN(WS-DLNG-RAD / 2) ** 2
030600           * FUNCTION COS(WS-VOR-LAT-RAD) * FUNCTION COS(WS-AKT-LAT-RAD)
030700
030800     COMPUTE WS-HAVERSINE-D-KM ROUNDED =
030900         2 * K-ERDRADIUS-KM * FUNCTION ASIN(FUNCTION SQRT(WS-HAVERSINE-A))
031000     .
031100 U200-99.
031200     EXIT.
031300
031400******************************************************************
031500* Geo-Abschnitt an den Laufbericht anhaengen (Satzart EXTEND).
031600******************************************************************
031700 B090-ENDE SECTION.
031800 B090-00.
031900     CLOSE GPSTRACK
032000     COMPUTE WS-STRECKE-KM-GERUNDET ROUNDED = WS-STRECKE-KM-GESAMT
032100     MOVE WS-STRECKE-KM-GERUNDET TO D-STRECKE-EDIT
032200     MOVE WS-HOEHE-M-GESAMT      TO D-HOEHE-EDIT
032300
032400     OPEN EXTEND REPORT
032500
032600     MOVE SPACES TO REPORT-ZEILE
032700     MOVE "3. GEO-AUSWERTUNG - SmartDataLyser Laufbericht"
032800       TO REPORT-ZEILE
032900     WRITE REPORT-ZEILE
033000
033100     MOVE SPACES TO REPORT-ZEILE
033200     STRING "LAUFDATUM.............: " DELIMITED BY SIZE,
033300            WS-LAUF-JAHR               DELIMITED BY SIZE,
033400            "-"                        DELIMITED BY SIZE,
033500            WS-LAUF-MONAT              DELIMITED BY SIZE,
033600            "-"                        DELIMITED BY SIZE,
033700            WS-LAUF-TAG                DELIMITED BY SIZE
033800        INTO REPORT-ZEILE
033900     WRITE REPORT-ZEILE
034000
034100     MOVE SPACES TO REPORT-ZEILE
034200     STRING "LAUFZEIT..............: " DELIMITED BY SIZE,
034300            WS-LAUF-STUNDE             DELIMITED BY SIZE,
034400            ":"                        DELIMITED BY SIZE,
034500            WS-LAUF-MINUTE             DELIMITED BY SIZE,
034600            ":"                        DELIMITED BY SIZE,
034700            WS-LAUF-SEKUNDE            DELIMITED BY SIZE
034800        INTO REPORT-ZEILE
034900     WRITE REPORT-ZEILE
035000
035100     MOVE SPACES TO REPORT-ZEILE
035200     WRITE REPORT-ZEILE
035300
035400     MOVE SPACES TO REPORT-ZEILE
035500     STRING "STRECKE GESAMT (KM)...: " DELIMITED BY SIZE,
035600            D-STRECKE-EDIT             DELIMITED BY SIZE
035700        INTO REPORT-ZEILE
035800     WRITE REPORT-ZEILE
035900
036000     MOVE SPACES TO REPORT-ZEILE
036100     STRING "HOEHENDIFFERENZ (M)...: " DELIMITED BY SIZE,
036200            D-HOEHE-EDIT               DELIMITED BY SIZE
036300        INTO REPORT-ZEILE
036400     WRITE REPORT-ZEILE
036500
036600     MOVE C4-PUNKTE-GELESEN TO D-PUNKTE-EDIT
036700     MOVE SPACES TO REPORT-ZEILE
036800     STRING "PUNKTE GELESEN........: " DELIMITED BY SIZE,
036900            D-PUNKTE-EDIT              DELIMITED BY SIZE
037000        INTO REPORT-ZEILE
037100     WRITE REPORT-ZEILE
037200
037300     MOVE C4-PUNKTE-GUELTIG TO D-PUNKTE-EDIT
037400     MOVE SPACES TO REPORT-ZEILE
037500     STRING "PUNKTE GUELTIG........: " DELIMITED BY SIZE,
037600            D-PUNKTE-EDIT              DELIMITED BY SIZE
037700        INTO REPORT-ZEILE
037800     WRITE REPORT-ZEILE
037900
038000     MOVE C4-PUNKTE-UEBERSPRUNGEN TO D-PUNKTE-EDIT
038100     MOVE SPACES TO REPORT-ZEILE
038200     STRING "PUNKTE UEBERSPRUNGEN..: " DELIMITED BY SIZE,
038300            D-PUNKTE-EDIT              DELIMITED BY SIZE
038400        INTO REPORT-ZEILE
038500     WRITE REPORT-ZEILE
038600
038700     MOVE SPACES TO REPORT-ZEILE
038800     WRITE REPORT-ZEILE
038900
039000     CLOSE REPORT
039100     .
039200 B090-99.
039300     EXIT.
