000100******************************************************************
000200* SDLGPSC  --  GPS-Streckenpunkt (Datei GPSTRACK)
000300*
000400* Herkunft  :: SmartDataLyser Batch-Suite
000500* Erstellt  :: 1989-05-03  kl
000600* Satzlaenge:: 67
000700*----------------------------------------------------------------*
000800*1989-05-03| kl  | Neuerstellung
000900*1995-02-17| rwm | GPS-TS in Datums-/Zeitanteil aufgespalten
001000*1995-02-17| rwm | FILLER(15) reserviert fuer kuenftige Genauigkeit
001100*1999-01-06| kl  | FILLER hinter GPS-TS-SECOND von 9 auf 7 Stellen
001200*         |     | berichtigt (REDEFINES war laenger als GPS-TS)
001300*----------------------------------------------------------------*
001400 01          SDL-GPSTRK-REC.
001500     05      GPS-TS                  PIC X(26).
001600     05      GPS-TS-X REDEFINES GPS-TS.
001700         10  GPS-TS-YEAR             PIC X(04).
001800         10  FILLER                  PIC X(01).
001900         10  GPS-TS-MONTH            PIC X(02).
002000         10  FILLER                  PIC X(01).
002100         10  GPS-TS-DAY              PIC X(02).
002200         10  FILLER                  PIC X(01).
002300         10  GPS-TS-HOUR             PIC X(02).
002400         10  FILLER                  PIC X(01).
002500         10  GPS-TS-MINUTE           PIC X(02).
002600         10  FILLER                  PIC X(01).
002700         10  GPS-TS-SECOND           PIC X(02).
002800         10  FILLER                  PIC X(07).
002900     05      GPS-LAT                 PIC S9(03)V9(06).
003000     05      GPS-LNG                 PIC S9(03)V9(06).
003100     05      GPS-ALT                 PIC S9(05)V9(02).
003200     05      GPS-VALID               PIC X(01).
003300         88  GPS-POSITION-OK             VALUE "Y".
003400         88  GPS-POSITION-FEHLT          VALUE "N".
003500     05      FILLER                  PIC X(15).
