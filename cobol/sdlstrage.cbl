000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. SDLSTRAG.
001200
001300 AUTHOR. K. LEHNER.
001400
001500 INSTALLATION. AKQ RECHENZENTRUM DATENVERARBEITUNG.
001600
001700 DATE-WRITTEN. 1989-03-06.
001800
001900 DATE-COMPILED.
002000
002100 SECURITY. NUR INTERNER GEBRAUCH - SMARTDATALYSER BATCH-SUITE.
002200
002300
002400*****************************************************************
002500* Letzte Aenderung :: 2000-04-19
002600* Letzte Version   :: C.00.06
002700* Kurzbeschreibung :: String-Aggregator fuer Clusterbildung
002800* Auftrag          :: SDL-1004 SDL-1041 SDL-1077 SDL-1123
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1989-03-06| kl  | Neuerstellung: Textwertbildner fuer
003300*       |          |     | den Clusterbildner SSFCLU0 (Vorlaeufer
003400*       |          |     | von SDLCLUS0) - liefert den haeufigsten
003500*       |          |     | Textwert je Zielattribut
003600*-------|----------|-----|---------------------------------------*
003700*A.00.01|1989-09-18| kl  | Tabellengroesse wie SDLNUMAG angepasst
003800*-------|----------|-----|---------------------------------------*
003900*A.01.00|1990-05-04| rwm | Spurenliste (LINK-AUS-SPUR) ergaenzt -
004000*       |          |     | Auftrag SDL-1004
004100*-------|----------|-----|---------------------------------------*
004200*B.00.00|1991-08-14| kl  | LINK-FUNKTION RESET eingefuehrt (analog
004300*       |          |     | zu SDLNUMAG)
004400*-------|----------|-----|---------------------------------------*
004500*B.00.01|1992-02-11| hb  | Regel "bei Gleichstand gilt der zuerst
004600*       |          |     | aufgetretene Wert" dokumentiert und im
004700*       |          |     | Programm abgesichert (Auftrag SDL-1041)
004800*-------|----------|-----|---------------------------------------*
004900*B.01.00|1992-11-03| hb  | Tabellengroesse auf 64 Eintraege erhoeht
005000*-------|----------|-----|---------------------------------------*
005100*B.01.01|1993-04-27| hb  | LINK-RC-LEER ergaenzt (analog SDLNUMAG)
005200*-------|----------|-----|---------------------------------------*
005300*C.00.00|1994-02-16| rwm | Portierung auf SDL-Namensraum (vormals
005400*       |          |     | SSFCLU0-Unterprogramm SSFCAG1)
005500*-------|----------|-----|---------------------------------------*
005600*C.00.01|1995-09-12| kl  | Werteliste je Attribut auf 40 verschiedene
005700*       |          |     | Auspraegungen begrenzt, darueber RC 2
005800*-------|----------|-----|---------------------------------------*
005900*C.00.02|1998-09-14| mfs | Jahr-2000: Datumsfelder werden in diesem
006000*       |          |     | Unterprogramm nicht gefuehrt - keine
006100*       |          |     | Aenderung erforderlich, Pruefung OK
006200*-------|----------|-----|---------------------------------------*
006300*C.00.03|1999-02-09| mfs | Versionsstempel aktualisiert nach JAHR-
006400*       |          |     | 2000-Review
006500*-------|----------|-----|---------------------------------------*
006600*C.00.04|2000-04-11| hb  | Programmpruefung (Auftrag SDL-1123):
006700*       |          |     | Schleifen der Tabellenverarbeitung auf
006800*       |          |     | eigene Unterprogrammschritte umgestellt,
006900*       |          |     | ungenutztes Arbeitsfeld entfernt, Melde-
007000*       |          |     | text bei voller Sammeltabelle ergaenzt
007100*-------|----------|-----|---------------------------------------*
007200*C.00.05|2000-04-17| hb  | Reservebytes (FILLER) je Werteliste-
007300*       |          |     | Eintrag SDL-SA-WERT-ZEILE ergaenzt
007400*       |          |     | (Auftrag SDL-1123)
007500*-------|----------|-----|---------------------------------------*
007600*C.00.06|2000-04-19| hb  | Programmpruefung (Auftrag SDL-1123): RESULT
007700*       |          |     | lieferte bislang den haeufigsten Textwert -
007800*       |          |     | die Vorgabe des Clusterbildners SDLCLUS0
007900*       |          |     | verlangt jedoch den Wert an Tabellenplatz
008000*       |          |     | ANZ-WERTE/2
008100*       |          |     | (ganzzahlig, nullbasiert) in Erfassungs-
008200*       |          |     | reihenfolge. Haeufigkeitszaehlung SDL-SA-
008300*       |          |     | WERT-ANZ und Werte-Dublettenpruefung (vorm.
008400*       |          |     | C200-WERT-SUCHEN/C250-WERT-PRUEFEN) entfallen,
008500*       |          |     | jeder ADD-Aufruf haengt seinen Wert an; LINK-
008600*       |          |     | AUS-ANZAHL liefert jetzt die Gesamtzahl ge-
008700*       |          |     | sammelter Werte (vormals Haeufigkeit des
008800*       |          |     | Gewinnerwerts - wich von CLUS-SRC-COUNT lt.
008900*       |          |     | Datenmodell ab)
009000*----------------------------------------------------------------*
009100*
009200* Programmbeschreibung
009300* --------------------
009400*
009500* String-Aggregator der Clusterbildung.
009600* Wird vom Clusterbildner SDLCLUS0 je Zielattribut ueber
009700* SDL-AGGREGATOR-LINK angesprochen, sobald ein Wert NICHT als Zahl
009800* erkannt wurde:
009900*
010000*   RESET   - Sammlung fuer alle Zielattribute leeren (je Cluster)
010100*   ADD     - einen Textwert (LINK-EIN-WERT) in Erfassungsreihenfolge
010200*             anhaengen (keine Dublettenpruefung)
010300*   RESULT  - Wert am Tabellenplatz ANZ-WERTE/2 (ganzzahlig, null-
010400*             basiert) der Erfassungsreihenfolge liefern, sowie
010500*             Gesamtzahl der Werte und Spurenliste (max. 3 Eintraege)
010600*
010700******************************************************************
010800
010900 ENVIRONMENT DIVISION.
011000 CONFIGURATION SECTION.
011100 SPECIAL-NAMES.
011200     SWITCH-15 IS ANZEIGE-VERSION
011300         ON STATUS IS SHOW-VERSION
011400     CLASS ALPHNUM IS "0123456789"
011500                      "abcdefghijklmnopqrstuvwxyz"
011600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
011700                      " .,;-_!$%&/=*+".
011800
011900 INPUT-OUTPUT SECTION.
012000 FILE-CONTROL.
012100
012200
012300 DATA DIVISION.
012400 FILE SECTION.
012500
012600
012700 WORKING-STORAGE SECTION.
012800*--------------------------------------------------------------------*
012900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
013000*--------------------------------------------------------------------*
013100 01          COMP-FELDER.
013200     05      C4-I1               PIC S9(04) COMP.
013300     05      C4-GEFUNDEN         PIC S9(04) COMP.
013400     05      C4-WERT-GEF         PIC S9(04) COMP.
013500     05      C4-MEDIAN-IX        PIC S9(04) COMP.
013600
013700*--------------------------------------------------------------------*
013800* Felder mit konstantem Inhalt: Praefix K
013900*--------------------------------------------------------------------*
014000 01          KONSTANTE-FELDER.
014100     05      K-MODUL             PIC X(08)          VALUE "SDLSTRAG".
014200     05      K-MAX-WERTE         PIC S9(04) COMP    VALUE 40.
014300     05      K-MAX-WERTE-R REDEFINES K-MAX-WERTE
014400                             PIC S9(04).
014500
014600*----------------------------------------------------------------*
014700* Conditional-Felder
014800*----------------------------------------------------------------*
014900 01          SCHALTER.
015000     05      PRG-STATUS          PIC 9.
015100          88 PRG-OK                          VALUE ZERO.
015200          88 PRG-ABBRUCH                     VALUE 1.
015300
015400*--------------------------------------------------------------------*
015500* Sammeltabelle: je Zielattribut eine Liste der aufgetretenen Werte
015600* in strikter Erfassungsreihenfolge (keine Dublettenzusammenfassung -
015700* jeder ADD-Aufruf belegt einen eigenen Tabellenplatz)
015800*--------------------------------------------------------------------*
015900 01          SDL-STRAG-BEREICH.
016000     05      SDL-SA-ANZ-ATTR     PIC S9(04) COMP VALUE ZERO.
016100     05      SDL-SA-ANZ-ATTR-R REDEFINES SDL-SA-ANZ-ATTR
016200                             PIC S9(04).
016300     05      SDL-SA-MAX-ATTR     PIC S9(04) COMP VALUE 64.
016400     05      SDL-SA-MAX-ATTR-R REDEFINES SDL-SA-MAX-ATTR
016500                             PIC S9(04).
016600     05      SDL-SA-ZEILE OCCURS 64 TIMES
016700                          INDEXED BY SDL-SA-IX.
016800         10  SDL-SA-ATTR         PIC X(12).
016900         10  SDL-SA-SPUR-ANZ     PIC S9(04) COMP VALUE ZERO.
017000         10  SDL-SA-SPUR OCCURS 3 TIMES
017100                                 PIC X(20).
017200         10  SDL-SA-ANZ-WERTE    PIC S9(04) COMP VALUE ZERO.
017300         10  SDL-SA-WERT-ZEILE OCCURS 40 TIMES
017400                          INDEXED BY SDL-SA-WX.
017500             15  SDL-SA-WERT         PIC X(14).
017600             15  FILLER              PIC X(10).
017700
017800*--------------------------------------------------------------------*
017900* Arbeitsfelder der Attributsuche
018000*--------------------------------------------------------------------*
018100 01          SDL-SA-ARBEIT.
018200     05      SDL-SA-NEU-ATTR     PIC X VALUE "J".
018300          88 SDL-SA-IST-NEU-ATTR     VALUE "J".
018400          88 SDL-SA-IST-BEKANNT-ATTR VALUE "N".
018500
018600*--------------------------------------------------------------------*
018700* Uebergabebereich - COPY-Modul
018800*--------------------------------------------------------------------*
018900 LINKAGE SECTION.
019000     COPY    SDLAGRC OF "=SDLCPYLB".
019100
019200 PROCEDURE DIVISION USING SDL-AGGREGATOR-LINK.
019300
019400******************************************************************
019500* Steuerungs-Section
019600******************************************************************
019700 A100-STEUERUNG SECTION.
019800 A100-00.
019900     EVALUATE TRUE
020000         WHEN LINK-FN-RESET
020100              PERFORM B100-RESET
020200         WHEN LINK-FN-ADD
020300              PERFORM B200-SAMMELN
020400         WHEN LINK-FN-RESULT
020500              PERFORM B300-ERGEBNIS
020600         WHEN OTHER
020700              MOVE 9999 TO LINK-RC
020800     END-EVALUATE
020900     .
021000 A100-99.
021100     EXIT PROGRAM.
021200
021300******************************************************************
021400* RESET - Sammlung fuer alle Zielattribute leeren (je Cluster)
021500******************************************************************
021600 B100-RESET SECTION.
021700 B100-00.
021800     MOVE ZERO TO SDL-SA-ANZ-ATTR
021900     PERFORM B150-ZEILE-LEEREN VARYING C4-I1 FROM 1 BY 1
022000             UNTIL C4-I1 > SDL-SA-MAX-ATTR
022100     MOVE ZERO TO LINK-RC
022200     .
022300 B100-99.
022400     EXIT.
022500
022600******************************************************************
022700* Eine Tabellenzeile der Sammeltabelle leeren (aufgerufen je Index
022800* aus B100-RESET)
022900******************************************************************
023000 B150-ZEILE-LEEREN SECTION.
023100 B150-00.
023200     MOVE SPACES TO SDL-SA-ATTR(C4-I1)
023300     MOVE ZERO   TO SDL-SA-SPUR-ANZ(C4-I1)
023400                     SDL-SA-ANZ-WERTE(C4-I1)
023500     .
023600 B150-99.
023700     EXIT.
023800
023900******************************************************************
024000* ADD - einen Textwert unter LINK-ZIEL-ATTR zaehlen
024100******************************************************************
024200 B200-SAMMELN SECTION.
024300 B200-00.
024400     PERFORM C100-ATTR-SUCHEN
024500
024600     IF SDL-SA-IST-NEU-ATTR
024700        IF SDL-SA-ANZ-ATTR >= SDL-SA-MAX-ATTR
024800           DISPLAY K-MODUL, " TABELLE VOLL - ", SDL-SA-ANZ-ATTR-R,
024900                   " VON ", SDL-SA-MAX-ATTR-R,
025000                   " ZIELATTRIBUTEN BEREITS BELEGT"
025100           MOVE 9999 TO LINK-RC
025200           EXIT SECTION
025300        END-IF
025400        ADD  1                      TO SDL-SA-ANZ-ATTR
025500        MOVE SDL-SA-ANZ-ATTR        TO C4-GEFUNDEN
025600        MOVE LINK-ZIEL-ATTR         TO SDL-SA-ATTR(C4-GEFUNDEN)
025700     END-IF
025800
025900     IF SDL-SA-SPUR-ANZ(C4-GEFUNDEN) < 3
026000        ADD 1 TO SDL-SA-SPUR-ANZ(C4-GEFUNDEN)
026100        STRING LINK-EIN-SOURCE-ID DELIMITED BY SPACE,
026200               "/"                DELIMITED BY SIZE,
026300               LINK-EIN-DATASET-ID DELIMITED BY SIZE
026400        INTO SDL-SA-SPUR(C4-GEFUNDEN, SDL-SA-SPUR-ANZ(C4-GEFUNDEN))
026500     END-IF
026600
026700     IF SDL-SA-ANZ-WERTE(C4-GEFUNDEN) >= K-MAX-WERTE
026800        DISPLAY K-MODUL, " WERTELISTE VOLL FUER ATTRIBUT ",
026900                LINK-ZIEL-ATTR, " - MAX ", K-MAX-WERTE-R,
027000                " AUSPRAEGUNGEN"
027100        MOVE 2 TO LINK-RC
027200        EXIT SECTION
027300     END-IF
027400     ADD  1 TO SDL-SA-ANZ-WERTE(C4-GEFUNDEN)
027500     MOVE SDL-SA-ANZ-WERTE(C4-GEFUNDEN)    TO C4-WERT-GEF
027600     MOVE LINK-EIN-WERT
027700            TO SDL-SA-WERT(C4-GEFUNDEN, C4-WERT-GEF)
027800
027900     MOVE ZERO TO LINK-RC
028000     .
028100 B200-99.
028200     EXIT.
028300
028400******************************************************************
028500* RESULT - Wert am Tabellenplatz ANZ-WERTE/2 (ganzzahlig, null-
028600* basiert, Erfassungsreihenfolge) fuer LINK-ZIEL-ATTR liefern
028700******************************************************************
028800 B300-ERGEBNIS SECTION.
028900 B300-00.
029000     MOVE SPACES TO LINK-AUS-WERT
029100     MOVE ZERO   TO LINK-AUS-ANZAHL
029200     MOVE SPACES TO LINK-AUS-SPUR
029300
029400     PERFORM C100-ATTR-SUCHEN
029500
029600     IF SDL-SA-IST-NEU-ATTR
029700        MOVE 1 TO LINK-RC
029800        EXIT SECTION
029900     END-IF
030000
030100     IF SDL-SA-ANZ-WERTE(C4-GEFUNDEN) = ZERO
030200        MOVE 1 TO LINK-RC
030300        EXIT SECTION
030400     END-IF
030500
030600     COMPUTE C4-MEDIAN-IX = SDL-SA-ANZ-WERTE(C4-GEFUNDEN) / 2 + 1
030700
030800     MOVE SDL-SA-WERT(C4-GEFUNDEN, C4-MEDIAN-IX)    TO LINK-AUS-WERT
030900     MOVE SDL-SA-ANZ-WERTE(C4-GEFUNDEN)             TO LINK-AUS-ANZAHL
031000
031100     PERFORM B350-SPUR-KOPIEREN VARYING C4-I1 FROM 1 BY 1
031200             UNTIL C4-I1 > SDL-SA-SPUR-ANZ(C4-GEFUNDEN)
031300
031400     MOVE ZERO TO LINK-RC
031500     .
031600 B300-99.
031700     EXIT.
031800
031900******************************************************************
032000* Eine Spuren-Eintrag der Sammeltabelle in die Ausgabe kopieren
032100* (aufgerufen je Index aus B300-ERGEBNIS)
032200******************************************************************
032300 B350-SPUR-KOPIEREN SECTION.
032400 B350-00.
032500     MOVE SDL-SA-SPUR(C4-GEFUNDEN, C4-I1)
032600                          TO LINK-AUS-SPUR-SATZ(C4-I1)
032700     .
032800 B350-99.
032900     EXIT.
033000
033100******************************************************************
033200* Attribut-Slot zu LINK-ZIEL-ATTR suchen; C4-GEFUNDEN zeigt darauf
033300******************************************************************
033400 C100-ATTR-SUCHEN SECTION.
033500 C100-00.
033600     SET SDL-SA-IST-NEU-ATTR TO TRUE
033700     MOVE ZERO TO C4-GEFUNDEN
033800     PERFORM C150-ATTR-PRUEFEN VARYING C4-I1 FROM 1 BY 1
033900             UNTIL C4-I1 > SDL-SA-ANZ-ATTR OR SDL-SA-IST-BEKANNT-ATTR
034000     .
034100 C100-99.
034200     EXIT.
034300
034400******************************************************************
034500* Einen Tabellenplatz auf LINK-ZIEL-ATTR pruefen (aufgerufen je
034600* Index aus C100-ATTR-SUCHEN)
034700******************************************************************
034800 C150-ATTR-PRUEFEN SECTION.
034900 C150-00.
035000     IF SDL-SA-ATTR(C4-I1) = LINK-ZIEL-ATTR
035100        SET SDL-SA-IST-BEKANNT-ATTR TO TRUE
035200        MOVE C4-I1 TO C4-GEFUNDEN
035300     END-IF
035400     .
035500 C150-99.
035600     EXIT.
035700
035800
035900******************************************************************
036000* ENDE Source-Programm
036100******************************************************************
