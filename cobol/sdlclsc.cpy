000100******************************************************************
000200* SDLCLSC  --  Cluster-Ausgabesatz (Datei CLUSOUT)
000300*
000400* Herkunft  :: SmartDataLyser Batch-Suite
000500* Erstellt  :: 1989-03-02  kl
000600* Satzlaenge:: 123
000700*----------------------------------------------------------------*
000800*1989-03-02| kl  | Neuerstellung
000900*1996-11-20| rwm | CLUS-USED-SETS in 3 Trace-Eintraege aufgeteilt
001000*1997-09-30| rwm | FILLER(6) reserviert fuer kuenftige Erweiterung
001100*----------------------------------------------------------------*
001200 01          SDL-CLUSTER-REC.
001300     05      CLUS-TS                 PIC X(26).
001400     05      CLUS-ATTR-NAME          PIC X(12).
001500     05      CLUS-ATTR-TYPE          PIC X(01).
001600         88  CLUS-TYPE-NUMERIC           VALUE "N".
001700         88  CLUS-TYPE-STRING            VALUE "S".
001800     05      CLUS-VALUE              PIC X(14).
001900     05      CLUS-SRC-COUNT          PIC 9(04).
002000     05      CLUS-USED-SETS.
002100         10  CLUS-USED-SET OCCURS 3 TIMES
002200                                     PIC X(20).
002300     05      FILLER                  PIC X(06).
