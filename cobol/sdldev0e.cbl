000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. SDLDEV0.
001200
001300 AUTHOR. H. BRANDT.
001400
001500 INSTALLATION. AKQ RECHENZENTRUM DATENVERARBEITUNG.
001600
001700 DATE-WRITTEN. 1991-05-20.
001800
001900 DATE-COMPILED.
002000
002100 SECURITY. NUR INTERNER GEBRAUCH - SMARTDATALYSER BATCH-SUITE.
002200
002300
002400*****************************************************************
002500* Letzte Aenderung :: 2000-04-19
002600* Letzte Version   :: B.00.06
002700* Kurzbeschreibung :: Geraetestatus (ONLINE/OFFLINE/NO DATA) aus
002800*                     Datei DEVICES ableiten und nach DEVSTAT schreiben
002900* Auftrag          :: SDL-1137 SDL-1201 SDL-1123
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1991-05-20| hb  | Neuerstellung als SSFEIN0 fuer den
003400*       |          |     | Datenerfassungsbereich AKQ-NORD
003500*-------|----------|-----|---------------------------------------*
003600*A.00.01|1991-09-02| hb  | Juliaitsche Tageszahl zur Alterbestimmung
003700*       |          |     | eingefuehrt (Auftrag SDL-1137)
003800*-------|----------|-----|---------------------------------------*
003900*A.01.00|1993-06-11| hb  | Ersatztexte "Unknown"/"N/A" fuer leeren
004000*       |          |     | Namen bzw. Sammlung ergaenzt
004100*-------|----------|-----|---------------------------------------*
004200*B.00.00|1994-02-16| rwm | Portierung von SSFEIN0 auf SDLDEV0,
004300*       |          |     | Namensraum SmartDataLyser
004400*-------|----------|-----|---------------------------------------*
004500*B.00.01|1996-04-09| kl  | ONLINE-Schwelle ueber K-ONLINE-SCHWELLE-SEK
004600*       |          |     | konfigurierbar gemacht (Default 300 Sek.)
004700*-------|----------|-----|---------------------------------------*
004800*B.00.02|1997-11-18| kl  | Spurschalter SDL-SPUR-SCHALTER fuer
004900*       |          |     | Alters-Ausgabe je Geraet ergaenzt
005000*-------|----------|-----|---------------------------------------*
005100*B.00.03|1998-09-14| mfs | Jahr-2000: Juliaitsche Tageszahl rechnet
005200*       |          |     | jahrhundertuebergreifend korrekt - geprueft,
005300*       |          |     | keine Aenderung erforderlich
005400*-------|----------|-----|---------------------------------------*
005500*B.00.04|1999-02-09| mfs | Kommentar ergaenzt (s.o.) nach JAHR-2000-
005600*       |          |     | Review; Versionsstempel aktualisiert
005700*-------|----------|-----|---------------------------------------*
005800*B.00.05|2000-04-11| hb  | Programmpruefung (Auftrag SDL-1123): Satz-
005900*       |          |     | laenge DEVSTAT auf 45 angehoben (FILLER-
006000*       |          |     | Reserve in SDLDSTC), Zonensicht REPORT-
006100*       |          |     | ZEILE-X um Reservebytes ergaenzt
006200*-------|----------|-----|---------------------------------------*
006300*B.00.06|2000-04-19| hb  | Programmpruefung (Auftrag SDL-1123): totes
006400*       |          |     | Feld K-UNBEKANNT-SAMMLUNG entfernt - DEVSTAT
006500*       |          |     | fuehrt keinen Sammlungsnamen, der "N/A"-Ersatz
006600*       |          |     | greift hier nicht; DEV-COLLECTION bleibt im
006700*       |          |     | Stammsatz SDLDEVC, wird aber in SDLDEV0 nicht
006800*       |          |     | ausgewertet
006900*----------------------------------------------------------------*
007000*
007100* Programmbeschreibung
007200* --------------------
007300*
007400* Geraetestatusableitung ueber die Datei DEVICES: je Geraet wird bei
007500* DEV-HAS-DATA = "N" der Status NO DATA vergeben; sonst wird das Alter
007600* des letzten Syncs (Laufzeitpunkt minus DEV-LAST-SYNC) in Sekunden
007700* ermittelt - liegt es unter der Schwelle K-ONLINE-SCHWELLE-SEK (Default
007800* 300), gilt ONLINE, sonst OFFLINE. Die Altersberechnung erfolgt ueber
007900* eine juliaitsche Tageszahl (D200-JULIAN-TAG-BERECHNEN), da auf dieser
008000* Anlage keine Intrinsic-FUNCTIONs fuer Datumsarithmetik zur Verfuegung
008100* stehen. Je Geraet wird ein Satz auf DEVSTAT geschrieben; am Ende wird
008200* der Geraetestatus-Abschnitt des Laufberichts REPORT angehaengt.
008300*
008400******************************************************************
008500
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SPECIAL-NAMES.
008900     SWITCH-15 IS ANZEIGE-VERSION
009000         ON STATUS IS SHOW-VERSION
009100     CLASS ALPHNUM IS "0123456789"
009200                      "abcdefghijklmnopqrstuvwxyz"
009300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009400                      " .,;-_!$%&/=*+".
009500
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800     SELECT DEVICES       ASSIGN TO DEVICES
009900         FILE STATUS IS SDL-DEV-STATUS.
010000     SELECT DEVSTAT       ASSIGN TO DEVSTAT
010100         FILE STATUS IS SDL-DST-STATUS.
010200     SELECT REPORT        ASSIGN TO REPORT
010300         FILE STATUS IS SDL-RPT-STATUS.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700
010800 FD  DEVICES
010900     RECORD CONTAINS 85 CHARACTERS.
011000     COPY    SDLDEVC OF "=SDLCPYLB".
011100
011200 FD  DEVSTAT
011300     RECORD CONTAINS 45 CHARACTERS.
011400     COPY    SDLDSTC OF "=SDLCPYLB".
011500
011600 FD  REPORT
011700     RECORD CONTAINS 132 CHARACTERS.
011800 01  REPORT-ZEILE                PIC X(132).
011900*    Zonensicht der Druckzeile, derzeit nicht fuer eine zweispaltige
012000*    Auflistung genutzt, aber fuer kuenftige Erweiterungen bereit-
012100*    gehalten (Reserve-Layout wie in anderen Laufberichten ueblich).
012200 01  REPORT-ZEILE-X REDEFINES REPORT-ZEILE.
012300     05      RZ-ZONE-LINKS           PIC X(64).
012400     05      RZ-ZONE-RECHTS          PIC X(64).
012500     05      FILLER                  PIC X(04).
012600
012700 WORKING-STORAGE SECTION.
012800
012900 01  COMP-FELDER.
013000     05      C4-ONLINE-ANZ           PIC S9(09) COMP VALUE ZERO.
013100     05      C4-OFFLINE-ANZ          PIC S9(09) COMP VALUE ZERO.
013200     05      C4-NODATA-ANZ           PIC S9(09) COMP VALUE ZERO.
013300
013400 01  KONSTANTE-FELDER.
013500     05      K-MODUL                 PIC X(08) VALUE "SDLDEV0 ".
013600*    Kein PARM-Schwellwert im System - Default der Anwendung: 300 Sek.
013700     05      K-ONLINE-SCHWELLE-SEK   PIC S9(05) COMP VALUE 300.
013800     05      K-SEKUNDEN-PRO-TAG      PIC S9(09) COMP VALUE 86400.
013900     05      K-UNBEKANNT-NAME        PIC X(20) VALUE "Unknown".
014000
014100 01  LAUFOPTIONEN.
014200*    Kein PARM-Schalter im System - Voreinstellung "aus".
014300     05      SDL-SPUR-SCHALTER       PIC X(01) VALUE "N".
014400         88  SDL-TRACEABILITY-EIN        VALUE "J".
014500
014600 01  SCHALTER.
014700     05      SDL-DEV-STATUS          PIC X(02) VALUE "00".
014800         88  SDL-DEV-OK                  VALUE "00".
014900         88  SDL-DEV-EOF                 VALUE "10".
015000     05      SDL-DST-STATUS          PIC X(02) VALUE "00".
015100         88  SDL-DST-OK                  VALUE "00".
015200     05      SDL-RPT-STATUS          PIC X(02) VALUE "00".
015300         88  SDL-RPT-OK                  VALUE "00".
015400
015500 01  SDL-LAUFZEIT.
015600     05      WS-LAUF-DATUM           PIC 9(08).
015700     05      WS-LAUF-DATUM-X REDEFINES WS-LAUF-DATUM.
015800         10  WS-LAUF-JAHR            PIC 9(04).
015900         10  WS-LAUF-MONAT           PIC 9(02).
016000         10  WS-LAUF-TAG             PIC 9(02).
016100     05      WS-LAUF-ZEIT            PIC 9(08).
016200     05      WS-LAUF-ZEIT-X REDEFINES WS-LAUF-ZEIT.
016300         10  WS-LAUF-STUNDE          PIC 9(02).
016400         10  WS-LAUF-MINUTE          PIC 9(02).
016500         10  WS-LAUF-SEKUNDE         PIC 9(02).
016600         10  WS-LAUF-HUNDERTSTEL     PIC 9(02).
016700
016800*--------------------------------------------------------------------*
016900* Arbeitsfelder der juliaitschen Tageszahl (gemeinsame Routine fuer
017000* Lauf-Zeitpunkt und DEV-LAST-SYNC; Eingabe ueber WS-JT-JAHR/-MONAT/-TAG,
017100* Ergebnis in WS-JT-JULIAN-TAG).
017200*--------------------------------------------------------------------*
017300 01  SDL-JULIAN-ARBEIT.
017400     05      WS-JT-JAHR              PIC S9(05) COMP.
017500     05      WS-JT-MONAT             PIC S9(03) COMP.
017600     05      WS-JT-TAG               PIC S9(03) COMP.
017700     05      WS-JT-A                 PIC S9(05) COMP.
017800     05      WS-JT-Y                 PIC S9(07) COMP.
017900     05      WS-JT-M                 PIC S9(05) COMP.
018000     05      WS-JT-REST              PIC S9(09) COMP.
018100     05      WS-JT-JULIAN-TAG        PIC S9(09) COMP.
018200
018300 01  SDL-ALTER-ARBEIT.
018400     05      WS-EVAL-SEKUNDEN        PIC S9(11) COMP.
018500     05      WS-SYNC-SEKUNDEN        PIC S9(11) COMP.
018600     05      WS-ALTER-SEK            PIC S9(09) COMP.
018700*    Anzeigeform von WS-ALTER-SEK (gleiches Verfahren wie
018800*    SDL-NA-MITTEL-R in SDLNUMAG) - fuer die Spurausgabe je Geraet.
018900     05      WS-ALTER-SEK-R REDEFINES WS-ALTER-SEK
019000                             PIC S9(09).
019100
019200 01  SDL-EDIT-FELDER.
019300     05      D-ANZAHL-EDIT           PIC Z(08)9.
019400
019500 PROCEDURE DIVISION.
019600
019700 A100-STEUERUNG SECTION.
019800 A100-00.
019900     PERFORM B000-VORLAUF
020000     PERFORM B100-VERARBEITUNG UNTIL SDL-DEV-EOF
020100     PERFORM B090-ENDE
020200     EXIT PROGRAM
020300     .
020400 A100-99.
020500     EXIT.
020600
020700******************************************************************
020800* DEVICES und DEVSTAT oeffnen, ersten Satz lesen, Lauf-Zeitpunkt
020900* feststellen und in Tageszahl/Sekunden des Tages zerlegen.
021000******************************************************************
021100 B000-VORLAUF SECTION.
021200 B000-00.
021300     ACCEPT WS-LAUF-DATUM FROM DATE YYYYMMDD
021400     ACCEPT WS-LAUF-ZEIT FROM TIME
021500     OPEN INPUT DEVICES
021600     IF NOT SDL-DEV-OK
021700        DISPLAY K-MODUL, " FEHLER BEIM OEFFNEN VON DEVICES ",
021800                SDL-DEV-STATUS
021900        EXIT PROGRAM
022000     END-IF
022100     OPEN OUTPUT DEVSTAT
022200     IF NOT SDL-DST-OK
022300        DISPLAY K-MODUL, " FEHLER BEIM OEFFNEN VON DEVSTAT ",
022400                SDL-DST-STATUS
022500        EXIT PROGRAM
022600     END-IF
022700
022800     MOVE WS-LAUF-JAHR  TO WS-JT-JAHR
022900     MOVE WS-LAUF-MONAT TO WS-JT-MONAT
023000     MOVE WS-LAUF-TAG   TO WS-JT-TAG
023100     PERFORM D200-JULIAN-TAG-BERECHNEN
023200     COMPUTE WS-EVAL-SEKUNDEN =
023300             WS-JT-JULIAN-TAG * K-SEKUNDEN-PRO-TAG
023400           + WS-LAUF-STUNDE   * 3600
023500           + WS-LAUF-MINUTE   * 60
023600           + WS-LAUF-SEKUNDE
023700
023800     READ DEVICES
023900         AT END SET SDL-DEV-EOF TO TRUE
024000     END-READ
024100     .
024200 B000-99.
024300     EXIT.
024400
024500******************************************************************
024600* Je Geraet: NO DATA bei DEV-HAS-DATA = "N", sonst Alter gegen die
024700* ONLINE-Schwelle pruefen; Ersatztext "Unknown" fuer leeren Namen.
024800* DEV-COLLECTION traegt keinen Ersatztext, da DEVSTAT selbst keinen
024900* Sammlungsnamen ausgibt (Satzlayout DST-ID/DST-NAME/DST-STATUS).
025000******************************************************************
025100 B100-VERARBEITUNG SECTION.
025200 B100-00.
025300     MOVE DEV-ID   TO DST-ID
025400     MOVE DEV-NAME TO DST-NAME
025500     IF DEV-NAME = SPACES
025600         MOVE K-UNBEKANNT-NAME TO DST-NAME
025700     END-IF
025800
025900     IF DEV-KEINE-DATEN
026000         MOVE "NO DATA " TO DST-STATUS
026100         ADD 1 TO C4-NODATA-ANZ
026200     ELSE
026300         PERFORM C100-ALTER-BERECHNEN
026400         IF WS-ALTER-SEK < K-ONLINE-SCHWELLE-SEK
026500             MOVE "ONLINE  " TO DST-STATUS
026600             ADD 1 TO C4-ONLINE-ANZ
026700         ELSE
026800             MOVE "OFFLINE " TO DST-STATUS
026900             ADD 1 TO C4-OFFLINE-ANZ
027000         END-IF
027100     END-IF
027200
027300     WRITE SDL-DEVSTAT-REC
027400     IF NOT SDL-DST-OK
027500         DISPLAY K-MODUL, " FEHLER BEIM SCHREIBEN VON DEVSTAT ",
027600                 SDL-DST-STATUS
027700     END-IF
027800
027900     READ DEVICES
028000         AT END SET SDL-DEV-EOF TO TRUE
028100     END-READ
028200     .
028300 B100-99.
028400     EXIT.
028500
028600******************************************************************
028700* Alter des letzten Syncs in Sekunden: Juliaitsche Tageszahl von
028800* DEV-LAST-SYNC ermitteln, Sekunden des Tages hinzurechnen, von
028900* WS-EVAL-SEKUNDEN abziehen.
029000******************************************************************
029100 C100-ALTER-BERECHNEN SECTION.
029200 C100-00.
029300     MOVE DEV-SYNC-YEAR  TO WS-JT-JAHR
029400     MOVE DEV-SYNC-MONTH TO WS-JT-MONAT
029500     MOVE DEV-SYNC-DAY   TO WS-JT-TAG
029600     PERFORM D200-JULIAN-TAG-BERECHNEN
029700     COMPUTE WS-SYNC-SEKUNDEN =
029800             WS-JT-JULIAN-TAG  * K-SEKUNDEN-PRO-TAG
029900           + DEV-SYNC-HOUR     * 3600
030000           + DEV-SYNC-MINUTE   * 60
030100           + DEV-SYNC-SECOND
030200
030300     COMPUTE WS-ALTER-SEK = WS-EVAL-SEKUNDEN - WS-SYNC-SEKUNDEN
030400
030500     IF SDL-TRACEABILITY-EIN
030600         DISPLAY K-MODUL, " GERAET ", DEV-ID,
030700                 " ALTER(SEK)=", WS-ALTER-SEK-R
030800     END-IF
030900     .
031000 C100-99.
031100     EXIT.
031200
031300******************************************************************
031400* Juliaitsche Tageszahl aus WS-JT-JAHR/-MONAT/-TAG (gregorianischer
031500* Kalender); liefert eine fortlaufende, monoton steigende Tageszahl,
031600* die auch jahrhundertuebergreifend (z.B. 1999/2000) richtig
031700* vergleichbar ist, da sie auf keinem 2-stelligen Jahr beruht.
031800******************************************************************
031900 D200-JULIAN-TAG-BERECHNEN SECTION.
032000 D200-00.
032100     COMPUTE WS-JT-A = (14 - WS-JT-MONAT) / 12
032200     COMPUTE WS-JT-Y = WS-JT-JAHR + 4800 - WS-JT-A
032300     COMPUTE WS-JT-M = WS-JT-MONAT + (12 * WS-JT-A) - 3
032400
032500     COMPUTE WS-JT-REST = (153 * WS-JT-M + 2) / 5
032600
032700     COMPUTE WS-JT-JULIAN-TAG =
032800               WS-JT-TAG
032900             + WS-JT-REST
033000             + (365 * WS-JT-Y)
033100             + (WS-JT-Y / 4)
033200             - (WS-JT-Y / 100)
033300             + (WS-JT-Y / 400)
033400             - 32045
033500     .
033600 D200-99.
033700     EXIT.
033800
033900******************************************************************
034000* Geraetestatus-Abschnitt an den Laufbericht anhaengen (Satzart
034100* EXTEND): Kopfzeilen, dann die Summen je Status.
034200******************************************************************
034300 B090-ENDE SECTION.
034400 B090-00.
034500     CLOSE DEVICES
034600     CLOSE DEVSTAT
034700     OPEN EXTEND REPORT
034800
034900     MOVE SPACES TO REPORT-ZEILE
035000     MOVE "5. GERAETESTATUS - SmartDataLyser Laufbericht"
035100       TO REPORT-ZEILE
035200     WRITE REPORT-ZEILE
035300
035400     MOVE SPACES TO REPORT-ZEILE
035500     STRING "LAUFDATUM.............: " DELIMITED BY SIZE,
035600            WS-LAUF-JAHR               DELIMITED BY SIZE,
035700            "-"                        DELIMITED BY SIZE,
035800            WS-LAUF-MONAT              DELIMITED BY SIZE,
035900            "-"                        DELIMITED BY SIZE,
036000            WS-LAUF-TAG                DELIMITED BY SIZE
036100        INTO REPORT-ZEILE
036200     WRITE REPORT-ZEILE
036300
036400     MOVE SPACES TO REPORT-ZEILE
036500     WRITE REPORT-ZEILE
036600
036700     MOVE C4-ONLINE-ANZ TO D-ANZAHL-EDIT
036800     MOVE SPACES TO REPORT-ZEILE
036900     STRING "GERAETE ONLINE........: " DELIMITED BY SIZE,
037000            D-ANZAHL-EDIT              DELIMITED BY SIZE
037100        INTO REPORT-ZEILE
037200     WRITE REPORT-ZEILE
037300
037400     MOVE C4-OFFLINE-ANZ TO D-ANZAHL-EDIT
037500     MOVE SPACES TO REPORT-ZEILE
037600     STRING "GERAETE OFFLINE.......: " DELIMITED BY SIZE,
037700            D-ANZAHL-EDIT              DELIMITED BY SIZE
037800        INTO REPORT-ZEILE
037900     WRITE REPORT-ZEILE
038000
038100     MOVE C4-NODATA-ANZ TO D-ANZAHL-EDIT
038200     MOVE SPACES TO REPORT-ZEILE
038300     STRING "GERAETE OHNE DATEN....: " DELIMITED BY SIZE,
038400            D-ANZAHL-EDIT              DELIMITED BY SIZE
038500        INTO REPORT-ZEILE
038600     WRITE REPORT-ZEILE
038700
038800     MOVE SPACES TO REPORT-ZEILE
038900     WRITE REPORT-ZEILE
039000
039100     CLOSE REPORT
039200     .
039300 B090-99.
039400     EXIT.
