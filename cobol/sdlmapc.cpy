000100******************************************************************
000200* SDLMAPC  --  Mapping-Eintrag fuer Clusterbildung (Datei MAPPING)
000300*
000400* Herkunft  :: SmartDataLyser Batch-Suite
000500* Erstellt  :: 1989-02-14  kl
000600* Satzlaenge:: 30
000700*----------------------------------------------------------------*
000800*1989-02-14| kl  | Neuerstellung
000900*1997-09-30| rwm | FILLER(6) reserviert fuer kuenftige Erweiterung
001000*----------------------------------------------------------------*
001100 01          SDL-MAPPING-REC.
001200     05      MAP-SOURCE-ATTR         PIC X(12).
001300     05      MAP-TARGET-ATTR         PIC X(12).
001400     05      FILLER                  PIC X(06).
