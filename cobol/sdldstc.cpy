000100******************************************************************
000200* SDLDSTC  --  Geraete-Statusmeldung (Datei DEVSTAT)
000300*
000400* Herkunft  :: SmartDataLyser Batch-Suite
000500* Erstellt  :: 1989-07-08  kl
000600* Satzlaenge:: 45
000700*----------------------------------------------------------------*
000800*1989-07-08| kl  | Neuerstellung
000900*1997-09-30| rwm | FILLER(8) reserviert fuer kuenftige Erweiterung
001000*----------------------------------------------------------------*
001100 01          SDL-DEVSTAT-REC.
001200     05      DST-ID                  PIC 9(09).
001300     05      DST-NAME                PIC X(20).
001400     05      DST-STATUS              PIC X(08).
001500         88  DST-IS-ONLINE               VALUE "ONLINE  ".
001600         88  DST-IS-OFFLINE              VALUE "OFFLINE ".
001700         88  DST-IS-NODATA               VALUE "NO DATA ".
001800     05      FILLER                  PIC X(08).
