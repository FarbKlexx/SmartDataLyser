000100******************************************************************
000200* SDLERRC  --  Lauf-Fehlerbereich der SmartDataLyser Batch-Suite
000300*
000400* Abgeleitet von der hausweiten Fehlerablage (vgl. WSYS022C); hier
000500* auf die Bedeutung "Fehler whaerend eines Batchlaufs, Lauf laeuft
000600* trotzdem weiter" eingeschraenkt - kein SQL, keine Fehlertabelle.
000700*
000800* Herkunft  :: SmartDataLyser Batch-Suite
000900* Erstellt  :: 1989-02-20  kl
001000*----------------------------------------------------------------*
001100*1989-02-20| kl  | Neuerstellung
001200*1993-10-04| rwm | MAX-SDL-FEHLER von 50 auf 200 angehoben
001300*----------------------------------------------------------------*
001400 01          SDL-FEHLERBEREICH.
001500     05      SDL-FEHLER-ANZ          PIC S9(04) COMP VALUE ZERO.
001600     05      SDL-FEHLER-TAB.
001700         10  SDL-FEHLER-ZEILE OCCURS 200 TIMES
001800                                     PIC X(80).
001900     05      SDL-MAX-FEHLER          PIC S9(04) COMP VALUE 200.
