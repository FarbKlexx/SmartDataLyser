000100******************************************************************
000200* SDLRDGC  --  Datensatz Sensor-Messwert (Quelle: Datei READINGS)
000300*
000400* Herkunft     :: SmartDataLyser Batch-Suite
000500* Erstellt     :: 1989-02-14  kl
000600* Satzlaenge   :: 107 (siehe Hinweis unten zur Datei READINGS)
000700*----------------------------------------------------------------*
000800* Aenderungen
000900*----------------------------------------------------------------*
001000*1989-02-14| kl  | Neuerstellung
001100*1994-07-11| rwm | READ-TS in Datums-/Zeitanteil aufgespalten
001200*1999-01-05| kl  | Jahr-2000 Pruefung: READ-TS-YEAR bleibt X(4),
001300*         |     | keine 2-stellige Jahresablage vorgesehen
001400*1999-01-06| kl  | FILLER hinter READ-TS-SECOND von 9 auf 7 Stellen
001500*         |     | berichtigt (REDEFINES war laenger als READ-TS)
001600*----------------------------------------------------------------*
001700 01          SDL-READING-REC.
001800     05      READ-SOURCE-ID          PIC X(20).
001900     05      READ-DATASET-ID         PIC 9(09).
002000     05      READ-TS                 PIC X(26).
002100     05      READ-TS-X REDEFINES READ-TS.
002200         10  READ-TS-YEAR            PIC X(04).
002300         10  FILLER                  PIC X(01).
002400         10  READ-TS-MONTH           PIC X(02).
002500         10  FILLER                  PIC X(01).
002600         10  READ-TS-DAY             PIC X(02).
002700         10  FILLER                  PIC X(01).
002800         10  READ-TS-HOUR            PIC X(02).
002900         10  FILLER                  PIC X(01).
003000         10  READ-TS-MINUTE          PIC X(02).
003100         10  FILLER                  PIC X(01).
003200         10  READ-TS-SECOND          PIC X(02).
003300         10  FILLER                  PIC X(07).
003400     05      READ-VAL1-NAME          PIC X(12).
003500     05      READ-VAL1               PIC X(14).
003600     05      READ-VAL2-NAME          PIC X(12).
003700     05      READ-VAL2               PIC X(14).
