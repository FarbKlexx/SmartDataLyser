000100******************************************************************
000200* SDLCOLC  --  Sammlungs-Aktivitaetszaehler (Datei COLLACT)
000300*
000400* Herkunft  :: SmartDataLyser Batch-Suite
000500* Erstellt  :: 1989-06-12  kl
000600* Satzlaenge:: 34
000700*----------------------------------------------------------------*
000800*1989-06-12| kl  | Neuerstellung
000900*1997-09-30| rwm | FILLER(5) reserviert fuer kuenftige Erweiterung
001000*----------------------------------------------------------------*
001100 01          SDL-COLLACT-REC.
001200     05      COLL-NAME               PIC X(20).
001300     05      COLL-COUNT              PIC 9(09).
001400     05      FILLER                  PIC X(05).
