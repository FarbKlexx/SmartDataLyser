000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. SDLACT0.
001200
001300 AUTHOR. H. BRANDT.
001400
001500 INSTALLATION. AKQ RECHENZENTRUM DATENVERARBEITUNG.
001600
001700 DATE-WRITTEN. 1990-11-06.
001800
001900 DATE-COMPILED.
002000
002100 SECURITY. NUR INTERNER GEBRAUCH - SMARTDATALYSER BATCH-SUITE.
002200
002300
002400*****************************************************************
002500* Letzte Aenderung :: 2000-04-11
002600* Letzte Version   :: B.00.04
002700* Kurzbeschreibung :: Aktivitaetsklassifikation ueber Datei COLLACT
002800* Auftrag          :: SDL-1029 SDL-1052 SDL-1123
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1990-11-06| hb  | Neuerstellung als SSFANO0 fuer den
003300*       |          |     | Datenerfassungsbereich AKQ-NORD
003400*-------|----------|-----|---------------------------------------*
003500*A.00.01|1991-03-14| hb  | Namenslisten (aktiv/inaktiv) in den
003600*       |          |     | Laufbericht aufgenommen - Auftrag SDL-1029
003700*-------|----------|-----|---------------------------------------*
003800*A.01.00|1992-11-03| hb  | Schwellwert ueber K-SCHWELLWERT konfigu-
003900*       |          |     | rierbar gemacht (Default 10)
004000*-------|----------|-----|---------------------------------------*
004100*B.00.00|1994-02-16| rwm | Portierung von SSFANO0 auf SDLACT0,
004200*       |          |     | Namensraum SmartDataLyser
004300*-------|----------|-----|---------------------------------------*
004400*B.00.01|1996-11-20| kl  | Tabellengroesse SDL-AKT-TAB auf 500
004500*       |          |     | Sammlungen angehoben (Auftrag SDL-1052)
004600*-------|----------|-----|---------------------------------------*
004700*B.00.02|1998-09-14| mfs | Jahr-2000: Datei COLLACT enthaelt keine
004800*       |          |     | Datumsfelder - keine Aenderung erforderlich
004900*-------|----------|-----|---------------------------------------*
005000*B.00.03|1999-02-09| mfs | Kommentar ergaenzt (s.o.) nach JAHR-2000-
005100*       |          |     | Review; Versionsstempel aktualisiert
005200*-------|----------|-----|---------------------------------------*
005300*B.00.04|2000-04-11| hb  | Programmpruefung (Auftrag SDL-1123): Satz-
005400*       |          |     | laenge COLLACT auf 34 angehoben (FILLER-
005500*       |          |     | Reserve in SDLCOLC), Zonensicht REPORT-
005600*       |          |     | ZEILE-X um Reservebytes ergaenzt
005700*----------------------------------------------------------------*
005800*
005900* Programmbeschreibung
006000* --------------------
006100*
006200* Aktivitaetsklassifikation ueber die Datei
006300* COLLACT: je Sammlung wird die Anzahl der Datensaetze im betrachteten
006400* Zeitfenster (COLL-COUNT, bereits von der liefernden Stelle ermittelt)
006500* gegen den Schwellwert K-SCHWELLWERT geprueft - "aktiv" bei COUNT >=
006600* Schwellwert, sonst "inaktiv". Am Ende wird der Aktivitaets-Abschnitt
006700* des Laufberichts REPORT angehaengt (Satzart EXTEND): Anzahl aktiver
006800* und inaktiver Sammlungen, danach je eine Namensliste mit eigener
006900* Abschnittsueberschrift (Controlbreak-Stil).
007000*
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     SWITCH-15 IS ANZEIGE-VERSION
007700         ON STATUS IS SHOW-VERSION
007800     CLASS ALPHNUM IS "0123456789"
007900                      "abcdefghijklmnopqrstuvwxyz"
008000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008100                      " .,;-_!$%&/=*+".
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT COLLACT       ASSIGN TO COLLACT
008600         FILE STATUS IS SDL-COL-STATUS.
008700     SELECT REPORT        ASSIGN TO REPORT
008800         FILE STATUS IS SDL-RPT-STATUS.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200
009300 FD  COLLACT
009400     RECORD CONTAINS 34 CHARACTERS.
009500     COPY    SDLCOLC OF "=SDLCPYLB".
009600
009700 FD  REPORT
009800     RECORD CONTAINS 132 CHARACTERS.
009900 01  REPORT-ZEILE                PIC X(132).
010000*    Zonensicht der Druckzeile, derzeit nicht fuer eine zweispaltige
010100*    Auflistung genutzt, aber fuer kuenftige Erweiterungen bereit-
010200*    gehalten (Reserve-Layout wie in anderen Laufberichten ueblich).
010300 01  REPORT-ZEILE-X REDEFINES REPORT-ZEILE.
010400     05      RZ-ZONE-LINKS           PIC X(64).
010500     05      RZ-ZONE-RECHTS          PIC X(64).
010600     05      FILLER                  PIC X(04).
010700
010800 WORKING-STORAGE SECTION.
010900
011000 01  COMP-FELDER.
011100     05      C4-I1                   PIC S9(09) COMP.
011200     05      C4-AKTIV-ANZ            PIC S9(09) COMP VALUE ZERO.
011300     05      C4-INAKTIV-ANZ          PIC S9(09) COMP VALUE ZERO.
011400
011500 01  KONSTANTE-FELDER.
011600     05      K-MODUL                 PIC X(08) VALUE "SDLACT0 ".
011700*    Kein PARM-Schwellwert im System - Default der Anwendung: 10.
011800     05      K-SCHWELLWERT           PIC 9(09) VALUE 10.
011900     05      K-MAX-SAMMLUNGEN        PIC S9(09) COMP VALUE 500.
012000
012100 01  SCHALTER.
012200     05      SDL-COL-STATUS          PIC X(02) VALUE "00".
012300         88  SDL-COL-OK                  VALUE "00".
012400         88  SDL-COL-EOF                 VALUE "10".
012500     05      SDL-RPT-STATUS          PIC X(02) VALUE "00".
012600         88  SDL-RPT-OK                  VALUE "00".
012700
012800 01  SDL-LAUFZEIT.
012900     05      WS-LAUF-DATUM           PIC 9(08).
013000     05      WS-LAUF-DATUM-X REDEFINES WS-LAUF-DATUM.
013100         10  WS-LAUF-JAHR            PIC 9(04).
013200         10  WS-LAUF-MONAT           PIC 9(02).
013300         10  WS-LAUF-TAG             PIC 9(02).
013400     05      WS-LAUF-ZEIT            PIC 9(08).
013500     05      WS-LAUF-ZEIT-X REDEFINES WS-LAUF-ZEIT.
013600         10  WS-LAUF-STUNDE          PIC 9(02).
013700         10  WS-LAUF-MINUTE          PIC 9(02).
013800         10  WS-LAUF-SEKUNDE         PIC 9(02).
013900         10  WS-LAUF-HUNDERTSTEL     PIC 9(02).
014000
014100 01  SDL-AKT-BEREICH.
014200*    Zwei getrennte Namenslisten (aktiv/inaktiv), je in Einleseordnung
014300*    aufgebaut - keine Sortierung gefordert (vgl. Spezifikation).
014400     05      SDL-AKTIV-TAB.
014500         10  SDL-AKTIV-ZEILE OCCURS 500 TIMES.
014600             15  AKT-AKTIV-NAME      PIC X(20).
014700     05      SDL-INAKTIV-TAB.
014800         10  SDL-INAKTIV-ZEILE OCCURS 500 TIMES.
014900             15  AKT-INAKTIV-NAME    PIC X(20).
015000
015100 01  SDL-EDIT-FELDER.
015200     05      D-ANZAHL-EDIT           PIC Z(08)9.
015300
015400     COPY SDLERRC OF "=SDLCPYLB".
015500
015600 PROCEDURE DIVISION.
015700
015800 A100-STEUERUNG SECTION.
015900 A100-00.
016000     PERFORM B000-VORLAUF
016100     PERFORM B100-EINSTUFEN UNTIL SDL-COL-EOF
016200     PERFORM B090-ENDE
016300     EXIT PROGRAM
016400     .
016500 A100-99.
016600     EXIT.
016700
016800******************************************************************
016900* COLLACT oeffnen, ersten Satz lesen, Laufdatum feststellen.
017000******************************************************************
017100 B000-VORLAUF SECTION.
017200 B000-00.
017300     MOVE ZERO TO SDL-FEHLER-ANZ
017400     MOVE ZERO TO C4-AKTIV-ANZ
017500     MOVE ZERO TO C4-INAKTIV-ANZ
017600     ACCEPT WS-LAUF-DATUM FROM DATE YYYYMMDD
017700     ACCEPT WS-LAUF-ZEIT FROM TIME
017800     OPEN INPUT COLLACT
017900     IF NOT SDL-COL-OK
018000        DISPLAY K-MODUL, " FEHLER BEIM OEFFNEN VON COLLACT ",
018100                SDL-COL-STATUS
018200        EXIT PROGRAM
018300     END-IF
018400     READ COLLACT
018500         AT END SET SDL-COL-EOF TO TRUE
018600     END-READ
018700     .
018800 B000-99.
018900     EXIT.
019000
019100******************************************************************
019200* Je Sammlung: COLL-COUNT gegen K-SCHWELLWERT pruefen und in die
019300* passende Namensliste einordnen (ueberlaeuft die Tabelle, wird der
019400* Name in der Fehlerliste vermerkt und die Sammlung bleibt ungezaehlt).
019500******************************************************************
019600 B100-EINSTUFEN SECTION.
019700 B100-00.
019800     IF COLL-COUNT >= K-SCHWELLWERT
019900         IF C4-AKTIV-ANZ < K-MAX-SAMMLUNGEN
020000             ADD 1 TO C4-AKTIV-ANZ
020100             MOVE COLL-NAME TO AKT-AKTIV-NAME(C4-AKTIV-ANZ)
020200         ELSE
020300             PERFORM Z900-TABELLE-VOLL
020400         END-IF
020500     ELSE
020600         IF C4-INAKTIV-ANZ < K-MAX-SAMMLUNGEN
020700             ADD 1 TO C4-INAKTIV-ANZ
020800             MOVE COLL-NAME TO AKT-INAKTIV-NAME(C4-INAKTIV-ANZ)
020900         ELSE
021000             PERFORM Z900-TABELLE-VOLL
021100         END-IF
021200     END-IF
021300     READ COLLACT
021400         AT END SET SDL-COL-EOF TO TRUE
021500     END-READ
021600     .
021700 B100-99.
021800     EXIT.
021900
022000 Z900-TABELLE-VOLL SECTION.
022100 Z900-00.
022200     IF SDL-FEHLER-ANZ < SDL-MAX-FEHLER
022300         ADD 1 TO SDL-FEHLER-ANZ
022400         MOVE SPACES TO SDL-FEHLER-ZEILE(SDL-FEHLER-ANZ)
022500         STRING "Sammlung >" DELIMITED BY SIZE,
022600                COLL-NAME    DELIMITED BY SPACE,
022700                "< wurde wegen Tabellenueberlauf nicht eingestuft."
022800                             DELIMITED BY SIZE
022900           INTO SDL-FEHLER-ZEILE(SDL-FEHLER-ANZ)
023000     END-IF
023100     .
023200 Z900-99.
023300     EXIT.
023400
023500******************************************************************
023600* Aktivitaets-Abschnitt an den Laufbericht anhaengen (Satzart
023700* EXTEND): Kopfzeilen, Summen, Fehlerliste, dann je eine Namensliste
023800* mit eigener Zwischenueberschrift (Controlbreak-Stil).
023900******************************************************************
024000 B090-ENDE SECTION.
024100 B090-00.
024200     CLOSE COLLACT
024300     OPEN EXTEND REPORT
024400
024500     MOVE SPACES TO REPORT-ZEILE
024600     MOVE "4. AKTIVITAETSKLASSIFIKATION - SmartDataLyser Laufbericht"
024700       TO REPORT-ZEILE
024800     WRITE REPORT-ZEILE
024900
025000     MOVE SPACES TO REPORT-ZEILE
025100     STRING "LAUFDATUM.............: " DELIMITED BY SIZE,
025200            WS-LAUF-JAHR               DELIMITED BY SIZE,
025300            "-"                        DELIMITED BY SIZE,
025400            WS-LAUF-MONAT              DELIMITED BY SIZE,
025500            "-"                        DELIMITED BY SIZE,
025600            WS-LAUF-TAG                DELIMITED BY SIZE
025700        INTO REPORT-ZEILE
025800     WRITE REPORT-ZEILE
025900
026000     MOVE SPACES TO REPORT-ZEILE
026100     STRING "LAUFZEIT...............: " DELIMITED BY SIZE,
026200            WS-LAUF-STUNDE             DELIMITED BY SIZE,
026300            ":"                        DELIMITED BY SIZE,
026400            WS-LAUF-MINUTE             DELIMITED BY SIZE,
026500            ":"                        DELIMITED BY SIZE,
026600            WS-LAUF-SEKUNDE            DELIMITED BY SIZE
026700        INTO REPORT-ZEILE
026800     WRITE REPORT-ZEILE
026900
027000*    Zweigeteilter Aufbau der Schwellwertzeile ueber die Zonensicht
027100*    REPORT-ZEILE-X - Etikett links, Wert rechts (siehe Layout oben).
027200     MOVE SPACES TO REPORT-ZEILE
027300     MOVE K-SCHWELLWERT TO D-ANZAHL-EDIT
027400     MOVE "SCHWELLWERT (AKTIV AB)....:" TO RZ-ZONE-LINKS
027500     MOVE D-ANZAHL-EDIT TO RZ-ZONE-RECHTS
027600     WRITE REPORT-ZEILE
027700
027800     MOVE SPACES TO REPORT-ZEILE
027900     WRITE REPORT-ZEILE
028000
028100     MOVE C4-AKTIV-ANZ TO D-ANZAHL-EDIT
028200     MOVE SPACES TO REPORT-ZEILE
028300     STRING "SAMMLUNGEN AKTIV......: " DELIMITED BY SIZE,
028400            D-ANZAHL-EDIT              DELIMITED BY SIZE
028500        INTO REPORT-ZEILE
028600     WRITE REPORT-ZEILE
028700
028800     MOVE C4-INAKTIV-ANZ TO D-ANZAHL-EDIT
028900     MOVE SPACES TO REPORT-ZEILE
029000     STRING "SAMMLUNGEN INAKTIV....: " DELIMITED BY SIZE,
029100            D-ANZAHL-EDIT              DELIMITED BY SIZE
029200        INTO REPORT-ZEILE
029300     WRITE REPORT-ZEILE
029400
029500     MOVE SPACES TO REPORT-ZEILE
029600     WRITE REPORT-ZEILE
029700
029800     PERFORM U100-FEHLER-SCHREIBEN
029900             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > SDL-FEHLER-ANZ
030000
030100     MOVE SPACES TO REPORT-ZEILE
030200     MOVE "AKTIVE SAMMLUNGEN" TO REPORT-ZEILE
030300     WRITE REPORT-ZEILE
030400     PERFORM U110-AKTIV-NAME-SCHREIBEN
030500             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-AKTIV-ANZ
030600
030700     MOVE SPACES TO REPORT-ZEILE
030800     WRITE REPORT-ZEILE
030900
031000     MOVE SPACES TO REPORT-ZEILE
031100     MOVE "INAKTIVE SAMMLUNGEN" TO REPORT-ZEILE
031200     WRITE REPORT-ZEILE
031300     PERFORM U120-INAKTIV-NAME-SCHREIBEN
031400             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-INAKTIV-ANZ
031500
031600     MOVE SPACES TO REPORT-ZEILE
031700     WRITE REPORT-ZEILE
031800
031900     CLOSE REPORT
032000     .
032100 B090-99.
032200     EXIT.
032300
032400 U100-FEHLER-SCHREIBEN SECTION.
032500 U100-00.
032600     MOVE SPACES TO REPORT-ZEILE
032700     MOVE SDL-FEHLER-ZEILE(C4-I1) TO REPORT-ZEILE
032800     WRITE REPORT-ZEILE
032900     .
033000 U100-99.
033100     EXIT.
033200
033300 U110-AKTIV-NAME-SCHREIBEN SECTION.
033400 U110-00.
033500     MOVE SPACES TO REPORT-ZEILE
033600     MOVE AKT-AKTIV-NAME(C4-I1) TO REPORT-ZEILE
033700     WRITE REPORT-ZEILE
033800     .
033900 U110-99.
034000     EXIT.
034100
034200 U120-INAKTIV-NAME-SCHREIBEN SECTION.
034300 U120-00.
034400     MOVE SPACES TO REPORT-ZEILE
034500     MOVE AKT-INAKTIV-NAME(C4-I1) TO REPORT-ZEILE
034600     WRITE REPORT-ZEILE
034700     .
034800 U120-99.
034900     EXIT.
