000100******************************************************************
000200* SDLAGRC  --  CALL-Schnittstelle Clusterbildner / Aggregatoren
000300*
000400* Wird von SDLCLUS0 gefuellt und an SDLNUMAG bzw. SDLSTRAG
000500* uebergeben (CALL ... USING SDL-AGGREGATOR-LINK), analog zur
000600* LINK-REC Technik der SSF-Module.
000700*
000800* Herkunft  :: SmartDataLyser Batch-Suite
000900* Erstellt  :: 1989-03-02  kl
001000*----------------------------------------------------------------*
001100*1989-03-02| kl  | Neuerstellung
001200*1991-08-14| kl  | LINK-FUNKTION RESET ergaenzt (Wiederverwendung
001300*         |     | der Aggregatoren innerhalb desselben Laufs)
001400*----------------------------------------------------------------*
001500 01          SDL-AGGREGATOR-LINK.
001600     05      LINK-FUNKTION           PIC X(06).
001700         88  LINK-FN-RESET               VALUE "RESET ".
001800         88  LINK-FN-ADD                 VALUE "ADD   ".
001900         88  LINK-FN-RESULT              VALUE "RESULT".
002000     05      LINK-RC                 PIC S9(04) COMP.
002100         88  LINK-RC-OK                  VALUE ZERO.
002200         88  LINK-RC-LEER                VALUE 1.
002300     05      LINK-ZIEL-ATTR          PIC X(12).
002400     05      LINK-EIN-WERT           PIC X(14).
002500     05      LINK-EIN-ZAHL           PIC S9(07)V9(04) COMP.
002600     05      LINK-EIN-SOURCE-ID      PIC X(20).
002700     05      LINK-EIN-DATASET-ID     PIC 9(09).
002800     05      LINK-AUS-WERT           PIC X(14).
002900     05      LINK-AUS-ANZAHL         PIC 9(04).
003000     05      LINK-AUS-SPUR.
003100         10  LINK-AUS-SPUR-SATZ OCCURS 3 TIMES
003200                                     PIC X(20).
003300     05      FILLER                  PIC X(10).
