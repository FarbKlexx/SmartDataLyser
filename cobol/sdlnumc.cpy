000100******************************************************************
000200* SDLNUMC  --  Messwert-Zeile fuer Spaltenstatistik (Datei NUMCOL)
000300*
000400* Herkunft  :: SmartDataLyser Batch-Suite
000500* Erstellt  :: 1989-04-19  kl
000600* Satzlaenge:: 38
000700*----------------------------------------------------------------*
000800*1989-04-19| kl  | Neuerstellung
000900*----------------------------------------------------------------*
001000 01          SDL-NUMCOL-REC.
001100     05      NUM-TS                  PIC X(26).
001200     05      NUM-VALUE               PIC S9(07)V9(04).
001300     05      FILLER                  PIC X(01).
