000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =SDLNUMAG
000400?SEARCH  =SDLSTRAG
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID. SDLCLUS0.
001400
001500 AUTHOR. K. LEHNER.
001600
001700 INSTALLATION. AKQ RECHENZENTRUM DATENVERARBEITUNG.
001800
001900 DATE-WRITTEN. 1989-03-01.
002000
002100 DATE-COMPILED.
002200
002300 SECURITY. NUR INTERNER GEBRAUCH - SMARTDATALYSER BATCH-SUITE.
002400
002500
002600*****************************************************************
002700* Letzte Aenderung :: 2000-04-17
002800* Letzte Version   :: D.00.06
002900* Kurzbeschreibung :: Clusterbildner fuer Messwerte nach Zeitschlitz
003000* Auftrag          :: SDL-1001 SDL-1004 SDL-1041 SDL-1077 SDL-1098
003100*                     SDL-1123
003200*----------------------------------------------------------------*
003300* Vers. | Datum    | von | Kommentar                             *
003400*-------|----------|-----|---------------------------------------*
003500*A.00.00|1989-03-01| kl  | Neuerstellung als SSFCLU0 fuer den
003600*       |          |     | Datenerfassungsbereich AKQ-NORD
003700*-------|----------|-----|---------------------------------------*
003800*A.00.01|1989-04-19| kl  | Fehlerliste (SDL-FEHLERBEREICH) ergaenzt
003900*-------|----------|-----|---------------------------------------*
004000*A.01.00|1989-09-18| kl  | Mappingdatei: Tabelle auf 40 Eintraege
004100*       |          |     | erweitert (Kunde AKQ-WEST)
004200*-------|----------|-----|---------------------------------------*
004300*B.00.00|1990-05-04| rwm | Spurenliste (Traceability) eingefuehrt -
004400*       |          |     | Auftrag SDL-1004
004500*-------|----------|-----|---------------------------------------*
004600*B.00.01|1990-05-30| rwm | Rundung des Mittelwerts auf 4 Dezimalen
004700*-------|----------|-----|---------------------------------------*
004800*B.01.00|1991-08-14| kl  | RESET-Aufruf vor jeder neuen Gruppe statt
004900*       |          |     | Neuladen der Unterprogramme
005000*-------|----------|-----|---------------------------------------*
005100*C.00.00|1992-11-03| hb  | Gruppentabelle SDL-GRP-TAB auf 200
005200*       |          |     | Saetze je Zeitschlitz angehoben
005300*-------|----------|-----|---------------------------------------*
005400*C.00.01|1993-04-27| hb  | Regel SDL-1041: nur abgeschlossene
005500*       |          |     | Zeitschlitze werden ausgewertet
005600*-------|----------|-----|---------------------------------------*
005700*C.01.00|1994-02-16| rwm | Portierung von SSFCLU0 auf SDLCLUS0,
005800*       |          |     | Namensraum SmartDataLyser
005900*-------|----------|-----|---------------------------------------*
006000*C.01.01|1995-06-09| kl  | Division durch Null bei leerer Gruppe
006100*       |          |     | abgesichert
006200*-------|----------|-----|---------------------------------------*
006300*C.01.02|1995-09-12| kl  | Leerstrings werden nicht mehr gesammelt
006400*       |          |     | (Auftrag SDL-1098)
006500*-------|----------|-----|---------------------------------------*
006600*D.00.00|1996-11-20| kl  | Ausgabesatz CLUS-USED-SETS auf 3 Spuren
006700*       |          |     | begrenzt (Satzlaenge CLUSOUT)
006800*-------|----------|-----|---------------------------------------*
006900*D.00.01|1997-03-03| mfs | Zeitschlitzbreite ueber K-CLUSTER-SEK
007000*       |          |     | konfigurierbar gemacht (Default 30)
007100*-------|----------|-----|---------------------------------------*
007200*D.00.02|1998-09-14| mfs | Jahr-2000: ACCEPT ... FROM DATE auf
007300*       |          |     | YYYYMMCC-Form umgestellt (4-stellig)
007400*-------|----------|-----|---------------------------------------*
007500*D.00.03|1998-10-02| mfs | Jahr-2000: Pruefung der Zeitschlitz-
007600*       |          |     | berechnung fuer Jahrtausendwechsel OK,
007700*       |          |     | keine Aenderung noetig (reiner Uhrzeit-
007800*       |          |     | bezug, Datum bleibt je Gruppe konstant)
007900*-------|----------|-----|---------------------------------------*
008000*D.00.04|1999-01-06| kl  | Kopierbuecher SDLRDGC/SDLGPSC/SDLDEVC
008100*       |          |     | wegen zu langem REDEFINES korrigiert
008200*-------|----------|-----|---------------------------------------*
008300*D.00.05|1999-02-09| mfs | Versionsstempel aktualisiert
008400*-------|----------|-----|---------------------------------------*
008500*D.00.06|2000-04-17| hb  | Programmpruefung (Auftrag SDL-1123): Satz-
008600*       |          |     | laengen MAPPING (30) und CLUSOUT (123) an
008700*       |          |     | die FILLER-Reserve in SDLMAPC/SDLCLSC
008800*       |          |     | angepasst, Uebergabebereich SDL-AGGREGATOR-
008900*       |          |     | LINK (SDLAGRC) unveraendert weiterverwendet
009000*----------------------------------------------------------------*
009100*
009200* Programmbeschreibung
009300* --------------------
009400*
009500* Der Clusterbildner liest die Datei READINGS (unsortiert) und
009600* gruppiert die Messwerte ueber SORT nach Zeitschlitz des Tages
009700* (Datumsanteil bleibt ueber eine Gruppe hinweg konstant, da nach
009800* Volltimestamp sortiert und Gruppen aus unmittelbar benachbarten
009900* Saetzen gebildet werden - nur der Uhrzeitanteil wird gemittelt).
010000* Je Mapping-Eintrag (Datei MAPPING) werden die Werte der Gruppen-
010100* mitglieder ueber SDLNUMAG (numerisch) bzw. SDLSTRAG (Text) ver-
010200* dichtet und als ein Satz je Zielattribut auf CLUSOUT geschrieben.
010300* Am Ende wird der Clustering-Abschnitt des Laufberichts REPORT
010400* angehaengt (Satzart EXTEND).
010500*
010600* "Nur abgeschlossene Zeitschlitze" (Default: ein): der zuletzt
010700* begonnene, zur Laufzeit noch nicht vollstaendig verstrichene
010800* Zeitschlitz wird verworfen, um Teilgruppen zu vermeiden.
010900*
011000******************************************************************
011100
011200 ENVIRONMENT DIVISION.
011300 CONFIGURATION SECTION.
011400 SPECIAL-NAMES.
011500     SWITCH-15 IS ANZEIGE-VERSION
011600         ON STATUS IS SHOW-VERSION
011700     CLASS ALPHNUM IS "0123456789"
011800                      "abcdefghijklmnopqrstuvwxyz"
011900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
012000                      " .,;-_!$%&/=*+".
012100
012200 INPUT-OUTPUT SECTION.
012300 FILE-CONTROL.
012400     SELECT READINGS     ASSIGN TO READINGS
012500         FILE STATUS IS SDL-READ-STATUS.
012600     SELECT MAPPING      ASSIGN TO MAPPING
012700         FILE STATUS IS SDL-MAP-STATUS.
012800     SELECT CLUSOUT      ASSIGN TO CLUSOUT
012900         FILE STATUS IS SDL-CLUS-STATUS.
013000     SELECT REPORT       ASSIGN TO REPORT
013100         FILE STATUS IS SDL-RPT-STATUS.
013200     SELECT SDL-SORT-WK  ASSIGN TO SDLWORK.
013300
013400 DATA DIVISION.
013500 FILE SECTION.
013600
013700 FD  READINGS
013800     RECORD CONTAINS 107 CHARACTERS.
013900     COPY    SDLRDGC OF "=SDLCPYLB".
014000
014100 FD  MAPPING
014200     RECORD CONTAINS 30 CHARACTERS.
014300     COPY    SDLMAPC OF "=SDLCPYLB".
014400
014500 FD  CLUSOUT
014600     RECORD CONTAINS 123 CHARACTERS.
014700     COPY    SDLCLSC OF "=SDLCPYLB".
014800
014900 FD  REPORT
015000     RECORD CONTAINS 132 CHARACTERS.
015100 01  REPORT-ZEILE                PIC X(132).
015200
015300 SD  SDL-SORT-WK.
015400 01  SDL-SORT-REC.
015500     05      SRT-TS                  PIC X(26).
015600     05      SRT-TS-X REDEFINES SRT-TS.
015700         10  SRT-DATUM-TEIL          PIC X(10).
015800         10  FILLER                  PIC X(16).
015900     05      SRT-SEK-TAG             PIC S9(05) COMP.
016000     05      SRT-SLOT                PIC S9(07) COMP.
016100     05      SRT-SOURCE-ID           PIC X(20).
016200     05      SRT-DATASET-ID          PIC 9(09).
016300     05      SRT-VAL1-NAME           PIC X(12).
016400     05      SRT-VAL1                PIC X(14).
016500     05      SRT-VAL2-NAME           PIC X(12).
016600     05      SRT-VAL2                PIC X(14).
016700     05      FILLER                  PIC X(04).
016800
016900
017000 WORKING-STORAGE SECTION.
017100*--------------------------------------------------------------------*
017200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
017300*--------------------------------------------------------------------*
017400 01          COMP-FELDER.
017500     05      C2-STUNDE           PIC 9(02).
017600     05      C2-MINUTE           PIC 9(02).
017700     05      C2-SEKUNDE          PIC 9(02).
017800     05      C4-I1               PIC S9(04) COMP.
017900     05      C4-I2               PIC S9(04) COMP.
018000     05      C4-MAP-ANZ          PIC S9(04) COMP VALUE ZERO.
018100     05      C4-MAP-IX           PIC S9(04) COMP.
018200     05      C4-GRP-ANZ          PIC S9(04) COMP VALUE ZERO.
018300     05      C4-GRP-MAX          PIC S9(04) COMP VALUE 200.
018400     05      C4-FUNDSTELLE       PIC S9(04) COMP.
018500     05      C4-ENDE-SEK         PIC S9(05) COMP.
018600     05      C4-MITTEL-SEK       PIC S9(05) COMP.
018700     05      C4-REST             PIC S9(05) COMP.
018800     05      C9-SUMME-SEK        PIC S9(09) COMP.
018900     05      C9-GELESEN          PIC S9(09) COMP VALUE ZERO.
019000     05      C9-UEBERSPRUNGEN    PIC S9(09) COMP VALUE ZERO.
019100     05      C9-CLUSTER-GEBILDET PIC S9(09) COMP VALUE ZERO.
019200     05      C9-CLUSTER-GESCHR   PIC S9(09) COMP VALUE ZERO.
019300
019400*--------------------------------------------------------------------*
019500* Felder mit konstantem Inhalt: Praefix K
019600*--------------------------------------------------------------------*
019700 01          KONSTANTE-FELDER.
019800     05      K-MODUL             PIC X(08)          VALUE "SDLCLUS0".
019900     05      K-CLUSTER-SEK       PIC S9(05) COMP    VALUE 30.
020000     05      K-MAX-MAPPING       PIC S9(04) COMP    VALUE 40.
020100     05      K-NICHT-GEFUNDEN    PIC S9(04) COMP    VALUE ZERO.
020200
020300*--------------------------------------------------------------------*
020400* Schalter fuer Laufoptionen (Default-Werte der Batch-Suite, da
020500* dieser Lauf ohne Parameterkarte erfolgt - vgl. Nichtziel
020600* Konfigurationsschicht der Spezifikation)
020700*--------------------------------------------------------------------*
020800 01          LAUFOPTIONEN.
020900     05      SDL-NUR-GESCHLOSSEN     PIC X VALUE "J".
021000          88 SDL-NUR-GESCHLOSSENE-SCHLITZE   VALUE "J".
021100     05      SDL-SPUR-AN             PIC X VALUE "N".
021200          88 SDL-TRACEABILITY-EIN           VALUE "J".
021300
021400*--------------------------------------------------------------------*
021500* Dateistatus-Schalter
021600*--------------------------------------------------------------------*
021700 01          SCHALTER.
021800     05      SDL-READ-STATUS     PIC XX.
021900         88  SDL-READ-OK                    VALUE "00".
022000         88  SDL-READ-EOF                   VALUE "10".
022100     05      SDL-MAP-STATUS      PIC XX.
022200         88  SDL-MAP-OK                     VALUE "00".
022300         88  SDL-MAP-EOF                    VALUE "10".
022400     05      SDL-CLUS-STATUS     PIC XX.
022500         88  SDL-CLUS-OK                    VALUE "00".
022600         88  SDL-CLUS-EOF                   VALUE "10".
022700     05      SDL-RPT-STATUS      PIC XX.
022800         88  SDL-RPT-OK                     VALUE "00".
022900     05      SORT-EOF-SCHALTER   PIC X VALUE "N".
023000         88  SORT-EOF                       VALUE "J".
023100
023200*--------------------------------------------------------------------*
023300* Mappingtabelle (Datei MAPPING, einmal beim Start geladen)
023400*--------------------------------------------------------------------*
023500 01          SDL-MAP-BEREICH.
023600     05      SDL-MAP-ZEILE OCCURS 40 TIMES
023700                           INDEXED BY SDL-MAP-IX.
023800         10  SDL-MAP-QUELLE          PIC X(12).
023900         10  SDL-MAP-ZIEL            PIC X(12).
024000
024100*--------------------------------------------------------------------*
024200* Gruppentabelle: Mitglieder des gerade offenen Zeitschlitzes
024300*--------------------------------------------------------------------*
024400 01          SDL-GRUPPE-BEREICH.
024500     05      SDL-GRP-SLOT-AKTIV      PIC S9(07) COMP VALUE -1.
024600     05      SDL-GRP-DATUM           PIC X(10) VALUE SPACES.
024700     05      SDL-GRP-BENUTZT         PIC X VALUE "N".
024800          88 SDL-GRP-HAT-BENUTZTE        VALUE "J".
024900     05      SDL-GRP-ZEILE OCCURS 200 TIMES
025000                           INDEXED BY SDL-GRP-IX.
025100         10  GRP-SOURCE-ID           PIC X(20).
025200         10  GRP-DATASET-ID          PIC 9(09).
025300         10  GRP-SEK-TAG             PIC S9(05) COMP.
025400         10  GRP-VAL1-NAME           PIC X(12).
025500         10  GRP-VAL1                PIC X(14).
025600         10  GRP-VAL2-NAME           PIC X(12).
025700         10  GRP-VAL2                PIC X(14).
025800
025900*--------------------------------------------------------------------*
026000* Art der je Mappingeintrag gesammelten Werte innerhalb einer Gruppe;
026100* kommen fuer einen Mappingeintrag sowohl numerische als auch Text-
026200* werte vor (Datenpflegefehler in der Quelle), hat der numerische
026300* Anteil Vorrang - vgl. Versionshinweis C.01.01
026400*--------------------------------------------------------------------*
026500 01          SDL-MAPPING-ART.
026600     05      WS-ART-NUMERISCH        PIC X VALUE "N".
026700     05      WS-ART-STRING           PIC X VALUE "N".
026800
026900*--------------------------------------------------------------------*
027000* Arbeitsfelder der Uhrzeit- und Schlitzberechnung
027100*--------------------------------------------------------------------*
027200 01          SDL-ZEIT-ARBEIT.
027300     05      WS-STUNDE-EDIT          PIC 99.
027400     05      WS-MINUTE-EDIT          PIC 99.
027500     05      WS-SEKUNDE-EDIT         PIC 99.
027600     05      WS-CLUSTER-TS           PIC X(26).
027700
027800*--------------------------------------------------------------------*
027900* Arbeitsfelder der Zahlenerkennung/-umwandlung (H2xx/H3xx)
028000*--------------------------------------------------------------------*
028100 01          SDL-ZAHL-ARBEIT.
028200     05      H-EINGABE-WERT          PIC X(14).
028300     05      WS-START                PIC S9(04) COMP.
028400     05      WS-ENDE                 PIC S9(04) COMP.
028500     05      WS-POS                  PIC S9(04) COMP.
028600     05      WS-VORZEICHEN           PIC X VALUE "+".
028700     05      WS-PUNKT-GESEHEN        PIC X VALUE "N".
028800     05      WS-ZIFFER-GESEHEN       PIC X VALUE "N".
028900     05      WS-UNGUELTIG            PIC X VALUE "N".
029000     05      WS-IST-ZAHL             PIC X VALUE "N".
029100          88 WS-WERT-IST-NUMERISCH       VALUE "J".
029200     05      WS-EIN-ZEICHEN          PIC X.
029300     05      WS-ZIFFER-WERT          PIC 9.
029400     05      WS-GANZZAHL-TEIL        PIC S9(09) COMP VALUE ZERO.
029500     05      WS-BRUCH-TEIL           PIC S9(09) COMP VALUE ZERO.
029600     05      WS-BRUCH-DIVISOR        PIC S9(09) COMP VALUE 1.
029700
029800*--------------------------------------------------------------------*
029900* Laufuhrzeit (fuer "nur abgeschlossene Zeitschlitze")
030000*--------------------------------------------------------------------*
030100 01          SDL-LAUFZEIT.
030200     05      WS-LAUF-DATUM           PIC 9(08).
030300     05      WS-LAUF-DATUM-X REDEFINES WS-LAUF-DATUM.
030400         10  WS-LAUF-JAHR            PIC 9(04).
030500         10  WS-LAUF-MONAT           PIC 9(02).
030600         10  WS-LAUF-TAG             PIC 9(02).
030700     05      WS-LAUF-ZEIT            PIC 9(08).
030800     05      WS-LAUF-ZEIT-X REDEFINES WS-LAUF-ZEIT.
030900         10  WS-LAUF-STUNDE          PIC 9(02).
031000         10  WS-LAUF-MINUTE          PIC 9(02).
031100         10  WS-LAUF-SEKUNDE         PIC 9(02).
031200         10  WS-LAUF-HUNDERTSTEL     PIC 9(02).
031300
031400*--------------------------------------------------------------------*
031500* COPY-Module
031600*--------------------------------------------------------------------*
031700     COPY    SDLERRC OF "=SDLCPYLB".
031800     COPY    SDLAGRC OF "=SDLCPYLB".
031900
032000 PROCEDURE DIVISION.
032100
032200******************************************************************
032300* Steuerungs-Section
032400******************************************************************
032500 A100-STEUERUNG SECTION.
032600 A100-00.
032700     PERFORM B000-PROLOG
032800     PERFORM B100-VERARBEITEN
032900     PERFORM B090-EPILOG
033000     .
033100 A100-99.
033200     EXIT PROGRAM.
033300
033400******************************************************************
033500* Vorlauf: Mappingtabelle laden, Ausgabedatei oeffnen, Laufzeit
033600* ermitteln (fuer die Zeitschlitz-Abschlussregel)
033700******************************************************************
033800 B000-PROLOG SECTION.
033900 B000-00.
034000     MOVE ZERO TO SDL-FEHLER-ANZ
034100
034200     ACCEPT WS-LAUF-DATUM FROM DATE YYYYMMDD
034300     ACCEPT WS-LAUF-ZEIT  FROM TIME
034400     COMPUTE C4-ENDE-SEK =
034500             WS-LAUF-STUNDE * 3600 + WS-LAUF-MINUTE * 60
034600                                    + WS-LAUF-SEKUNDE
034700     DIVIDE C4-ENDE-SEK BY K-CLUSTER-SEK
034800            GIVING C4-ENDE-SEK
034900     MULTIPLY K-CLUSTER-SEK BY C4-ENDE-SEK
035000
035100     OPEN INPUT MAPPING
035200     IF NOT SDL-MAP-OK
035300        DISPLAY K-MODUL, " FEHLER BEIM OEFFNEN VON MAPPING ",
035400                SDL-MAP-STATUS
035500        EXIT PROGRAM
035600     END-IF
035700     PERFORM C100-MAPPING-LADEN
035800     CLOSE MAPPING
035900
036000     OPEN OUTPUT CLUSOUT
036100     .
036200 B000-99.
036300     EXIT.
036400
036500******************************************************************
036600* Mappingtabelle vollstaendig einlesen (Lesen-mit-Vorlauf)
036700******************************************************************
036800 C100-MAPPING-LADEN SECTION.
036900 C100-00.
037000     READ MAPPING
037100         AT END SET SDL-MAP-EOF TO TRUE
037200     END-READ
037300     PERFORM C110-MAPPING-ZEILE UNTIL SDL-MAP-EOF
037400     .
037500 C100-99.
037600     EXIT.
037700
037800 C110-MAPPING-ZEILE SECTION.
037900 C110-00.
038000     IF C4-MAP-ANZ < K-MAX-MAPPING
038100        ADD 1 TO C4-MAP-ANZ
038200        MOVE MAP-SOURCE-ATTR TO SDL-MAP-QUELLE(C4-MAP-ANZ)
038300        MOVE MAP-TARGET-ATTR TO SDL-MAP-ZIEL(C4-MAP-ANZ)
038400     END-IF
038500     READ MAPPING
038600         AT END SET SDL-MAP-EOF TO TRUE
038700     END-READ
038800     .
038900 C110-99.
039000     EXIT.
039100
039200******************************************************************
039300* Hauptverarbeitung: sortierter Durchlauf ueber READINGS, Gruppen
039400* je Zeitschlitz bilden und verdichten
039500******************************************************************
039600 B100-VERARBEITEN SECTION.
039700 B100-00.
039800     SORT SDL-SORT-WK
039900         ASCENDING KEY SRT-TS
040000         INPUT PROCEDURE IS B150-SAETZE-LESEN
040100         OUTPUT PROCEDURE IS B200-GRUPPEN-BILDEN
040200     .
040300 B100-99.
040400     EXIT.
040500
040600******************************************************************
040700* Eingabeprozedur des SORT: READINGS lesen, Zeitschluessel bilden,
040800* nur abgeschlossene Zeitschlitze zur Sortierung freigeben
040900******************************************************************
041000 B150-SAETZE-LESEN SECTION.
041100 B150-00.
041200     OPEN INPUT READINGS
041300     IF NOT SDL-READ-OK
041400        DISPLAY K-MODUL, " FEHLER BEIM OEFFNEN VON READINGS ",
041500                SDL-READ-STATUS
041600        EXIT PROGRAM
041700     END-IF
041800     READ READINGS
041900         AT END SET SDL-READ-EOF TO TRUE
042000     END-READ
042100     PERFORM B160-SATZ-VERARBEITEN UNTIL SDL-READ-EOF
042200     CLOSE READINGS
042300     .
042400 B150-99.
042500     EXIT.
042600
042700 B160-SATZ-VERARBEITEN SECTION.
042800 B160-00.
042900     ADD 1 TO C9-GELESEN
043000     MOVE READ-TS-HOUR   TO C2-STUNDE
043100     MOVE READ-TS-MINUTE TO C2-MINUTE
043200     MOVE READ-TS-SECOND TO C2-SEKUNDE
043300     COMPUTE SRT-SEK-TAG =
043400             C2-STUNDE * 3600 + C2-MINUTE * 60 + C2-SEKUNDE
043500     DIVIDE SRT-SEK-TAG BY K-CLUSTER-SEK GIVING SRT-SLOT
043600
043700     IF SDL-NUR-GESCHLOSSENE-SCHLITZE
043800        AND SRT-SEK-TAG > C4-ENDE-SEK
043900        ADD 1 TO C9-UEBERSPRUNGEN
044000     ELSE
044100        MOVE READ-TS          TO SRT-TS
044200        MOVE READ-SOURCE-ID   TO SRT-SOURCE-ID
044300        MOVE READ-DATASET-ID  TO SRT-DATASET-ID
044400        MOVE READ-VAL1-NAME   TO SRT-VAL1-NAME
044500        MOVE READ-VAL1        TO SRT-VAL1
044600        MOVE READ-VAL2-NAME   TO SRT-VAL2-NAME
044700        MOVE READ-VAL2        TO SRT-VAL2
044800        RELEASE SDL-SORT-REC
044900     END-IF
045000
045100     READ READINGS
045200         AT END SET SDL-READ-EOF TO TRUE
045300     END-READ
045400     .
045500 B160-99.
045600     EXIT.
045700
045800******************************************************************
045900* Ausgabeprozedur des SORT: sortierte Saetze zu Gruppen je
046000* Zeitschlitz zusammenfassen und verdichten
046100******************************************************************
046200 B200-GRUPPEN-BILDEN SECTION.
046300 B200-00.
046400     MOVE -1     TO SDL-GRP-SLOT-AKTIV
046500     MOVE ZERO   TO C4-GRP-ANZ
046600     RETURN SDL-SORT-WK
046700         AT END SET SORT-EOF TO TRUE
046800     END-RETURN
046900     PERFORM B210-SATZ-EINORDNEN UNTIL SORT-EOF
047000     IF C4-GRP-ANZ > ZERO
047100        PERFORM D100-GRUPPE-ABSCHLIESSEN
047200     END-IF
047300     .
047400 B200-99.
047500     EXIT.
047600
047700 B210-SATZ-EINORDNEN SECTION.
047800 B210-00.
047900     IF C4-GRP-ANZ > ZERO AND SRT-SLOT NOT = SDL-GRP-SLOT-AKTIV
048000        PERFORM D100-GRUPPE-ABSCHLIESSEN
048100        MOVE ZERO TO C4-GRP-ANZ
048200     END-IF
048300
048400     IF C4-GRP-ANZ = ZERO
048500        MOVE SRT-SLOT         TO SDL-GRP-SLOT-AKTIV
048600        MOVE SRT-DATUM-TEIL   TO SDL-GRP-DATUM
048700     END-IF
048800
048900     IF C4-GRP-ANZ < C4-GRP-MAX
049000        ADD 1 TO C4-GRP-ANZ
049100        MOVE SRT-SOURCE-ID  TO GRP-SOURCE-ID(C4-GRP-ANZ)
049200        MOVE SRT-DATASET-ID TO GRP-DATASET-ID(C4-GRP-ANZ)
049300        MOVE SRT-SEK-TAG    TO GRP-SEK-TAG(C4-GRP-ANZ)
049400        MOVE SRT-VAL1-NAME  TO GRP-VAL1-NAME(C4-GRP-ANZ)
049500        MOVE SRT-VAL1       TO GRP-VAL1(C4-GRP-ANZ)
049600        MOVE SRT-VAL2-NAME  TO GRP-VAL2-NAME(C4-GRP-ANZ)
049700        MOVE SRT-VAL2       TO GRP-VAL2(C4-GRP-ANZ)
049800     ELSE
049900        PERFORM Z900-FEHLER-MELDEN
050000     END-IF
050100
050200     RETURN SDL-SORT-WK
050300         AT END SET SORT-EOF TO TRUE
050400     END-RETURN
050500     .
050600 B210-99.
050700     EXIT.
050800
050900******************************************************************
051000* Eine vollstaendige Gruppe (Zeitschlitz) verdichten und je
051100* Zielattribut einen Satz auf CLUSOUT schreiben
051200******************************************************************
051300 D100-GRUPPE-ABSCHLIESSEN SECTION.
051400 D100-00.
051500     ADD 1 TO C9-CLUSTER-GEBILDET
051600     MOVE "N" TO SDL-GRP-BENUTZT
051700
051800     MOVE ZERO TO C9-SUMME-SEK
051900     PERFORM D110-SEKUNDEN-AUFSUMMIEREN
052000             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-GRP-ANZ
052100     DIVIDE C9-SUMME-SEK BY C4-GRP-ANZ GIVING C4-MITTEL-SEK
052200     PERFORM D120-CLUSTER-TS-FORMATIEREN
052300
052400     PERFORM D200-MAPPING-EINTRAG-VERDICHTEN
052500             VARYING C4-MAP-IX FROM 1 BY 1 UNTIL C4-MAP-IX > C4-MAP-ANZ
052600
052700     IF SDL-GRP-HAT-BENUTZTE
052800        ADD 1 TO C9-CLUSTER-GESCHR
052900     END-IF
053000     .
053100 D100-99.
053200     EXIT.
053300
053400 D110-SEKUNDEN-AUFSUMMIEREN SECTION.
053500 D110-00.
053600     ADD GRP-SEK-TAG(C4-I1) TO C9-SUMME-SEK
053700     .
053800 D110-99.
053900     EXIT.
054000
054100******************************************************************
054200* Mittlere Uhrzeit in eine ISO-Zeitangabe zurueckwandeln;
054300* der Datumsanteil der Gruppe (SDL-GRP-DATUM) bleibt unveraendert
054400******************************************************************
054500 D120-CLUSTER-TS-FORMATIEREN SECTION.
054600 D120-00.
054700     DIVIDE C4-MITTEL-SEK BY 3600 GIVING WS-STUNDE-EDIT
054800                                  REMAINDER C4-REST
054900     DIVIDE C4-REST BY 60         GIVING WS-MINUTE-EDIT
055000                                  REMAINDER WS-SEKUNDE-EDIT
055100
055200     MOVE SPACES TO WS-CLUSTER-TS
055300     STRING SDL-GRP-DATUM       DELIMITED BY SIZE,
055400            "T"                 DELIMITED BY SIZE,
055500            WS-STUNDE-EDIT      DELIMITED BY SIZE,
055600            ":"                 DELIMITED BY SIZE,
055700            WS-MINUTE-EDIT      DELIMITED BY SIZE,
055800            ":"                 DELIMITED BY SIZE,
055900            WS-SEKUNDE-EDIT     DELIMITED BY SIZE
056000        INTO WS-CLUSTER-TS
056100     .
056200 D120-99.
056300     EXIT.
056400
056500******************************************************************
056600* Einen Mappingeintrag ueber alle Gruppenmitglieder verdichten
056700******************************************************************
056800 D200-MAPPING-EINTRAG-VERDICHTEN SECTION.
056900 D200-00.
057000     SET LINK-FN-RESET TO TRUE
057100     CALL "SDLNUMAG" USING SDL-AGGREGATOR-LINK
057200     SET LINK-FN-RESET TO TRUE
057300     CALL "SDLSTRAG" USING SDL-AGGREGATOR-LINK
057400
057500     MOVE ZERO TO C4-FUNDSTELLE
057600     MOVE "N"  TO WS-ART-NUMERISCH
057700     MOVE "N"  TO WS-ART-STRING
057800
057900     PERFORM D210-MITGLIED-PRUEFEN
058000             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-GRP-ANZ
058100
058200     IF WS-ART-NUMERISCH = "J"
058300        MOVE "N" TO LINK-ZIEL-ATTR
058400        MOVE SDL-MAP-ZIEL(C4-MAP-IX) TO LINK-ZIEL-ATTR
058500        SET LINK-FN-RESULT TO TRUE
058600        CALL "SDLNUMAG" USING SDL-AGGREGATOR-LINK
058700        IF LINK-RC-OK
058800           PERFORM D220-CLUSOUT-SCHREIBEN
058900        END-IF
059000     ELSE
059100        IF WS-ART-STRING = "J"
059200           MOVE SDL-MAP-ZIEL(C4-MAP-IX) TO LINK-ZIEL-ATTR
059300           SET LINK-FN-RESULT TO TRUE
059400           CALL "SDLSTRAG" USING SDL-AGGREGATOR-LINK
059500           IF LINK-RC-OK
059600              PERFORM D230-CLUSOUT-SCHREIBEN-TEXT
059700           END-IF
059800        END-IF
059900     END-IF
060000     .
060100 D200-99.
060200     EXIT.
060300
060400******************************************************************
060500* Ein Gruppenmitglied auf den aktuellen Mappingeintrag pruefen
060600******************************************************************
060700 D210-MITGLIED-PRUEFEN SECTION.
060800 D210-00.
060900     MOVE ZERO TO C4-FUNDSTELLE
061000     IF GRP-VAL1-NAME(C4-I1) = SDL-MAP-QUELLE(C4-MAP-IX)
061100        MOVE 1 TO C4-FUNDSTELLE
061200     ELSE
061300        IF GRP-VAL2-NAME(C4-I1) = SDL-MAP-QUELLE(C4-MAP-IX)
061400           MOVE 2 TO C4-FUNDSTELLE
061500        END-IF
061600     END-IF
061700
061800     IF C4-FUNDSTELLE = K-NICHT-GEFUNDEN
061900        PERFORM D240-ATTRIBUT-FEHLT
062000     ELSE
062100        IF C4-FUNDSTELLE = 1
062200           MOVE GRP-VAL1(C4-I1) TO H-EINGABE-WERT
062300        ELSE
062400           MOVE GRP-VAL2(C4-I1) TO H-EINGABE-WERT
062500        END-IF
062600        IF H-EINGABE-WERT NOT = SPACES
062700           PERFORM H200-AUF-ZAHL-PRUEFEN
062800           IF WS-WERT-IST-NUMERISCH
062900              PERFORM H300-WERT-IN-ZAHL-WANDELN
063000              MOVE "J"                     TO WS-ART-NUMERISCH
063100              MOVE SDL-MAP-ZIEL(C4-MAP-IX) TO LINK-ZIEL-ATTR
063200              MOVE GRP-SOURCE-ID(C4-I1)    TO LINK-EIN-SOURCE-ID
063300              MOVE GRP-DATASET-ID(C4-I1)   TO LINK-EIN-DATASET-ID
063400              SET LINK-FN-ADD TO TRUE
063500              CALL "SDLNUMAG" USING SDL-AGGREGATOR-LINK
063600           ELSE
063700              MOVE "J"                     TO WS-ART-STRING
063800              MOVE SDL-MAP-ZIEL(C4-MAP-IX) TO LINK-ZIEL-ATTR
063900              MOVE H-EINGABE-WERT          TO LINK-EIN-WERT
064000              MOVE GRP-SOURCE-ID(C4-I1)    TO LINK-EIN-SOURCE-ID
064100              MOVE GRP-DATASET-ID(C4-I1)   TO LINK-EIN-DATASET-ID
064200              SET LINK-FN-ADD TO TRUE
064300              CALL "SDLSTRAG" USING SDL-AGGREGATOR-LINK
064400           END-IF
064500           SET SDL-GRP-HAT-BENUTZTE TO TRUE
064600        END-IF
064700     END-IF
064800     .
064900 D210-99.
065000     EXIT.
065100
065200******************************************************************
065300* Fehlender Attributwert: Fehlerzeile ablegen, Lauf geht weiter
065400******************************************************************
065500 D240-ATTRIBUT-FEHLT SECTION.
065600 D240-00.
065700     IF SDL-FEHLER-ANZ < SDL-MAX-FEHLER
065800        ADD 1 TO SDL-FEHLER-ANZ
065900        STRING "Attribute >"                  DELIMITED BY SIZE,
066000               SDL-MAP-QUELLE(C4-MAP-IX)
066100                              DELIMITED BY SPACE,
066200               "< was not found in dataset >" DELIMITED BY SIZE,
066300               GRP-DATASET-ID(C4-I1)          DELIMITED BY SIZE,
066400               "<."                           DELIMITED BY SIZE
066500           INTO SDL-FEHLER-ZEILE(SDL-FEHLER-ANZ)
066600     END-IF
066700     .
066800 D240-99.
066900     EXIT.
067000
067100******************************************************************
067200* CLUSOUT-Satz fuer ein numerisches Zielattribut schreiben
067300******************************************************************
067400 D220-CLUSOUT-SCHREIBEN SECTION.
067500 D220-00.
067600     MOVE WS-CLUSTER-TS              TO CLUS-TS
067700     MOVE SDL-MAP-ZIEL(C4-MAP-IX)    TO CLUS-ATTR-NAME
067800     MOVE "N"                        TO CLUS-ATTR-TYPE
067900     MOVE LINK-AUS-WERT               TO CLUS-VALUE
068000     MOVE LINK-AUS-ANZAHL             TO CLUS-SRC-COUNT
068100     PERFORM D250-SPUR-UEBERNEHMEN
068200     WRITE SDL-CLUSTER-REC
068300     .
068400 D220-99.
068500     EXIT.
068600
068700******************************************************************
068800* CLUSOUT-Satz fuer ein Text-Zielattribut schreiben
068900******************************************************************
069000 D230-CLUSOUT-SCHREIBEN-TEXT SECTION.
069100 D230-00.
069200     MOVE WS-CLUSTER-TS              TO CLUS-TS
069300     MOVE SDL-MAP-ZIEL(C4-MAP-IX)    TO CLUS-ATTR-NAME
069400     MOVE "S"                        TO CLUS-ATTR-TYPE
069500     MOVE LINK-AUS-WERT               TO CLUS-VALUE
069600     MOVE LINK-AUS-ANZAHL             TO CLUS-SRC-COUNT
069700     PERFORM D250-SPUR-UEBERNEHMEN
069800     WRITE SDL-CLUSTER-REC
069900     .
070000 D230-99.
070100     EXIT.
070200
070300 D250-SPUR-UEBERNEHMEN SECTION.
070400 D250-00.
070500     MOVE SPACES TO CLUS-USED-SETS
070600     IF SDL-TRACEABILITY-EIN
070700        PERFORM D260-SPUR-KOPIEREN
070800                VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 3
070900     END-IF
071000     .
071100 D250-99.
071200     EXIT.
071300
071400 D260-SPUR-KOPIEREN SECTION.
071500 D260-00.
071600     MOVE LINK-AUS-SPUR-SATZ(C4-I2) TO CLUS-USED-SET(C4-I2)
071700     .
071800 D260-99.
071900     EXIT.
072000
072100******************************************************************
072200* Ueberlaufmeldung fuer eine zu grosse Gruppe
072300******************************************************************
072400 Z900-FEHLER-MELDEN SECTION.
072500 Z900-00.
072600     IF SDL-FEHLER-ANZ < SDL-MAX-FEHLER
072700        ADD 1 TO SDL-FEHLER-ANZ
072800        MOVE "Zeitschlitz ueberschreitet SDL-GRP-TAB (200) - Satz "
072900          TO SDL-FEHLER-ZEILE(SDL-FEHLER-ANZ)
073000     END-IF
073100     .
073200 Z900-99.
073300     EXIT.
073400
073500******************************************************************
073600* Zahlenerkennung: optionales Vorzeichen, Ziffern, optionaler
073700* Dezimalpunkt; Anfuehrungszeichen und Blanks werden entfernt
073800******************************************************************
073900 H200-AUF-ZAHL-PRUEFEN SECTION.
074000 H200-00.
074100     MOVE ZERO TO WS-START WS-ENDE
074200     PERFORM H210-RAND-SUCHEN
074300             VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 14
074400
074500     MOVE "N" TO WS-IST-ZAHL
074600     IF WS-START = ZERO
074700        GO TO H200-99
074800     END-IF
074900
075000     IF H-EINGABE-WERT(WS-START:1) = '"' AND WS-ENDE > WS-START
075100        ADD 1 TO WS-START
075200     END-IF
075300     IF H-EINGABE-WERT(WS-ENDE:1) = '"' AND WS-ENDE > WS-START
075400        SUBTRACT 1 FROM WS-ENDE
075500     END-IF
075600
075700     MOVE "+" TO WS-VORZEICHEN
075800     MOVE "N" TO WS-PUNKT-GESEHEN
075900     MOVE "N" TO WS-ZIFFER-GESEHEN
076000     MOVE "N" TO WS-UNGUELTIG
076100     MOVE WS-START TO WS-POS
076200
076300     IF H-EINGABE-WERT(WS-POS:1) = "+" OR H-EINGABE-WERT(WS-POS:1) = "-"
076400        MOVE H-EINGABE-WERT(WS-POS:1) TO WS-VORZEICHEN
076500        ADD 1 TO WS-POS
076600     END-IF
076700
076800     PERFORM H220-ZEICHEN-PRUEFEN
076900             UNTIL WS-POS > WS-ENDE OR WS-UNGUELTIG = "J"
077000
077100     IF WS-UNGUELTIG = "N" AND WS-ZIFFER-GESEHEN = "J"
077200        MOVE "J" TO WS-IST-ZAHL
077300     END-IF
077400     .
077500 H200-99.
077600     EXIT.
077700
077800 H210-RAND-SUCHEN SECTION.
077900 H210-00.
078000     IF H-EINGABE-WERT(WS-POS:1) NOT = SPACE
078100        IF WS-START = ZERO
078200           MOVE WS-POS TO WS-START
078300        END-IF
078400        MOVE WS-POS TO WS-ENDE
078500     END-IF
078600     .
078700 H210-99.
078800     EXIT.
078900
079000 H220-ZEICHEN-PRUEFEN SECTION.
079100 H220-00.
079200     MOVE H-EINGABE-WERT(WS-POS:1) TO WS-EIN-ZEICHEN
079300     EVALUATE TRUE
079400         WHEN WS-EIN-ZEICHEN >= "0" AND WS-EIN-ZEICHEN <= "9"
079500              MOVE "J" TO WS-ZIFFER-GESEHEN
079600         WHEN WS-EIN-ZEICHEN = "." AND WS-PUNKT-GESEHEN = "N"
079700              MOVE "J" TO WS-PUNKT-GESEHEN
079800         WHEN OTHER
079900              MOVE "J" TO WS-UNGUELTIG
080000     END-EVALUATE
080100     ADD 1 TO WS-POS
080200     .
080300 H220-99.
080400     EXIT.
080500
080600******************************************************************
080700* Zahlenwert (bereits als numerisch erkannt, WS-START/WS-ENDE aus
080800* H200 gueltig) ziffernweise in LINK-EIN-ZAHL wandeln
080900******************************************************************
081000 H300-WERT-IN-ZAHL-WANDELN SECTION.
081100 H300-00.
081200     MOVE ZERO TO WS-GANZZAHL-TEIL WS-BRUCH-TEIL
081300     MOVE 1    TO WS-BRUCH-DIVISOR
081400     MOVE "N"  TO WS-PUNKT-GESEHEN
081500     MOVE WS-START TO WS-POS
081600     IF H-EINGABE-WERT(WS-POS:1) = "+" OR H-EINGABE-WERT(WS-POS:1) = "-"
081700        ADD 1 TO WS-POS
081800     END-IF
081900
082000     PERFORM H310-ZIFFER-AUFSAMMELN UNTIL WS-POS > WS-ENDE
082100
082200     COMPUTE LINK-EIN-ZAHL ROUNDED =
082300             WS-GANZZAHL-TEIL + (WS-BRUCH-TEIL / WS-BRUCH-DIVISOR)
082400     IF WS-VORZEICHEN = "-"
082500        COMPUTE LINK-EIN-ZAHL = LINK-EIN-ZAHL * -1
082600     END-IF
082700     .
082800 H300-99.
082900     EXIT.
083000
083100 H310-ZIFFER-AUFSAMMELN SECTION.
083200 H310-00.
083300     MOVE H-EINGABE-WERT(WS-POS:1) TO WS-EIN-ZEICHEN
083400     IF WS-EIN-ZEICHEN = "."
083500        MOVE "J" TO WS-PUNKT-GESEHEN
083600     ELSE
083700        MOVE WS-EIN-ZEICHEN TO WS-ZIFFER-WERT
083800        IF WS-PUNKT-GESEHEN = "J"
083900           COMPUTE WS-BRUCH-TEIL    = WS-BRUCH-TEIL * 10 +
084000                                      WS-ZIFFER-WERT
084100           COMPUTE WS-BRUCH-DIVISOR = WS-BRUCH-DIVISOR * 10
084200        ELSE
084300           COMPUTE WS-GANZZAHL-TEIL = WS-GANZZAHL-TEIL * 10 +
084400                                      WS-ZIFFER-WERT
084500        END-IF
084600     END-IF
084700     ADD 1 TO WS-POS
084800     .
084900 H310-99.
085000     EXIT.
085100
085200******************************************************************
085300* Nachlauf: CLUSOUT schliessen, Clustering-Abschnitt des Lauf-
085400* berichts REPORT anhaengen (Satzart EXTEND)
085500******************************************************************
085600 B090-EPILOG SECTION.
085700 B090-00.
085800     CLOSE CLUSOUT
085900
086000     OPEN EXTEND REPORT
086100     PERFORM U100-UEBERSCHRIFT-SCHREIBEN
086200     PERFORM U110-SUMMEN-SCHREIBEN
086300     PERFORM U120-FEHLER-SCHREIBEN
086400             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > SDL-FEHLER-ANZ
086500     PERFORM U130-CLUSOUT-AUFLISTEN
086600     CLOSE REPORT
086700     .
086800 B090-99.
086900     EXIT.
087000
087100 U100-UEBERSCHRIFT-SCHREIBEN SECTION.
087200 U100-00.
087300     MOVE SPACES TO REPORT-ZEILE
087400     MOVE "1. CLUSTERBILDUNG - SmartDataLyser Laufbericht"
087500       TO REPORT-ZEILE
087600     WRITE REPORT-ZEILE
087700
087800     MOVE SPACES TO REPORT-ZEILE
087900     STRING "LAUFDATUM.............: " DELIMITED BY SIZE,
088000            WS-LAUF-JAHR               DELIMITED BY SIZE,
088100            "-"                        DELIMITED BY SIZE,
088200            WS-LAUF-MONAT              DELIMITED BY SIZE,
088300            "-"                        DELIMITED BY SIZE,
088400            WS-LAUF-TAG                DELIMITED BY SIZE
088500        INTO REPORT-ZEILE
088600     WRITE REPORT-ZEILE
088700
088800     MOVE SPACES TO REPORT-ZEILE
088900     WRITE REPORT-ZEILE
089000     .
089100 U100-99.
089200     EXIT.
089300
089400 U110-SUMMEN-SCHREIBEN SECTION.
089500 U110-00.
089600     MOVE SPACES TO REPORT-ZEILE
089700     STRING "GELESENE SAETZE.......: " DELIMITED BY SIZE,
089800            C9-GELESEN                 DELIMITED BY SIZE
089900        INTO REPORT-ZEILE
090000     WRITE REPORT-ZEILE
090100
090200     MOVE SPACES TO REPORT-ZEILE
090300     STRING "GEBILDETE CLUSTER.....: " DELIMITED BY SIZE,
090400            C9-CLUSTER-GEBILDET        DELIMITED BY SIZE
090500        INTO REPORT-ZEILE
090600     WRITE REPORT-ZEILE
090700
090800     MOVE SPACES TO REPORT-ZEILE
090900     STRING "GESCHRIEBENE CLUSTER..: " DELIMITED BY SIZE,
091000            C9-CLUSTER-GESCHR          DELIMITED BY SIZE
091100        INTO REPORT-ZEILE
091200     WRITE REPORT-ZEILE
091300
091400     MOVE SPACES TO REPORT-ZEILE
091500     STRING "FEHLERANZAHL..........: " DELIMITED BY SIZE,
091600            SDL-FEHLER-ANZ             DELIMITED BY SIZE
091700        INTO REPORT-ZEILE
091800     WRITE REPORT-ZEILE
091900
092000     MOVE SPACES TO REPORT-ZEILE
092100     WRITE REPORT-ZEILE
092200     .
092300 U110-99.
092400     EXIT.
092500
092600 U120-FEHLER-SCHREIBEN SECTION.
092700 U120-00.
092800     MOVE SPACES TO REPORT-ZEILE
092900     MOVE SDL-FEHLER-ZEILE(C4-I1) TO REPORT-ZEILE
093000     WRITE REPORT-ZEILE
093100     .
093200 U120-99.
093300     EXIT.
093400
093500******************************************************************
093600* CLUSOUT erneut oeffnen und als Detailzeilen des Abschnitts
093700* ausgeben (eine Zeile je geschriebenem Cluster-Zielattribut)
093800******************************************************************
093900 U130-CLUSOUT-AUFLISTEN SECTION.
094000 U130-00.
094100     MOVE SPACES TO REPORT-ZEILE
094200     WRITE REPORT-ZEILE
094300     OPEN INPUT CLUSOUT
094400     READ CLUSOUT
094500         AT END SET SDL-CLUS-EOF TO TRUE
094600     END-READ
094700     PERFORM U140-DETAILZEILE-SCHREIBEN UNTIL SDL-CLUS-EOF
094800     CLOSE CLUSOUT
094900     .
095000 U130-99.
095100     EXIT.
095200
095300 U140-DETAILZEILE-SCHREIBEN SECTION.
095400 U140-00.
095500     MOVE SPACES TO REPORT-ZEILE
095600     STRING CLUS-TS(1:19)    DELIMITED BY SIZE,
095700            " "               DELIMITED BY SIZE,
095800            CLUS-ATTR-NAME    DELIMITED BY SPACE,
095900            " ("               DELIMITED BY SIZE,
096000            CLUS-ATTR-TYPE    DELIMITED BY SIZE,
096100            ") "              DELIMITED BY SIZE,
096200            CLUS-VALUE        DELIMITED BY SPACE,
096300            "  ANZAHL="       DELIMITED BY SIZE,
096400            CLUS-SRC-COUNT    DELIMITED BY SIZE
096500        INTO REPORT-ZEILE
096600     WRITE REPORT-ZEILE
096700     READ CLUSOUT
096800         AT END SET SDL-CLUS-EOF TO TRUE
096900     END-READ
097000     .
097100 U140-99.
097200     EXIT.
097300
097400******************************************************************
097500* ENDE Source-Programm
097600******************************************************************
