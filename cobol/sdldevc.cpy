000100******************************************************************
000200* SDLDEVC  --  Geraete-Stammsatz (Datei DEVICES)
000300*
000400* Herkunft  :: SmartDataLyser Batch-Suite
000500* Erstellt  :: 1989-07-08  kl
000600* Satzlaenge:: 85
000700*----------------------------------------------------------------*
000800*1989-07-08| kl  | Neuerstellung
000900*1997-09-30| rwm | DEV-LAST-SYNC in Datums-/Zeitanteil aufgespalten
001000*1997-09-30| rwm | FILLER(9) reserviert fuer kuenftige Statusbytes
001100*1999-01-06| kl  | FILLER hinter DEV-SYNC-SECOND von 9 auf 7 Stellen
001200*         |     | berichtigt (REDEFINES war laenger als DEV-LAST-SYNC)
001300*----------------------------------------------------------------*
001400 01          SDL-DEVICE-REC.
001500     05      DEV-ID                  PIC 9(09).
001600     05      DEV-NAME                PIC X(20).
001700     05      DEV-COLLECTION          PIC X(20).
001800     05      DEV-LAST-SYNC           PIC X(26).
001900     05      DEV-LAST-SYNC-X REDEFINES DEV-LAST-SYNC.
002000         10  DEV-SYNC-YEAR           PIC X(04).
002100         10  FILLER                  PIC X(01).
002200         10  DEV-SYNC-MONTH          PIC X(02).
002300         10  FILLER                  PIC X(01).
002400         10  DEV-SYNC-DAY            PIC X(02).
002500         10  FILLER                  PIC X(01).
002600         10  DEV-SYNC-HOUR           PIC X(02).
002700         10  FILLER                  PIC X(01).
002800         10  DEV-SYNC-MINUTE         PIC X(02).
002900         10  FILLER                  PIC X(01).
003000         10  DEV-SYNC-SECOND         PIC X(02).
003100         10  FILLER                  PIC X(07).
003200     05      DEV-HAS-DATA            PIC X(01).
003300         88  DEV-DATEN-VORHANDEN         VALUE "Y".
003400         88  DEV-KEINE-DATEN             VALUE "N".
003500     05      FILLER                  PIC X(09).
