000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. SDLNUMAG.
001200
001300 AUTHOR. K. LEHNER.
001400
001500 INSTALLATION. AKQ RECHENZENTRUM DATENVERARBEITUNG.
001600
001700 DATE-WRITTEN. 1989-03-02.
001800
001900 DATE-COMPILED.
002000
002100 SECURITY. NUR INTERNER GEBRAUCH - SMARTDATALYSER BATCH-SUITE.
002200
002300
002400*****************************************************************
002500* Letzte Aenderung :: 2000-04-17
002600* Letzte Version   :: C.00.06
002700* Kurzbeschreibung :: Numerischer Aggregator fuer Clusterbildung
002800* Auftrag          :: SDL-1004 SDL-1041 SDL-1077 SDL-1123
002900*                     12345678901234567
003000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003200*----------------------------------------------------------------*
003300* Vers. | Datum    | von | Kommentar                             *
003400*-------|----------|-----|---------------------------------------*
003500*A.00.00|1989-03-02| kl  | Neuerstellung: Mittelwertbildner fuer
003600*       |          |     | den Clusterbildner SSFCLU0 (Vorlaeufer
003700*       |          |     | von SDLCLUS0)
003800*-------|----------|-----|---------------------------------------*
003900*A.00.01|1989-09-18| kl  | Tabellengroesse SDL-NUMAG-TAB von 20 auf
004000*       |          |     | 40 Eintraege angehoben (Kunde AKQ-WEST)
004100*-------|----------|-----|---------------------------------------*
004200*A.01.00|1990-05-04| rwm | Spurenliste (LINK-AUS-SPUR) ergaenzt -
004300*       |          |     | Auftrag SDL-1004 (Nachvollziehbarkeit)
004400*-------|----------|-----|---------------------------------------*
004500*A.01.01|1990-05-30| rwm | Rundung des Mittelwerts auf 4 Dezimalen,
004600*       |          |     | halbe Stelle aufgerundet (ROUNDED)
004700*-------|----------|-----|---------------------------------------*
004800*B.00.00|1991-08-14| kl  | LINK-FUNKTION RESET eingefuehrt, damit
004900*       |          |     | ein Lauf den Aggregator je Cluster neu
005000*       |          |     | verwenden kann, ohne neu zu laden
005100*-------|----------|-----|---------------------------------------*
005200*B.00.01|1991-08-20| kl  | Fehler beim RESET behoben: Tabelle wurde
005300*       |          |     | nicht vollstaendig initialisiert
005400*-------|----------|-----|---------------------------------------*
005500*B.01.00|1992-11-03| hb  | Tabellengroesse auf 64 Eintraege erhoeht
005600*       |          |     | (Mapping-Datei inzwischen > 40 Attribute)
005700*-------|----------|-----|---------------------------------------*
005800*B.01.01|1993-04-27| hb  | LINK-RC-LEER ergaenzt: RESULT ohne
005900*       |          |     | vorherige ADD liefert jetzt definierten RC
006000*-------|----------|-----|---------------------------------------*
006100*C.00.00|1994-02-16| rwm | Portierung auf SDL-Namensraum (vormals
006200*       |          |     | SSFCLU0-Unterprogramm SSFCAG0)
006300*-------|----------|-----|---------------------------------------*
006400*C.00.01|1995-06-09| kl  | Divisionsschutz: COUNT = 0 liefert jetzt
006500*       |          |     | RC statt SQRT/DIVIDE-Abbruch
006600*-------|----------|-----|---------------------------------------*
006700*C.00.02|1996-11-20| kl  | Anpassung an CLUS-USED-SETS (3 Eintraege
006800*       |          |     | statt vormals 5) - Satzlaenge CLUSOUT
006900*-------|----------|-----|---------------------------------------*
007000*C.00.03|1998-09-14| mfs | Jahr-2000: Datumsfelder werden in diesem
007100*       |          |     | Unterprogramm nicht gefuehrt - keine
007200*       |          |     | Aenderung erforderlich, Pruefung OK
007300*-------|----------|-----|---------------------------------------*
007400*C.00.04|1999-02-09| mfs | Kommentar ergaenzt (s.o.) nach JAHR-2000-
007500*       |          |     | Review; Versionsstempel aktualisiert
007600*-------|----------|-----|---------------------------------------*
007700*C.00.05|2000-04-11| hb  | Programmpruefung (Auftrag SDL-1123):
007800*       |          |     | Schleifen der Tabellenverarbeitung auf
007900*       |          |     | eigene Unterprogrammschritte umgestellt,
008000*       |          |     | ungenutzte Arbeitsfelder entfernt, Melde-
008100*       |          |     | text bei voller Sammeltabelle ergaenzt
008200*-------|----------|-----|---------------------------------------*
008300*C.00.06|2000-04-17| hb  | Reservebytes (FILLER) je Tabellenzeile
008400*       |          |     | SDL-NA-ZEILE ergaenzt (Auftrag SDL-1123)
008500*----------------------------------------------------------------*
008600*
008700* Programmbeschreibung
008800* --------------------
008900*
009000* Numerischer Aggregator der Clusterbildung.
009100* Wird vom Clusterbildner SDLCLUS0 je Zielattribut ueber
009200* SDL-AGGREGATOR-LINK angesprochen:
009300*
009400*   RESET   - Sammlung fuer alle Zielattribute leeren (je Cluster)
009500*   ADD     - einen bereits als Zahl erkannten Wert sammeln
009600*   RESULT  - arithmetisches Mittel (4 Dezimalstellen, kaufmaennisch
009700*             gerundet) sowie Spurenliste (max. 3 Eintraege) liefern
009800*
009900* Die Zahlenerkennung selbst liegt beim Aufrufer (SDLCLUS0); dieses
010000* Unterprogramm erhaelt den Wert bereits als LINK-EIN-ZAHL.
010100*
010200******************************************************************
010300
010400 ENVIRONMENT DIVISION.
010500 CONFIGURATION SECTION.
010600 SPECIAL-NAMES.
010700     SWITCH-15 IS ANZEIGE-VERSION
010800         ON STATUS IS SHOW-VERSION
010900     CLASS ALPHNUM IS "0123456789"
011000                      "abcdefghijklmnopqrstuvwxyz"
011100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
011200                      " .,;-_!$%&/=*+".
011300
011400 INPUT-OUTPUT SECTION.
011500 FILE-CONTROL.
011600
011700
011800 DATA DIVISION.
011900 FILE SECTION.
012000
012100
012200 WORKING-STORAGE SECTION.
012300*--------------------------------------------------------------------*
012400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
012500*--------------------------------------------------------------------*
012600 01          COMP-FELDER.
012700     05      C4-I1               PIC S9(04) COMP.
012800     05      C4-GEFUNDEN         PIC S9(04) COMP.
012900
013000*--------------------------------------------------------------------*
013100* Felder mit konstantem Inhalt: Praefix K
013200*--------------------------------------------------------------------*
013300 01          KONSTANTE-FELDER.
013400     05      K-MODUL             PIC X(08)          VALUE "SDLNUMAG".
013500
013600*----------------------------------------------------------------*
013700* Conditional-Felder
013800*----------------------------------------------------------------*
013900 01          SCHALTER.
014000     05      PRG-STATUS          PIC 9.
014100          88 PRG-OK                          VALUE ZERO.
014200          88 PRG-ABBRUCH                     VALUE 1.
014300
014400*--------------------------------------------------------------------*
014500* Sammeltabelle der laufenden Summen je Zielattribut
014600*--------------------------------------------------------------------*
014700 01          SDL-NUMAG-BEREICH.
014800     05      SDL-NA-ANZ-ATTR     PIC S9(04) COMP VALUE ZERO.
014900     05      SDL-NA-ANZ-ATTR-R REDEFINES SDL-NA-ANZ-ATTR
015000                             PIC S9(04).
015100     05      SDL-NA-MAX-ATTR     PIC S9(04) COMP VALUE 64.
015200     05      SDL-NA-MAX-ATTR-R REDEFINES SDL-NA-MAX-ATTR
015300                             PIC S9(04).
015400     05      SDL-NA-ZEILE OCCURS 64 TIMES
015500                          INDEXED BY SDL-NA-IX.
015600         10  SDL-NA-ATTR         PIC X(12).
015700         10  SDL-NA-ANZAHL       PIC S9(04) COMP VALUE ZERO.
015800         10  SDL-NA-SUMME        PIC S9(09)V9(04) COMP VALUE ZERO.
015900         10  SDL-NA-SPUR-ANZ     PIC S9(04) COMP VALUE ZERO.
016000         10  SDL-NA-SPUR OCCURS 3 TIMES
016100                                 PIC X(20).
016200         10  FILLER              PIC X(04).
016300
016400*--------------------------------------------------------------------*
016500* Arbeitsfelder der Mittelwert- und Rundungsberechnung
016600*--------------------------------------------------------------------*
016700 01          SDL-NA-ARBEIT.
016800     05      SDL-NA-MITTEL       PIC S9(07)V9(04) COMP.
016900     05      SDL-NA-MITTEL-R REDEFINES SDL-NA-MITTEL
017000                             PIC S9(07)V9(04).
017100     05      SDL-NA-EDIT         PIC -9999999.9999.
017200     05      SDL-NA-NEU          PIC X VALUE "J".
017300          88 SDL-NA-IST-NEU          VALUE "J".
017400          88 SDL-NA-IST-BEKANNT      VALUE "N".
017500
017600*--------------------------------------------------------------------*
017700* Uebergabebereich - COPY-Modul
017800*--------------------------------------------------------------------*
017900 LINKAGE SECTION.
018000     COPY    SDLAGRC OF "=SDLCPYLB".
018100
018200 PROCEDURE DIVISION USING SDL-AGGREGATOR-LINK.
018300
018400******************************************************************
018500* Steuerungs-Section
018600******************************************************************
018700 A100-STEUERUNG SECTION.
018800 A100-00.
018900     EVALUATE TRUE
019000         WHEN LINK-FN-RESET
019100              PERFORM B100-RESET
019200         WHEN LINK-FN-ADD
019300              PERFORM B200-SAMMELN
019400         WHEN LINK-FN-RESULT
019500              PERFORM B300-ERGEBNIS
019600         WHEN OTHER
019700              MOVE 9999 TO LINK-RC
019800     END-EVALUATE
019900     .
020000 A100-99.
020100     EXIT PROGRAM.
020200
020300******************************************************************
020400* RESET - Sammlung fuer alle Zielattribute leeren (je Cluster)
020500******************************************************************
020600 B100-RESET SECTION.
020700 B100-00.
020800     MOVE ZERO TO SDL-NA-ANZ-ATTR
020900     PERFORM B150-ZEILE-LEEREN VARYING C4-I1 FROM 1 BY 1
021000             UNTIL C4-I1 > SDL-NA-MAX-ATTR
021100     MOVE ZERO TO LINK-RC
021200     .
021300 B100-99.
021400     EXIT.
021500
021600******************************************************************
021700* Eine Tabellenzeile der Sammeltabelle leeren (aufgerufen je Index
021800* aus B100-RESET)
021900******************************************************************
022000 B150-ZEILE-LEEREN SECTION.
022100 B150-00.
022200     MOVE SPACES TO SDL-NA-ATTR(C4-I1)
022300     MOVE ZERO   TO SDL-NA-ANZAHL(C4-I1)
022400                     SDL-NA-SUMME(C4-I1)
022500                     SDL-NA-SPUR-ANZ(C4-I1)
022600     .
022700 B150-99.
022800     EXIT.
022900
023000******************************************************************
023100* ADD - einen Wert unter LINK-ZIEL-ATTR sammeln
023200******************************************************************
023300 B200-SAMMELN SECTION.
023400 B200-00.
023500     PERFORM C100-SLOT-SUCHEN
023600
023700     IF SDL-NA-IST-NEU
023800        IF SDL-NA-ANZ-ATTR >= SDL-NA-MAX-ATTR
023900           DISPLAY K-MODUL, " TABELLE VOLL - ", SDL-NA-ANZ-ATTR-R,
024000                   " VON ", SDL-NA-MAX-ATTR-R,
024100                   " ZIELATTRIBUTEN BEREITS BELEGT"
024200           MOVE 9999 TO LINK-RC
024300           EXIT SECTION
024400        END-IF
024500        ADD  1                         TO SDL-NA-ANZ-ATTR
024600        MOVE SDL-NA-ANZ-ATTR           TO C4-GEFUNDEN
024700        MOVE LINK-ZIEL-ATTR            TO SDL-NA-ATTR(C4-GEFUNDEN)
024800     END-IF
024900
025000     ADD  1             TO SDL-NA-ANZAHL(C4-GEFUNDEN)
025100     ADD  LINK-EIN-ZAHL  TO SDL-NA-SUMME(C4-GEFUNDEN)
025200
025300     IF SDL-NA-SPUR-ANZ(C4-GEFUNDEN) < 3
025400        ADD 1 TO SDL-NA-SPUR-ANZ(C4-GEFUNDEN)
025500        STRING LINK-EIN-SOURCE-ID DELIMITED BY SPACE,
025600               "/"                DELIMITED BY SIZE,
025700               LINK-EIN-DATASET-ID DELIMITED BY SIZE
025800        INTO SDL-NA-SPUR(C4-GEFUNDEN, SDL-NA-SPUR-ANZ(C4-GEFUNDEN))
025900     END-IF
026000
026100     MOVE ZERO TO LINK-RC
026200     .
026300 B200-99.
026400     EXIT.
026500
026600******************************************************************
026700* RESULT - Mittelwert und Spur fuer LINK-ZIEL-ATTR liefern
026800******************************************************************
026900 B300-ERGEBNIS SECTION.
027000 B300-00.
027100     MOVE SPACES TO LINK-AUS-WERT
027200     MOVE ZERO   TO LINK-AUS-ANZAHL
027300     MOVE SPACES TO LINK-AUS-SPUR
027400
027500     PERFORM C100-SLOT-SUCHEN
027600
027700     IF SDL-NA-IST-NEU
027800        MOVE 1 TO LINK-RC
027900        EXIT SECTION
028000     END-IF
028100
028200     IF SDL-NA-ANZAHL(C4-GEFUNDEN) = ZERO
028300        MOVE 1 TO LINK-RC
028400        EXIT SECTION
028500     END-IF
028600
028700     COMPUTE SDL-NA-MITTEL ROUNDED =
028800             SDL-NA-SUMME(C4-GEFUNDEN) / SDL-NA-ANZAHL(C4-GEFUNDEN)
028900
029000     MOVE SDL-NA-MITTEL   TO SDL-NA-EDIT
029100     MOVE SDL-NA-EDIT     TO LINK-AUS-WERT
029200     MOVE SDL-NA-ANZAHL(C4-GEFUNDEN)    TO LINK-AUS-ANZAHL
029300
029400     PERFORM B350-SPUR-KOPIEREN VARYING C4-I1 FROM 1 BY 1
029500             UNTIL C4-I1 > SDL-NA-SPUR-ANZ(C4-GEFUNDEN)
029600
029700     MOVE ZERO TO LINK-RC
029800     .
029900 B300-99.
030000     EXIT.
030100
030200******************************************************************
030300* Eine Spuren-Eintrag der Sammeltabelle in die Ausgabe kopieren
030400* (aufgerufen je Index aus B300-ERGEBNIS)
030500******************************************************************
030600 B350-SPUR-KOPIEREN SECTION.
030700 B350-00.
030800     MOVE SDL-NA-SPUR(C4-GEFUNDEN, C4-I1)
030900                          TO LINK-AUS-SPUR-SATZ(C4-I1)
031000     .
031100 B350-99.
031200     EXIT.
031300
031400******************************************************************
031500* Slot zu LINK-ZIEL-ATTR suchen (linear); C4-GEFUNDEN zeigt darauf
031600******************************************************************
031700 C100-SLOT-SUCHEN SECTION.
031800 C100-00.
031900     SET SDL-NA-IST-NEU TO TRUE
032000     MOVE ZERO TO C4-GEFUNDEN
032100     PERFORM C150-SLOT-PRUEFEN VARYING C4-I1 FROM 1 BY 1
032200             UNTIL C4-I1 > SDL-NA-ANZ-ATTR OR SDL-NA-IST-BEKANNT
032300     .
032400 C100-99.
032500     EXIT.
032600
032700******************************************************************
032800* Einen Tabellenplatz auf LINK-ZIEL-ATTR pruefen (aufgerufen je
032900* Index aus C100-SLOT-SUCHEN)
033000******************************************************************
033100 C150-SLOT-PRUEFEN SECTION.
033200 C150-00.
033300     IF SDL-NA-ATTR(C4-I1) = LINK-ZIEL-ATTR
033400        SET SDL-NA-IST-BEKANNT TO TRUE
033500        MOVE C4-I1 TO C4-GEFUNDEN
033600     END-IF
033700     .
033800 C150-99.
033900     EXIT.
034000
034100******************************************************************
034200* ENDE Source-Programm
034300******************************************************************
